000100 IDENTIFICATION DIVISION.
000110******************************************************************
000120 PROGRAM-ID.  TOKSCAN.
000130 AUTHOR. JON SAYLES.
000140 INSTALLATION. COBOL DEVELOPMENT CENTER.
000150 DATE-WRITTEN. 03/02/94.
000160 DATE-COMPILED. 03/02/94.
000170 SECURITY. NON-CONFIDENTIAL.
000180
000190******************************************************************
000200*REMARKS.
000210*
000220*          THIS SUBPROGRAM DERIVES AN ELEMENT SYMBOL FROM AN
000230*          OMNIAN SCAN-CHANNEL NAME (E.G. "Na5", "Fe1") WHEN THE
000240*          QAN FILE'S "C" LINE CARRIES NO FIFTH TOKEN.  THE SCAN
000250*          CHANNEL IS THE ELEMENT SYMBOL FOLLOWED BY ONE OR MORE
000260*          TRAILING DIGITS - WE STRIP THE DIGITS OFF THE RIGHT
000270*          AND RETURN WHAT IS LEFT.
000280*
000290******************************************************************
000300*A.00.00|1994-03-02| JS  | ORIGINAL SUBPROGRAM
000310*A.00.01|1994-03-02| JS  | REVERSE-SCAN STRIP OF TRAILING DIGITS
000320*A.01.00|1999-08-12| AK  | GNUCOBOL SHOP CANNOT USE FUNCTION
000330*A.01.00|1999-08-12| AK  | REVERSE - REWROTE AS A MANUAL SCAN
000340*A.01.01|1999-08-13| AK  | GUARD AGAINST ALL-DIGIT SCAN NAME
000350******************************************************************
000360 ENVIRONMENT DIVISION.
000370 CONFIGURATION SECTION.
000380 SOURCE-COMPUTER. IBM-390.
000390 OBJECT-COMPUTER. IBM-390.
000400 INPUT-OUTPUT SECTION.
000410
000420 DATA DIVISION.
000430 FILE SECTION.
000440
000450 WORKING-STORAGE SECTION.
000460 01  MISC-FIELDS.
000470     05  WS-SCAN-IDX                 PIC S9(4) COMP.
000480     05  WS-LAST-LETTER-POS          PIC S9(4) COMP.
000490     05  WS-SCAN-IDX-R REDEFINES WS-SCAN-IDX.
000500         10  FILLER                  PIC X(1).
000510         10  WS-SCAN-IDX-LOW-BYTE     PIC X(1).
000520
000530 LINKAGE SECTION.
000540 01  OMNIAN-SCAN-NAME             PIC X(8).
000550 01  OMNIAN-SCAN-NAME-R REDEFINES OMNIAN-SCAN-NAME.
000560     05  OMNIAN-SCAN-1ST-HALF    PIC X(4).
000570     05  OMNIAN-SCAN-2ND-HALF    PIC X(4).
000580 01  DERIVED-ELEMENT              PIC X(2).
000590 01  DERIVED-ELEMENT-R REDEFINES DERIVED-ELEMENT.
000600     05  DERIVED-ELEMENT-1ST-CHAR PIC X(1).
000610     05  DERIVED-ELEMENT-2ND-CHAR PIC X(1).
000620
000630 PROCEDURE DIVISION USING OMNIAN-SCAN-NAME, DERIVED-ELEMENT.
000640     MOVE SPACES TO DERIVED-ELEMENT.
000650******** GNUCOBOL HOUSE RULE - NO INTRINSIC FUNCTIONS, SO NO
000660******** FUNCTION REVERSE HERE - WE SCAN THE FIELD RIGHT TO
000670******** LEFT OURSELVES AND STOP ON THE FIRST LETTER WE HIT,
000680******** WHICH SKIPS BOTH TRAILING DIGITS AND TRAILING SPACES
000690     MOVE ZERO TO WS-LAST-LETTER-POS.
000700     PERFORM 200-FIND-LAST-LETTER THRU 200-EXIT
000710         VARYING WS-SCAN-IDX FROM 8 BY -1
000720             UNTIL WS-SCAN-IDX < 1
000730                OR WS-LAST-LETTER-POS NOT = ZERO.
000740
000750     IF WS-LAST-LETTER-POS > ZERO
000760         MOVE OMNIAN-SCAN-NAME(1:WS-LAST-LETTER-POS)
000770                                     TO DERIVED-ELEMENT.
000780
000790     GOBACK.
000800
000810 200-FIND-LAST-LETTER.
000820     IF OMNIAN-SCAN-NAME(WS-SCAN-IDX:1) IS ALPHABETIC
000830         MOVE WS-SCAN-IDX TO WS-LAST-LETTER-POS.
000840 200-EXIT.
000850     EXIT.
