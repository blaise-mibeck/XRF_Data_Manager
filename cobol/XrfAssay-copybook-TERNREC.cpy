000100******************************************************************
000110*    COPYBOOK  TERNREC                                          *
000120*    TERNARY-POINT RECORD - ONE PER SYSTEM X SAMPLE, WRITTEN BY  *
000130*    TERNEXT TO THE TERNARY POINTS FILE.  THE THREE COMPONENTS   *
000140*    ARE ALREADY NORMALIZED TO SUM TO 100 BEFORE THIS RECORD IS  *
000150*    BUILT - SEE TERNEXT PARAGRAPH 300-NORMALIZE-POINT.          *
000160******************************************************************
000170*A.00.00|1999-02-08| AK  | ORIGINAL COPYBOOK FOR TERNARY WORK
000180******************************************************************
000190 01  TERNARY-POINT-REC.
000200     05  TP-SYSTEM              PIC X(30).
000210     05  TP-SAMPLE               PIC X(20).
000220     05  TP-ABC-GROUP.
000230         10  TP-A                PIC 9(03)V9(04).
000240         10  TP-B                PIC 9(03)V9(04).
000250         10  TP-C                PIC 9(03)V9(04).
000260     05  TP-ABC-R REDEFINES TP-ABC-GROUP.
000270         10  TP-COMPONENT OCCURS 3 TIMES PIC 9(03)V9(04).
000280     05  FILLER                  PIC X(10).
