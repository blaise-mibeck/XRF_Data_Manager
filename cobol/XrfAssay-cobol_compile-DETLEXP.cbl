000100 IDENTIFICATION DIVISION.
000110 PROGRAM-ID.  DETLEXP.
000120 AUTHOR. JON SAYLES.
000130 INSTALLATION. COBOL DEVELOPMENT CENTER.
000140 DATE-WRITTEN. 03/16/94.
000150 DATE-COMPILED. 03/16/94.
000160 SECURITY. NON-CONFIDENTIAL.
000170
000180******************************************************************
000190*REMARKS.
000200*
000210*          THIS PROGRAM FLATTENS THE CONCTBL WORK FILE (ONE ROW
000220*          PER ELEMENT, ALL SAMPLE COLUMNS) INTO THE LONG-FORMAT
000230*          DETAIL-EXPORT CSV (ONE ROW PER SAMPLE X ELEMENT) READ
000240*          BY TERNEXT AND BY THE CLIENT'S OWN SPREADSHEETS.
000250*          TOTAL/BALANCE ROWS AND MISSING CELLS ARE DROPPED.
000260*          OXIDE ROWS ARE BACK-CONVERTED TO THE ELEMENT VALUE VIA
000270*          ELCALC (CALC-TYPE-SW = V) SO THE EXPORT CARRIES BOTH.
000280*
000290******************************************************************
000300*A.00.00|1994-03-16| JS  | ORIGINAL PROGRAM
000310*A.00.01|1994-03-16| JS  | SKIP TOTAL/BALANCE ROWS AND MISSING
000320*A.00.01|1994-03-16| JS  | CELLS, PER SOP 4.2
000330*A.01.00|1999-09-30| AK  | OXIDE BACK-CONVERSION VIA ELCALC 'V'
000340*A.01.01|1999-10-01| AK  | WT% COMPUTATION - PPM CELLS X 0.0001
000350*A.02.00|2003-07-02| TGD | LINE NUMBERS SEQUENTIAL ACROSS WHOLE
000360*A.02.00|2003-07-02| TGD | FILE, NOT RESTARTED PER TABLE
000370******************************************************************
000380 ENVIRONMENT DIVISION.
000390 CONFIGURATION SECTION.
000400 SOURCE-COMPUTER. IBM-390.
000410 OBJECT-COMPUTER. IBM-390.
000420 INPUT-OUTPUT SECTION.
000430 FILE-CONTROL.
000440     SELECT SYSOUT
000450         ASSIGN TO UT-S-SYSOUT
000460         ORGANIZATION IS SEQUENTIAL.
000470
000480     SELECT CONCWORK
000490         ASSIGN TO UT-S-DETAILWK
000500         ORGANIZATION IS SEQUENTIAL
000510         FILE STATUS IS CONCWORK-STATUS.
000520
000530     SELECT DETLFILE
000540         ASSIGN TO UT-S-DETLFILE
000550         ORGANIZATION IS SEQUENTIAL.
000560
000570 DATA DIVISION.
000580 FILE SECTION.
000590 FD  SYSOUT
000600     RECORDING MODE IS F
000610     LABEL RECORDS ARE STANDARD
000620     RECORD CONTAINS 130 CHARACTERS
000630     BLOCK CONTAINS 0 RECORDS
000640     DATA RECORD IS SYSOUT-REC.
000650 01  SYSOUT-REC                  PIC X(130).
000660
000670 FD  CONCWORK
000680     RECORDING MODE IS F
000690     LABEL RECORDS ARE STANDARD
000700     RECORD CONTAINS 936 CHARACTERS
000710     BLOCK CONTAINS 0 RECORDS
000720     DATA RECORD IS CONCWORK-REC.
000730 01  CONCWORK-REC                PIC X(936).
000740
000750 FD  DETLFILE
000760     RECORDING MODE IS F
000770     LABEL RECORDS ARE STANDARD
000780     RECORD CONTAINS 160 CHARACTERS
000790     BLOCK CONTAINS 0 RECORDS
000800     DATA RECORD IS DETLFILE-LINE.
000810 01  DETLFILE-LINE                PIC X(160).
000820
000830 WORKING-STORAGE SECTION.
000840 01  FILE-STATUS-CODES.
000850     05  CONCWORK-STATUS          PIC X(02).
000860         88  CONCWORK-OK           VALUE "00".
000870         88  CONCWORK-EOF          VALUE "10".
000880     05  FILLER                    PIC X(01).
000890 COPY ABENDREC.
000900 COPY CONCTBL.
000910 COPY LOOKREC.
000920 COPY DETLREC.
000930
000940 01  FLAGS-AND-SWITCHES.
000950     05  MORE-DATA-SW             PIC X(01) VALUE "Y".
000960         88  NO-MORE-DATA          VALUE "N".
000970     05  FILLER                    PIC X(01).
000980 01  COUNTERS-IDXS-AND-ACCUMULATORS.
000990     05  WS-LINE-NBR              PIC S9(06) COMP-3 VALUE ZERO.
001000     05  WS-LINE-NBR-R REDEFINES WS-LINE-NBR.
001010         10  FILLER                PIC X(3).
001020         10  WS-LINE-NBR-LOW       PIC X(1).
001030     05  FILLER                    PIC X(04).
001040
001050 01  ELCALC-LINKAGE-AREA.
001060     05  LA-CALC-TYPE-SW          PIC X(01).
001070     05  LA-CALC-ELEMENT          PIC X(10).
001080     05  LA-CALC-ELEMENT-R REDEFINES LA-CALC-ELEMENT.
001090         10  LA-CALC-ELEMENT-1ST  PIC X(1).
001100         10  LA-CALC-ELEMENT-2ND  PIC X(1).
001110         10  FILLER               PIC X(8).
001120     05  LA-CALC-UNIT             PIC X(04).
001130     05  LA-CALC-CONC-IN          PIC S9(07)V9(05).
001140     05  LA-CALC-CONC-OUT         PIC S9(07)V9(05).
001150     05  LA-CALC-SAMPLE-TOTAL-PCT PIC S9(05)V9(03).
001160     05  LA-CALC-FACTOR-FOUND-SW  PIC X(01).
001170     05  LA-CALC-BASE-ELEMENT     PIC X(02).
001180     05  LA-CALC-Z-OUT            PIC 9(03).
001190     05  LA-CALC-RETURN-CODE      PIC S9(04) COMP.
001200
001210 01  LOOKTABL-LINKAGE-AREA.
001220     05  LT-OPERATION             PIC X(01).
001230     05  LT-FILENAME              PIC X(80).
001240     05  LT-LOOKUP-REC            PIC X(81).
001250     05  LT-LOOKUP-REC-R REDEFINES LT-LOOKUP-REC.
001260         10  LT-LOOKUP-REC-SAMPLE PIC X(20).
001270         10  FILLER               PIC X(61).
001280     05  LT-RETURN-CODE           PIC S9(04) COMP.
001290
001300 PROCEDURE DIVISION.
001310     PERFORM 000-HOUSEKEEPING THRU 000-EXIT.
001320     PERFORM 100-MAINLINE THRU 100-EXIT
001330         UNTIL NO-MORE-DATA.
001340     PERFORM 900-CLEANUP THRU 900-EXIT.
001350     GOBACK.
001360
001370 000-HOUSEKEEPING.
001380     OPEN INPUT CONCWORK.
001390     IF NOT CONCWORK-OK
001400         MOVE "CONCTBL WORK FILE WOULD NOT OPEN" TO ABEND-REASON
001410         WRITE SYSOUT-REC FROM ABEND-REC
001420         DIVIDE ZERO-VAL INTO ONE-VAL
001430     END-IF.
001440     OPEN OUTPUT DETLFILE.
001450
001460     MOVE "L" TO LT-OPERATION.
001470     MOVE "LOOKUPFL" TO LT-FILENAME.
001480     CALL "LOOKTABL" USING LOOKTABL-LINKAGE-AREA.
001490
001500     MOVE
001510       "Line,Sample ID,Notebook ID,Client ID,Report Abbreviation,"
001520       TO DETLFILE-LINE.
001530     PERFORM 050-WRITE-HEADER-REST THRU 050-EXIT.
001540
001550     MOVE "Y" TO MORE-DATA-SW.
001560     PERFORM 910-READ-CONCWORK THRU 910-EXIT.
001570 000-EXIT.
001580     EXIT.
001590
001600 050-WRITE-HEADER-REST.
001610     STRING DETLFILE-LINE DELIMITED BY SIZE
001620            "Z,Element,Concentration,Unit,Wt Pct,Omnian,"
001630                                         DELIMITED BY SIZE
001640            "Oxide,Oxide Concentration" DELIMITED BY SIZE
001650                                INTO DETLFILE-LINE.
001660     WRITE DETLFILE-LINE.
001670 050-EXIT.
001680     EXIT.
001690
001700 100-MAINLINE.
001710     IF CT-ROW-IS-ELEMENT
001720         PERFORM 200-BUILD-DETAIL-ROW THRU 200-EXIT
001730             VARYING CT-COL-IDX FROM 1 BY 1
001740                 UNTIL CT-COL-IDX > 60
001750     END-IF.
001760     PERFORM 910-READ-CONCWORK THRU 910-EXIT.
001770 100-EXIT.
001780     EXIT.
001790
001800 200-BUILD-DETAIL-ROW.
001810     IF CT-COL-MISSING(CT-COL-IDX)
001820         GO TO 200-EXIT.
001830     IF CT-COL-HEADING(CT-COL-IDX) = SPACES
001840         GO TO 200-EXIT.
001850
001860     MOVE LT-LOOKUP-REC TO LK-SAMPLE-ID.
001870     MOVE CT-COL-HEADING(CT-COL-IDX) TO LK-SAMPLE-ID.
001880     MOVE "S" TO LT-OPERATION.
001890     CALL "LOOKTABL" USING LOOKTABL-LINKAGE-AREA.
001900     MOVE LT-LOOKUP-REC TO LK-SAMPLE-ID.
001910
001920     MOVE ZERO TO DE-LINE.
001930     MOVE LK-SAMPLE-ID TO DE-SAMPLE-ID.
001940     MOVE LK-NOTEBOOK-ID TO DE-NOTEBOOK-ID.
001950     MOVE LK-CLIENT-ID TO DE-CLIENT-ID.
001960     MOVE LK-REPORT-ABBR TO DE-REPORT-ABBR.
001970     MOVE CT-Z TO DE-Z.
001980     MOVE SPACES TO DE-OMNIAN.
001990     MOVE ZERO TO DE-OXIDE-SW.
002000
002010     IF CT-KIND-ABS-MAJOR OR CT-KIND-REL-MAJOR
002020         MOVE "%   " TO DE-UNIT
002030     ELSE
002040         MOVE "ppm " TO DE-UNIT.
002050
002060     IF CT-IS-OXIDE-TABLE
002070         MOVE "Y" TO DE-OXIDE-SW
002080         MOVE CT-ELEMENT TO DE-OXIDE
002090         MOVE CT-COL-VALUE(CT-COL-IDX) TO DE-OXIDE-CONC
002100         MOVE "V" TO LA-CALC-TYPE-SW
002110         MOVE CT-ELEMENT TO LA-CALC-ELEMENT
002120         MOVE DE-UNIT TO LA-CALC-UNIT
002130         MOVE CT-COL-VALUE(CT-COL-IDX) TO LA-CALC-CONC-IN
002140         CALL "ELCALC" USING ELCALC-LINKAGE-AREA
002150         MOVE LA-CALC-CONC-OUT TO DE-CONC
002160         MOVE SPACES TO DE-ELEMENT
002170         MOVE LA-CALC-BASE-ELEMENT TO DE-ELEMENT
002180     ELSE
002190         MOVE SPACES TO DE-OXIDE
002200         MOVE ZERO TO DE-OXIDE-CONC
002210         MOVE CT-ELEMENT TO DE-ELEMENT
002220         MOVE CT-COL-VALUE(CT-COL-IDX) TO DE-CONC
002230     END-IF.
002240
002250     IF DE-UNIT-PCT
002260         MOVE DE-CONC TO DE-WT-PCT
002270     ELSE
002280         COMPUTE DE-WT-PCT ROUNDED = DE-CONC * 0.0001.
002290
002300     ADD +1 TO WS-LINE-NBR.
002310     MOVE WS-LINE-NBR TO DE-LINE.
002320     PERFORM 400-WRITE-DETAIL-ROW THRU 400-EXIT.
002330 200-EXIT.
002340     EXIT.
002350
002360 400-WRITE-DETAIL-ROW.
002370     MOVE SPACES TO DETLFILE-LINE.
002380     STRING DE-LINE          DELIMITED BY SIZE ","
002390            DE-SAMPLE-ID     DELIMITED BY SPACE ","
002400            DE-NOTEBOOK-ID   DELIMITED BY SPACE ","
002410            DE-CLIENT-ID     DELIMITED BY SPACE ","
002420            DE-REPORT-ABBR   DELIMITED BY SPACE ","
002430            DE-Z             DELIMITED BY SIZE ","
002440            DE-ELEMENT       DELIMITED BY SPACE ","
002450            DE-CONC          DELIMITED BY SIZE ","
002460            DE-UNIT          DELIMITED BY SPACE ","
002470            DE-WT-PCT        DELIMITED BY SIZE ","
002480            DE-OMNIAN        DELIMITED BY SPACE ","
002490            DE-OXIDE         DELIMITED BY SPACE ","
002500            DE-OXIDE-CONC    DELIMITED BY SIZE
002510                                     INTO DETLFILE-LINE.
002520     WRITE DETLFILE-LINE.
002530 400-EXIT.
002540     EXIT.
002550
002560 900-CLEANUP.
002570     CLOSE CONCWORK, DETLFILE.
002580 900-EXIT.
002590     EXIT.
002600
002610 910-READ-CONCWORK.
002620     READ CONCWORK INTO CONCENTRATION-TABLE-ROW
002630         AT END
002640             MOVE "N" TO MORE-DATA-SW
002650     END-READ.
002660 910-EXIT.
002670     EXIT.
