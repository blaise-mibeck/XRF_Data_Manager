000100******************************************************************
000110*    COPYBOOK  CONCTBL                                          *
000120*    CONCENTRATION-TABLE ROW - INTERMEDIATE WORK RECORD WRITTEN  *
000130*    BY TBLGEN FOR EACH ELEMENT/OXIDE OR SUMMARY ROW OF EVERY    *
000140*    GENERATED TABLE, AND READ BACK BY DETLEXP AND TERNEXT.      *
000150*    ONE ROW CARRIES ALL SAMPLE COLUMNS FOR ONE ELEMENT ROW.     *
000160******************************************************************
000170*A.00.00|1994-03-09| JS  | ORIGINAL COPYBOOK
000180*A.01.00|1999-01-14| AK  | ADDED CT-OXIDE-FLAG / CT-OXIDE-FACTOR
000190******************************************************************
000200 01  CONCENTRATION-TABLE-ROW.
000210     05  CT-TABLE-KEY           PIC X(24).
000220     05  CT-TABLE-KIND          PIC X(01).
000230         88  CT-KIND-ABS-MAJOR  VALUE "1".
000240         88  CT-KIND-REL-MAJOR  VALUE "2".
000250         88  CT-KIND-ABS-TRACE  VALUE "3".
000260         88  CT-KIND-REL-TRACE  VALUE "4".
000270     05  CT-OXIDE-FLAG          PIC X(01).
000280         88  CT-IS-OXIDE-TABLE  VALUE "Y".
000290     05  CT-Z                   PIC 9(03).
000300     05  CT-Z-BLANK-SW          PIC X(01).
000310         88  CT-Z-IS-BLANK      VALUE "Y".
000320     05  CT-ELEMENT             PIC X(10).
000330     05  CT-ROW-TYPE            PIC X(01).
000340         88  CT-ROW-IS-ELEMENT  VALUE "E".
000350         88  CT-ROW-IS-TRACE    VALUE "T".
000360         88  CT-ROW-IS-BALANCE  VALUE "B".
000370         88  CT-ROW-IS-TOTAL    VALUE "S".
000380     05  CT-OXIDE-FACTOR        PIC S9(01)V9(04).
000390     05  CT-SAMPLE-COL OCCURS 60 TIMES INDEXED BY CT-COL-IDX.
000400         10  CT-COL-HEADING     PIC X(20).
000410         10  CT-COL-VALUE       PIC S9(05)V9(03).
000420         10  CT-COL-MISSING-SW  PIC X(01).
000430             88  CT-COL-MISSING VALUE "Y".
000440         10  FILLER             PIC X(03).
