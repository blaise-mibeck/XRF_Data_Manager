000100******************************************************************
000110*    COPYBOOK  ABENDREC                                         *
000120*    ABEND MESSAGE RECORD - WRITTEN TO SYSOUT BY EVERY JOB STEP  *
000130*    BEFORE FALLING INTO 1000-ABEND-RTN.  SAME SHAPE IN EVERY    *
000140*    PROGRAM SO OPERATIONS CAN GREP SYSOUT THE SAME WAY ACROSS   *
000150*    THE WHOLE XRF SUITE.                                       *
000160******************************************************************
000170*A.00.00|1994-03-02| JS  | ORIGINAL COPYBOOK
000180******************************************************************
000190 01  ABEND-REC.
000200     05  FILLER                 PIC X(01) VALUE SPACE.
000210     05  ABEND-REASON           PIC X(60).
000220     05  EXPECTED-VAL           PIC X(10).
000230     05  ACTUAL-VAL             PIC X(10).
000240     05  FILLER                 PIC X(49).
000250
000260 77  ZERO-VAL                   PIC 9(01) VALUE ZERO.
000270 77  ONE-VAL                    PIC 9(01) VALUE 1.
