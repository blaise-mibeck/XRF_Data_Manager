000100 IDENTIFICATION DIVISION.
000110 PROGRAM-ID.  LOOKTABL.
000120 AUTHOR. JON SAYLES.
000130 INSTALLATION. COBOL DEVELOPMENT CENTER.
000140 DATE-WRITTEN. 03/02/94.
000150 DATE-COMPILED. 03/02/94.
000160 SECURITY. NON-CONFIDENTIAL.
000170
000180******************************************************************
000190*REMARKS.
000200*
000210*          THIS SUBPROGRAM IS THE KEYED SAMPLE-LOOKUP SERVICE FOR
000220*          THE XRF SUITE - SAMPLE_LOOKUP.CSV HOLDS, PER SAMPLE ID,
000230*          THE NOTEBOOK ID, CLIENT ID, AND REPORT-COLUMN ABBREV.
000240*          TBLGEN LOADS IT ONCE AND CALLS US FOR EVERY SAMPLE;
000250*          AFTER THE RUN TBLGEN MERGES IN THE SAMPLES IT ACTUALLY
000260*          SAW AND SAVES THE FILE BACK SO STALE SAMPLES DROP OFF.
000270*
000280*          LT-OPERATION DRIVES WHICH OF THE FOUR JOBS WE DO, SAME
000290*          ONE-SWITCH DISPATCH SHAPE AS THE REST OF THIS SUITE:
000300*
000310*            L  -  LOAD THE CSV FILE INTO THE IN-MEMORY TABLE
000320*            S  -  KEYED SEARCH, MISS RETURNS A DEFAULT RECORD
000330*            B  -  BEGIN A MERGE PASS (CLEAR THE MERGED TABLE)
000340*            M  -  MERGE ONE SAMPLE ID INTO THE MERGED TABLE
000350*            W  -  WRITE THE MERGED TABLE BACK OUT WITH A HEADER
000360*
000370******************************************************************
000380*A.00.00|1994-03-02| JS  | ORIGINAL SUBPROGRAM - LOAD AND SEARCH
000390*A.01.00|1994-03-03| JS  | ADDED MERGE-BEGIN/MERGE-ROW/SAVE
000400*A.01.01|1994-03-03| JS  | MERGED TABLE DROPS SAMPLES NO LONGER
000410*A.01.01|1994-03-03| JS  | SEEN IN THE CURRENT RUN, PER SOP 4.2
000420*A.02.00|1999-06-14| AK  | WIDENED LOOKUP-TABLE TO 2000 ROWS - WE
000430*A.02.00|1999-06-14| AK  | BLEW THE OLD 500-ROW LIMIT ON THE BIG
000440*A.02.00|1999-06-14| AK  | SAMPLE BATCH
000450*A.03.00|2003-05-02| TGD | SKIP BLANK TRAILING LINES ON LOAD
000460******************************************************************
000470 ENVIRONMENT DIVISION.
000480 CONFIGURATION SECTION.
000490 SOURCE-COMPUTER. IBM-390.
000500 OBJECT-COMPUTER. IBM-390.
000510 INPUT-OUTPUT SECTION.
000520 FILE-CONTROL.
000530     SELECT SYSOUT
000540         ASSIGN TO UT-S-SYSOUT
000550         ORGANIZATION IS SEQUENTIAL.
000560
000570     SELECT LOOKFILE
000580         ASSIGN TO WS-LOOK-FILENAME
000590         ORGANIZATION IS SEQUENTIAL
000600         FILE STATUS IS LOOKFILE-STATUS.
000610
000620 DATA DIVISION.
000630 FILE SECTION.
000640 FD  SYSOUT
000650     RECORDING MODE IS F
000660     LABEL RECORDS ARE STANDARD
000670     RECORD CONTAINS 130 CHARACTERS
000680     BLOCK CONTAINS 0 RECORDS
000690     DATA RECORD IS SYSOUT-REC.
000700 01  SYSOUT-REC                  PIC X(130).
000710
000720****** SAMPLE_LOOKUP.CSV - HEADER ROW, THEN ONE COMMA-SEPARATED
000730****** ROW PER SAMPLE ID
000740 FD  LOOKFILE
000750     RECORDING MODE IS F
000760     LABEL RECORDS ARE STANDARD
000770     RECORD CONTAINS 84 CHARACTERS
000780     BLOCK CONTAINS 0 RECORDS
000790     DATA RECORD IS LOOKFILE-LINE.
000800 01  LOOKFILE-LINE               PIC X(84).
000810
000820 WORKING-STORAGE SECTION.
000830 01  WS-LOOK-FILENAME            PIC X(80).
000840 01  WS-LOOK-FILENAME-R REDEFINES WS-LOOK-FILENAME.
000850     05  WS-LOOK-FILENAME-1ST    PIC X(1).
000860     05  FILLER                  PIC X(79).
000870 01  FILE-STATUS-CODES.
000880     05  LOOKFILE-STATUS          PIC X(02).
000890         88  LOOKFILE-OK           VALUE "00".
000900         88  LOOKFILE-EOF          VALUE "10".
000910     05  FILLER                    PIC X(01).
000920 COPY ABENDREC.
000930 COPY LOOKREC.
000940
000950 01  MERGED-LOOKUP-TABLE.
000960     05  MGD-ROW-COUNT            PIC S9(04) COMP.
000970     05  MGD-ROW OCCURS 2000 TIMES INDEXED BY MGD-IDX.
000980         10  MGD-SAMPLE-ID        PIC X(20).
000990         10  MGD-NOTEBOOK-ID      PIC X(20).
001000         10  MGD-CLIENT-ID        PIC X(20).
001010         10  MGD-REPORT-ABBR      PIC X(20).
001020     10  FILLER                    PIC X(01).
001030 01  FLAGS-AND-SWITCHES.
001040     05  MORE-DATA-SW             PIC X(01) VALUE "Y".
001050         88  NO-MORE-DATA          VALUE "N".
001060     05  HEADER-READ-SW           PIC X(01).
001070         88  HEADER-ALREADY-READ   VALUE "Y".
001080     05  FILLER                    PIC X(01).
001090 01  COUNTERS-IDXS-AND-ACCUMULATORS.
001100     05  WS-FIELD-COUNT           PIC S9(04) COMP.
001110     05  WS-FIELD-COUNT-R REDEFINES WS-FIELD-COUNT.
001120         10  FILLER                PIC X(1).
001130         10  WS-FIELD-COUNT-LOW    PIC X(1).
001140
001150 01  WS-OUTPUT-LINE.
001160     05  WS-OUT-LINE-TEXT         PIC X(84).
001170     05  WS-OUT-LINE-TEXT-R REDEFINES WS-OUT-LINE-TEXT.
001180         10  FILLER                PIC X(42).
001190         10  WS-OUT-LINE-2ND-HALF  PIC X(42).
001200
001210 LINKAGE SECTION.
001220 01  LOOKTABL-PARMS.
001230     05  LT-OPERATION             PIC X(01).
001240         88  LT-OP-LOAD            VALUE "L".
001250         88  LT-OP-SEARCH          VALUE "S".
001260         88  LT-OP-MERGE-BEGIN     VALUE "B".
001270         88  LT-OP-MERGE-ROW       VALUE "M".
001280         88  LT-OP-SAVE            VALUE "W".
001290     05  LT-FILENAME              PIC X(80).
001300     05  LT-LOOKUP-REC            PIC X(81).
001310     05  LT-RETURN-CODE           PIC S9(04) COMP.
001320     05  FILLER                    PIC X(01).
001330 PROCEDURE DIVISION USING LOOKTABL-PARMS.
001340     MOVE ZERO TO LT-RETURN-CODE.
001350     MOVE LT-LOOKUP-REC TO LOOKUP-REC.
001360
001370     IF LT-OP-LOAD
001380         PERFORM 050-LOAD-LOOKUP-TABLE THRU 050-EXIT
001390     ELSE IF LT-OP-SEARCH
001400         PERFORM 200-SEARCH-RTN THRU 200-EXIT
001410     ELSE IF LT-OP-MERGE-BEGIN
001420         PERFORM 380-MERGE-BEGIN THRU 380-EXIT
001430     ELSE IF LT-OP-MERGE-ROW
001440         PERFORM 400-MERGE-RTN THRU 400-EXIT
001450     ELSE IF LT-OP-SAVE
001460         PERFORM 600-SAVE-RTN THRU 600-EXIT
001470     ELSE
001480         MOVE +8 TO LT-RETURN-CODE.
001490
001500     MOVE LOOKUP-REC TO LT-LOOKUP-REC.
001510     GOBACK.
001520
001530 050-LOAD-LOOKUP-TABLE.
001540******** LOAD THE CSV - DISCARD THE HEADER LINE, TOLERATE A
001550******** SHORT TRAILING BLANK LINE AT END OF FILE
001560     MOVE LT-FILENAME TO WS-LOOK-FILENAME.
001570     MOVE ZERO TO LKT-ROW-COUNT.
001580     MOVE "N" TO HEADER-READ-SW.
001590     OPEN INPUT LOOKFILE.
001600     IF NOT LOOKFILE-OK
001610         MOVE +4 TO LT-RETURN-CODE
001620         GO TO 050-EXIT.
001630
001640     MOVE "Y" TO MORE-DATA-SW.
001650     PERFORM 060-READ-LOOKFILE THRU 060-EXIT.
001660     PERFORM 070-LOAD-ONE-ROW THRU 070-EXIT
001670         UNTIL NO-MORE-DATA.
001680     CLOSE LOOKFILE.
001690 050-EXIT.
001700     EXIT.
001710
001720 060-READ-LOOKFILE.
001730     READ LOOKFILE
001740         AT END
001750             MOVE "N" TO MORE-DATA-SW
001760             GO TO 060-EXIT
001770     END-READ.
001780     IF LOOKFILE-LINE = SPACES
001790         MOVE "N" TO MORE-DATA-SW.
001800 060-EXIT.
001810     EXIT.
001820
001830 070-LOAD-ONE-ROW.
001840     IF NOT HEADER-ALREADY-READ
001850         MOVE "Y" TO HEADER-READ-SW
001860     ELSE
001870     IF LKT-ROW-COUNT < 2000
001880         ADD +1 TO LKT-ROW-COUNT
001890         SET LKT-IDX TO LKT-ROW-COUNT
001900         UNSTRING LOOKFILE-LINE DELIMITED BY ","
001910             INTO LKT-SAMPLE-ID (LKT-IDX),
001920                  LKT-NOTEBOOK-ID (LKT-IDX),
001930                  LKT-CLIENT-ID (LKT-IDX),
001940                  LKT-REPORT-ABBR (LKT-IDX).
001950     PERFORM 060-READ-LOOKFILE THRU 060-EXIT.
001960 070-EXIT.
001970     EXIT.
001980
001990 200-SEARCH-RTN.
002000     MOVE "200-SEARCH-RTN" TO PARA-NAME.
002010     SET LKT-IDX TO 1.
002020     SEARCH LKT-ROW
002030         AT END
002040             MOVE SPACES TO LK-NOTEBOOK-ID, LK-CLIENT-ID,
002050                            LK-REPORT-ABBR
002060             MOVE "N" TO LK-MISS-SW
002070         WHEN LKT-SAMPLE-ID (LKT-IDX) = LK-SAMPLE-ID
002080             MOVE LKT-NOTEBOOK-ID (LKT-IDX) TO LK-NOTEBOOK-ID
002090             MOVE LKT-CLIENT-ID (LKT-IDX)   TO LK-CLIENT-ID
002100             MOVE LKT-REPORT-ABBR (LKT-IDX) TO LK-REPORT-ABBR
002110             MOVE "Y" TO LK-MISS-SW.
002120 200-EXIT.
002130     EXIT.
002140
002150 380-MERGE-BEGIN.
002160     MOVE ZERO TO MGD-ROW-COUNT.
002170 380-EXIT.
002180     EXIT.
002190
002200 400-MERGE-RTN.
002210******** INCOMING SAMPLE ID IN LK-SAMPLE-ID - LOOK IT UP IN THE
002220******** LOADED TABLE AND APPEND THE RESULT (HIT OR DEFAULT) TO
002230******** THE MERGED TABLE.  SAMPLES NOT PRESENTED HERE BY THE
002240******** CALLER NEVER MAKE IT INTO THE MERGED TABLE - DROPPED.
002250     PERFORM 200-SEARCH-RTN THRU 200-EXIT.
002260     IF MGD-ROW-COUNT < 2000
002270         ADD +1 TO MGD-ROW-COUNT
002280         SET MGD-IDX TO MGD-ROW-COUNT
002290         MOVE LK-SAMPLE-ID     TO MGD-SAMPLE-ID (MGD-IDX)
002300         MOVE LK-NOTEBOOK-ID   TO MGD-NOTEBOOK-ID (MGD-IDX)
002310         MOVE LK-CLIENT-ID     TO MGD-CLIENT-ID (MGD-IDX)
002320         MOVE LK-REPORT-ABBR   TO MGD-REPORT-ABBR (MGD-IDX).
002330 400-EXIT.
002340     EXIT.
002350
002360 600-SAVE-RTN.
002370     MOVE "600-SAVE-RTN" TO PARA-NAME.
002380     MOVE LT-FILENAME TO WS-LOOK-FILENAME.
002390     OPEN OUTPUT LOOKFILE.
002400     IF NOT LOOKFILE-OK
002410         MOVE +8 TO LT-RETURN-CODE
002420         GO TO 600-EXIT.
002430
002440     MOVE "Sample ID,Notebook ID,Client ID,Report Abbreviation"
002450                                             TO LOOKFILE-LINE.
002460     WRITE LOOKFILE-LINE.
002470
002480     PERFORM 650-WRITE-ONE-ROW THRU 650-EXIT
002490         VARYING MGD-IDX FROM 1 BY 1
002500             UNTIL MGD-IDX > MGD-ROW-COUNT.
002510     CLOSE LOOKFILE.
002520 600-EXIT.
002530     EXIT.
002540
002550 650-WRITE-ONE-ROW.
002560     MOVE SPACES TO LOOKFILE-LINE.
002570     STRING MGD-SAMPLE-ID (MGD-IDX)   DELIMITED BY SPACE ","
002580            MGD-NOTEBOOK-ID (MGD-IDX) DELIMITED BY SPACE ","
002590            MGD-CLIENT-ID (MGD-IDX)   DELIMITED BY SPACE ","
002600            MGD-REPORT-ABBR (MGD-IDX) DELIMITED BY SPACE
002610                             INTO LOOKFILE-LINE.
002620     WRITE LOOKFILE-LINE.
002630 650-EXIT.
002640     EXIT.
