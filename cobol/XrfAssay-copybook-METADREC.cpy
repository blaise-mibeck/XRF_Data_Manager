000100******************************************************************
000110*    COPYBOOK  METADREC                                         *
000120*    PROJECT-METADATA KEY-VALUE RECORD, AS LOADED/SAVED BY       *
000130*    PROJMETA AND READ BY TBLGEN FOR THE METADATA REPORT        *
000140*    SECTION.                                                   *
000150******************************************************************
000160*A.00.00|1994-03-02| JS  | ORIGINAL COPYBOOK
000170*A.01.00|2000-02-11| TGD | Y2K - MD-DATE WIDENED TO 4-DIGIT YEAR
000180******************************************************************
000190 01  METADATA-REC.
000200     05  MD-DATE                PIC X(10).
000210     05  MD-DATE-R REDEFINES MD-DATE.
000220         10  MD-DATE-YYYY        PIC X(04).
000230         10  MD-DATE-DASH-1      PIC X(01).
000240         10  MD-DATE-MM          PIC X(02).
000250         10  MD-DATE-DASH-2      PIC X(01).
000260         10  MD-DATE-DD          PIC X(02).
000270     05  MD-PROJECT-NUMBER      PIC X(10).
000280     05  MD-PROJECT-NAME        PIC X(30).
000290     05  MD-CLIENT-NAME         PIC X(30).
000300     05  MD-OPERATOR            PIC X(30).
000310     05  MD-INSTRUMENT          PIC X(40).
000320     05  MD-SAMPLE-TYPE         PIC X(20).
000330     05  FILLER                 PIC X(10).
