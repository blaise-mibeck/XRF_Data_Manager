000100******************************************************************
000110*    COPYBOOK  ELEMDET                                          *
000120*    ELEMENT-DETAIL RECORD AND PER-SAMPLE ELEMENT TABLE.        *
000130*    ONE ROW IS BUILT BY QANPARS FOR EVERY 'C' LINE ACCEPTED    *
000140*    OUT OF A QAN SAMPLE FILE.  CLASSIFICATION (EL-CLASS) AND   *
000150*    THE IGNORE SWITCH (EL-IGNORE-SW) ARE FILLED IN BY QANPARS  *
000160*    AT PARSE TIME, NOT RECOMPUTED LATER.                      *
000170******************************************************************
000180*A.00.00|1994-03-02| JS  | ORIGINAL COPYBOOK FOR QAN REDUCTION
000190*A.01.00|1998-11-09| AK  | ADDED EL-IGNORE-SW FOR TUBE ELEMENTS
000200*A.02.00|2003-06-17| TGD | WIDENED EL-CONC TO S9(7)V9(5)
000210******************************************************************
000220 01  ELEMENT-DETAIL-REC.
000230     05  EL-SYMBOL              PIC X(02).
000240     05  EL-SYMBOL-R REDEFINES EL-SYMBOL.
000250         10  EL-SYM-1ST         PIC X(01).
000260         10  EL-SYM-2ND         PIC X(01).
000270     05  EL-OMNIAN              PIC X(08).
000280     05  EL-CONC                PIC S9(07)V9(05).
000290     05  EL-UNIT                PIC X(04).
000300         88  EL-UNIT-PCT        VALUE "%   ".
000310         88  EL-UNIT-PPM        VALUE "ppm ".
000320         88  EL-UNIT-KCPS       VALUE "kcps".
000330     05  EL-SIGNAL              PIC S9(07)V9(04).
000340     05  EL-SIGNAL-SW           PIC X(01).
000350         88  EL-SIGNAL-PRESENT  VALUE "Y".
000360         88  EL-SIGNAL-ABSENT   VALUE "N".
000370     05  EL-CLASS               PIC X(05).
000380         88  EL-MAJOR           VALUE "MAJOR".
000390         88  EL-TRACE           VALUE "TRACE".
000400     05  EL-IGNORE-SW           PIC X(01).
000410         88  EL-IGNORED         VALUE "Y".
000420         88  EL-NOT-IGNORED     VALUE "N".
000430     05  FILLER                 PIC X(08).
000440
000450 01  SAMPLE-ELEMENT-TABLE.
000460     05  SMPL-SAMPLE-ID             PIC X(20).
000470     05  SMPL-ROW-COUNT             PIC S9(04) COMP.
000480     05  SMPL-EL-ROW OCCURS 200 TIMES INDEXED BY EL-IDX.
000490         10  EL-SYMBOL-T            PIC X(02).
000500         10  EL-OMNIAN-T            PIC X(08).
000510         10  EL-CONC-T              PIC S9(07)V9(05).
000520         10  EL-UNIT-T              PIC X(04).
000530         10  EL-SIGNAL-T            PIC S9(07)V9(04).
000540         10  EL-CLASS-T             PIC X(05).
000550         10  EL-IGNORE-SW-T         PIC X(01).
000560         10  FILLER                 PIC X(08).
