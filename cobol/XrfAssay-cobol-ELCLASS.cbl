000100 IDENTIFICATION DIVISION.
000110******************************************************************
000120 PROGRAM-ID.  ELCLASS.
000130 AUTHOR. JON SAYLES.
000140 INSTALLATION. COBOL DEVELOPMENT CENTER.
000150 DATE-WRITTEN. 03/02/94.
000160 DATE-COMPILED. 03/02/94.
000170 SECURITY. NON-CONFIDENTIAL.
000180
000190******************************************************************
000200*REMARKS.
000210*
000220*          THIS SUBPROGRAM CLASSIFIES ONE ELEMENT-DETAIL ROW AS
000230*          MAJOR OR TRACE, PER LAB SOP 4.2.  THE THRESHOLDS ARE
000240*          FIXED CONSTANTS, NOT A REFERENCE TABLE LOOKUP - THERE
000250*          IS NO PER-ELEMENT OVERRIDE, SO A SIMPLE IF/ELSE ON THE
000260*          INCOMING UNIT AND CONCENTRATION IS ALL THIS NEEDS.
000270*
000280*          RULE:  UNIT = PPM AND CONC <= 1000       -> TRACE
000290*                 UNIT = PCT AND CONC <= 0.1         -> TRACE
000300*                 OTHERWISE                          -> MAJOR
000310*                 (UNIT = KCPS ROWS ARE NEVER PASSED IN HERE -
000320*                  QANPARS EXCLUDES THEM BEFORE CLASSIFICATION
000330*                  MATTERS, PER LAB SOP 4.2.)
000340*
000350******************************************************************
000360*A.00.00|1994-03-09| JS  | ORIGINAL SUBPROGRAM - MAJOR/TRACE SPLIT
000370*A.00.01|1994-03-09| JS  | ON UNIT AND THRESHOLD ONLY, NO TABLE
000380*A.00.01|1994-03-09| JS  | LOOKUP NEEDED FOR TWO FIXED CONSTANTS
000390*A.01.00|1999-12-02| AK  | TIGHTENED TRACE THRESHOLD TO <=, NOT <
000400*A.02.00|2003-04-21| TGD | PARM NAMES ALIGNED TO ELEMDET COPYBOOK
000410******************************************************************
000420 ENVIRONMENT DIVISION.
000430 CONFIGURATION SECTION.
000440 SOURCE-COMPUTER. IBM-390.
000450 OBJECT-COMPUTER. IBM-390.
000460 INPUT-OUTPUT SECTION.
000470
000480 DATA DIVISION.
000490 FILE SECTION.
000500
000510 WORKING-STORAGE SECTION.
000520 01  WS-THRESHOLDS.
000530     05  WS-PPM-TRACE-LIMIT      PIC 9(7)V9(5) VALUE 1000.00000.
000540     05  WS-PCT-TRACE-LIMIT      PIC 9(7)V9(5) VALUE 0.10000.
000550     05  WS-THRESH-R REDEFINES WS-THRESHOLDS.
000560         10  WS-PPM-LIMIT-WHOLE   PIC 9(7).
000570         10  FILLER               PIC X(5).
000580
000590 LINKAGE SECTION.
000600 01  CL-UNIT                    PIC X(4).
000610     88  CL-UNIT-IS-PCT          VALUE "%   ".
000620     88  CL-UNIT-IS-PPM          VALUE "ppm ".
000630     88  CL-UNIT-IS-KCPS         VALUE "kcps".
000640 01  CL-UNIT-R REDEFINES CL-UNIT.
000650     05  CL-UNIT-1ST-CHAR     PIC X(1).
000660     05  CL-UNIT-REST         PIC X(3).
000670 01  CL-CONC                    PIC S9(7)V9(5).
000680 01  CL-CONC-R REDEFINES CL-CONC.
000690     05  CL-CONC-WHOLE        PIC S9(7).
000700     05  CL-CONC-DECIMAL      PIC 9(5).
000710 01  CL-CLASS                   PIC X(5).
000720     88  CL-CLASS-MAJOR          VALUE "MAJOR".
000730     88  CL-CLASS-TRACE          VALUE "TRACE".
000740 01  CL-CLASS-R REDEFINES CL-CLASS.
000750     05  CL-CLASS-1ST-3       PIC X(3).
000760     05  CL-CLASS-LAST-2      PIC X(2).
000770
000780 PROCEDURE DIVISION USING CL-UNIT, CL-CONC, CL-CLASS.
000790     MOVE "MAJOR" TO CL-CLASS.
000800
000810     IF CL-UNIT-IS-PPM
000820         IF CL-CONC NOT > WS-PPM-TRACE-LIMIT
000830             MOVE "TRACE" TO CL-CLASS
000840         END-IF
000850     ELSE
000860     IF CL-UNIT-IS-PCT
000870         IF CL-CONC NOT > WS-PCT-TRACE-LIMIT
000880             MOVE "TRACE" TO CL-CLASS
000890         END-IF
000900     END-IF.
000910
000920     GOBACK.
