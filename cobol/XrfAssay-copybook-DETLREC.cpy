000100******************************************************************
000110*    COPYBOOK  DETLREC                                          *
000120*    DETAIL-EXPORT RECORD - ONE PER SAMPLE X ELEMENT, WRITTEN BY *
000130*    DETLEXP TO THE LONG-FORMAT DETAIL CSV AND READ BACK BY      *
000140*    TERNEXT FOR TERNARY-POINT EXTRACTION.                       *
000150******************************************************************
000160*A.00.00|1994-03-16| JS  | ORIGINAL COPYBOOK
000170*A.01.00|1999-09-30| AK  | ADDED DE-OXIDE / DE-OXIDE-CONC
000180******************************************************************
000190 01  DETAIL-EXPORT-REC.
000200     05  DE-LINE                PIC 9(06).
000210     05  DE-SAMPLE-ID            PIC X(20).
000220     05  DE-NOTEBOOK-ID          PIC X(20).
000230     05  DE-CLIENT-ID            PIC X(20).
000240     05  DE-REPORT-ABBR          PIC X(20).
000250     05  DE-Z                   PIC 9(03).
000260     05  DE-ELEMENT              PIC X(08).
000270     05  DE-CONC                PIC S9(07)V9(05).
000280     05  DE-UNIT                PIC X(04).
000290         88  DE-UNIT-PCT         VALUE "%   ".
000300         88  DE-UNIT-PPM         VALUE "ppm ".
000310     05  DE-WT-PCT              PIC S9(03)V9(07).
000320     05  DE-OMNIAN               PIC X(08).
000330     05  DE-OXIDE                PIC X(10).
000340     05  DE-OXIDE-SW             PIC X(01).
000350         88  DE-IS-OXIDE-ROW     VALUE "Y".
000360     05  DE-OXIDE-CONC           PIC S9(07)V9(05).
000370     05  FILLER                  PIC X(09).
