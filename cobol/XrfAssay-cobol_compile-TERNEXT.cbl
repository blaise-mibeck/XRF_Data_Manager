000100 IDENTIFICATION DIVISION.
000110 PROGRAM-ID.  TERNEXT.
000120 AUTHOR. JON SAYLES.
000130 INSTALLATION. COBOL DEVELOPMENT CENTER.
000140 DATE-WRITTEN. 02/08/99.
000150 DATE-COMPILED. 02/08/99.
000160 SECURITY. NON-CONFIDENTIAL.
000170
000180******************************************************************
000190*REMARKS.
000200*
000210*          THIS PROGRAM EXTRACTS TERNARY-DIAGRAM POINTS FROM THE
000220*          DETAIL-EXPORT CSV FOR THE FIVE FIXED PETROLOGY SYSTEMS
000230*          THE LAB PLOTS (QAPF-STYLE SiO2-Al2O3-Fe2O3, THE TWO
000240*          CaO-Al2O3 SYSTEMS, AFM, AND Fe-Ti-O).  A SYSTEM WITH
000250*          FEWER THAN 3 OF ITS COMPONENT NAMES ANYWHERE IN THE
000260*          DETAIL DATA IS SKIPPED OUTRIGHT - NO PARTIAL TRIANGLES.
000270*
000280******************************************************************
000290*A.00.00|1999-02-08| AK  | ORIGINAL PROGRAM - 5 FIXED SYSTEMS
000300*A.00.01|1999-02-08| AK  | SKIP SYSTEM IF FEWER THAN 3 COMPONENT
000310*A.00.01|1999-02-08| AK  | NAMES ARE PRESENT IN THE DETAIL DATA
000320*A.01.00|1999-02-15| AK  | SKIP POINT IF SUM <= 0 OR ALL THREE
000330*A.01.00|1999-02-15| AK  | COMPONENTS ABSENT, PER SOP 4.2
000340*A.02.00|2003-07-10| TGD | AFM COMPOSITE COMPONENTS ARE LITERAL
000350*A.02.00|2003-07-10| TGD | LABEL MATCHES ONLY - WE DO NOT SUM
000360*A.02.00|2003-07-10| TGD | Na2O AND K2O ROWS OURSELVES
000370******************************************************************
000380 ENVIRONMENT DIVISION.
000390 CONFIGURATION SECTION.
000400 SOURCE-COMPUTER. IBM-390.
000410 OBJECT-COMPUTER. IBM-390.
000420 INPUT-OUTPUT SECTION.
000430 FILE-CONTROL.
000440     SELECT SYSOUT
000450         ASSIGN TO UT-S-SYSOUT
000460         ORGANIZATION IS SEQUENTIAL.
000470
000480     SELECT DETLFILE
000490         ASSIGN TO UT-S-DETLFILE
000500         ORGANIZATION IS SEQUENTIAL
000510         FILE STATUS IS DETLFILE-STATUS.
000520
000530     SELECT TERNFILE
000540         ASSIGN TO UT-S-TERNPTS
000550         ORGANIZATION IS SEQUENTIAL.
000560
000570 DATA DIVISION.
000580 FILE SECTION.
000590 FD  SYSOUT
000600     RECORDING MODE IS F
000610     LABEL RECORDS ARE STANDARD
000620     RECORD CONTAINS 130 CHARACTERS
000630     BLOCK CONTAINS 0 RECORDS
000640     DATA RECORD IS SYSOUT-REC.
000650 01  SYSOUT-REC                  PIC X(130).
000660
000670 FD  DETLFILE
000680     RECORDING MODE IS F
000690     LABEL RECORDS ARE STANDARD
000700     RECORD CONTAINS 160 CHARACTERS
000710     BLOCK CONTAINS 0 RECORDS
000720     DATA RECORD IS DETLFILE-LINE.
000730 01  DETLFILE-LINE                PIC X(160).
000740
000750 FD  TERNFILE
000760     RECORDING MODE IS F
000770     LABEL RECORDS ARE STANDARD
000780     RECORD CONTAINS 96 CHARACTERS
000790     BLOCK CONTAINS 0 RECORDS
000800     DATA RECORD IS TERNFILE-LINE.
000810 01  TERNFILE-LINE                PIC X(96).
000820
000830 WORKING-STORAGE SECTION.
000840 01  FILE-STATUS-CODES.
000850     05  DETLFILE-STATUS          PIC X(02).
000860         88  DETLFILE-OK           VALUE "00".
000870         88  DETLFILE-EOF          VALUE "10".
000880     05  FILLER                    PIC X(01).
000890 COPY ABENDREC.
000900 COPY DETLREC.
000910 COPY TERNREC.
000920
000930 01  FLAGS-AND-SWITCHES.
000940     05  MORE-DATA-SW             PIC X(01) VALUE "Y".
000950         88  NO-MORE-DATA          VALUE "N".
000960     05  FILLER                    PIC X(01).
000970 01  COUNTERS-IDXS-AND-ACCUMULATORS.
000980     05  WS-TOKEN-COUNT           PIC S9(04) COMP.
000990     05  WS-PRESENT-COUNT         PIC S9(04) COMP.
001000     05  WS-SYS-IDX               PIC S9(04) COMP.
001010     05  WS-SYS-IDX-R REDEFINES WS-SYS-IDX.
001020         10  FILLER                PIC X(1).
001030         10  WS-SYS-IDX-LOW        PIC X(1).
001040
001050 01  WS-PARSED-DETAIL-LINE.
001060     05  WS-DL-TOK1               PIC X(20).
001070     05  WS-DL-SAMPLE-ID          PIC X(20).
001080     05  WS-DL-TOK3               PIC X(20).
001090     05  WS-DL-TOK4               PIC X(20).
001100     05  WS-DL-TOK5               PIC X(20).
001110     05  WS-DL-TOK6               PIC X(20).
001120     05  WS-DL-ELEMENT            PIC X(20).
001130     05  WS-DL-TOK8               PIC X(20).
001140     05  WS-DL-TOK9               PIC X(20).
001150     05  WS-DL-WT-PCT             PIC X(20).
001160     05  WS-DL-WT-PCT-R REDEFINES WS-DL-WT-PCT.
001170         10  WS-DL-WT-PCT-SIGN    PIC X(1).
001180         10  FILLER               PIC X(19).
001190
001200****** THE 5 FIXED PETROLOGY SYSTEMS, EACH AN ORDERED TRIPLE -
001210****** SEE TERNARY-EXTRACTOR RULES, PRE-LOADED AT 050
001220 01  WS-SYSTEM-TABLE.
001230     05  SYS-ROW OCCURS 5 TIMES INDEXED BY SYS-IDX.
001240         10  SYS-NAME             PIC X(30).
001250         10  SYS-COMPONENT OCCURS 3 TIMES.
001260             15  SYS-COMP-NAME     PIC X(20).
001270             15  SYS-COMP-SEEN-SW  PIC X(01).
001280                 88  SYS-COMP-SEEN  VALUE "Y".
001290             15  SYS-COMP-VALUE    PIC S9(07)V9(05).
001300****** ONE ROW PER SAMPLE X SYSTEM - BUILT AS DETAIL LINES STREAM
001310****** THROUGH, WRITTEN OUT AT END-OF-FILE
001320     05  FILLER                    PIC X(01).
001330 01  WS-POINT-TABLE.
001340     05  PT-ROW-COUNT             PIC S9(04) COMP.
001350     05  PT-ROW OCCURS 300 TIMES INDEXED BY PT-IDX.
001360         10  PT-SYS-IDX            PIC S9(04) COMP.
001370         10  PT-SAMPLE-ID          PIC X(20).
001380         10  PT-COMP-VALUE OCCURS 3 TIMES PIC S9(07)V9(05).
001390         10  PT-COMP-SEEN-SW OCCURS 3 TIMES PIC X(01).
001400     10  FILLER                    PIC X(01).
001410 01  WS-NORMALIZE-FIELDS.
001420     05  WS-POINT-SUM             PIC S9(09)V9(05) COMP-3.
001430     05  WS-ANY-PRESENT-SW        PIC X(01).
001440         88  WS-ANY-PRESENT        VALUE "Y".
001450     05  FILLER                    PIC X(01).
001460 PROCEDURE DIVISION.
001470     PERFORM 000-HOUSEKEEPING THRU 000-EXIT.
001480     PERFORM 050-LOAD-SYSTEM-TABLE THRU 050-EXIT.
001490     PERFORM 100-MAINLINE THRU 100-EXIT
001500         UNTIL NO-MORE-DATA.
001510     PERFORM 500-DROP-THIN-SYSTEMS THRU 500-EXIT.
001520     PERFORM 300-NORMALIZE-POINT THRU 300-EXIT
001530         VARYING PT-IDX FROM 1 BY 1
001540             UNTIL PT-IDX > PT-ROW-COUNT.
001550     PERFORM 900-CLEANUP THRU 900-EXIT.
001560     GOBACK.
001570
001580 000-HOUSEKEEPING.
001590     MOVE ZERO TO PT-ROW-COUNT.
001600     OPEN INPUT DETLFILE.
001610     IF NOT DETLFILE-OK
001620         MOVE "DETAIL EXPORT FILE WOULD NOT OPEN" TO ABEND-REASON
001630         WRITE SYSOUT-REC FROM ABEND-REC
001640         DIVIDE ZERO-VAL INTO ONE-VAL
001650     END-IF.
001660     OPEN OUTPUT TERNFILE.
001670
001680     MOVE "Y" TO MORE-DATA-SW.
001690     PERFORM 910-READ-DETLFILE THRU 910-EXIT.
001700     PERFORM 910-READ-DETLFILE THRU 910-EXIT.
001710 000-EXIT.
001720     EXIT.
001730
001740 050-LOAD-SYSTEM-TABLE.
001750     MOVE "SiO2-Al2O3-Fe2O3" TO SYS-NAME(1).
001760     MOVE "SiO2" TO SYS-COMP-NAME(1,1).
001770     MOVE "Al2O3" TO SYS-COMP-NAME(1,2).
001780     MOVE "Fe2O3" TO SYS-COMP-NAME(1,3).
001790
001800     MOVE "CaO-Al2O3-SiO2" TO SYS-NAME(2).
001810     MOVE "CaO" TO SYS-COMP-NAME(2,1).
001820     MOVE "Al2O3" TO SYS-COMP-NAME(2,2).
001830     MOVE "SiO2" TO SYS-COMP-NAME(2,3).
001840
001850     MOVE "CaO-Al2O3-Fe2O3" TO SYS-NAME(3).
001860     MOVE "CaO" TO SYS-COMP-NAME(3,1).
001870     MOVE "Al2O3" TO SYS-COMP-NAME(3,2).
001880     MOVE "Fe2O3" TO SYS-COMP-NAME(3,3).
001890
001900     MOVE "AFM" TO SYS-NAME(4).
001910     MOVE "Na2O+K2O" TO SYS-COMP-NAME(4,1).
001920     MOVE "FeO+Fe2O3" TO SYS-COMP-NAME(4,2).
001930     MOVE "MgO" TO SYS-COMP-NAME(4,3).
001940
001950     MOVE "Fe-Ti-O" TO SYS-NAME(5).
001960     MOVE "Fe" TO SYS-COMP-NAME(5,1).
001970     MOVE "Ti" TO SYS-COMP-NAME(5,2).
001980     MOVE "O" TO SYS-COMP-NAME(5,3).
001990
002000     PERFORM 055-CLEAR-ONE-SYSTEM THRU 055-EXIT
002010         VARYING SYS-IDX FROM 1 BY 1 UNTIL SYS-IDX > 5.
002020 050-EXIT.
002030     EXIT.
002040
002050 055-CLEAR-ONE-SYSTEM.
002060     MOVE "N" TO SYS-COMP-SEEN-SW(SYS-IDX,1),
002070                 SYS-COMP-SEEN-SW(SYS-IDX,2),
002080                 SYS-COMP-SEEN-SW(SYS-IDX,3).
002090 055-EXIT.
002100     EXIT.
002110
002120 100-MAINLINE.
002130     PERFORM 150-PARSE-DETAIL-LINE THRU 150-EXIT.
002140     PERFORM 200-SEARCH-RTN THRU 200-EXIT
002150         VARYING SYS-IDX FROM 1 BY 1 UNTIL SYS-IDX > 5.
002160     PERFORM 910-READ-DETLFILE THRU 910-EXIT.
002170 100-EXIT.
002180     EXIT.
002190
002200 150-PARSE-DETAIL-LINE.
002210     UNSTRING DETLFILE-LINE DELIMITED BY ","
002220         INTO WS-DL-TOK1, WS-DL-SAMPLE-ID, WS-DL-TOK3, WS-DL-TOK4,
002230              WS-DL-TOK5, WS-DL-TOK6, WS-DL-ELEMENT, WS-DL-TOK8,
002240              WS-DL-TOK9, WS-DL-WT-PCT
002250         TALLYING IN WS-TOKEN-COUNT.
002260 150-EXIT.
002270     EXIT.
002280
002290 200-SEARCH-RTN.
002300******** DOES THIS DETAIL LINE'S ELEMENT NAME MATCH ONE OF THIS
002310******** SYSTEM'S THREE COMPONENTS - IF SO, REMEMBER THE FIRST
002320******** VALUE WE SEE FOR THIS SAMPLE X COMPONENT
002330     PERFORM 220-TEST-ONE-COMPONENT THRU 220-EXIT
002340         VARYING WS-SYS-IDX FROM 1 BY 1 UNTIL WS-SYS-IDX > 3.
002350 200-EXIT.
002360     EXIT.
002370
002380 220-TEST-ONE-COMPONENT.
002390     IF SYS-COMP-NAME(SYS-IDX,WS-SYS-IDX) = WS-DL-ELEMENT
002400         MOVE "Y" TO SYS-COMP-SEEN-SW(SYS-IDX,WS-SYS-IDX)
002410         PERFORM 240-FIND-OR-ADD-POINT THRU 240-EXIT
002420     END-IF.
002430 220-EXIT.
002440     EXIT.
002450
002460 240-FIND-OR-ADD-POINT.
002470     SET PT-IDX TO 1.
002480     SEARCH PT-ROW
002490         AT END
002500             IF PT-ROW-COUNT < 300
002510                 ADD +1 TO PT-ROW-COUNT
002520                 SET PT-IDX TO PT-ROW-COUNT
002530                 MOVE SYS-IDX TO PT-SYS-IDX(PT-IDX)
002540                 MOVE WS-DL-SAMPLE-ID TO PT-SAMPLE-ID(PT-IDX)
002550             END-IF
002560         WHEN PT-SYS-IDX(PT-IDX) = SYS-IDX
002570                AND PT-SAMPLE-ID(PT-IDX) = WS-DL-SAMPLE-ID
002580             CONTINUE.
002590     MOVE WS-DL-WT-PCT TO PT-COMP-VALUE(PT-IDX,WS-SYS-IDX).
002600     MOVE "Y" TO PT-COMP-SEEN-SW(PT-IDX,WS-SYS-IDX).
002610 240-EXIT.
002620     EXIT.
002630
002640 500-DROP-THIN-SYSTEMS.
002650******** A SYSTEM WITH FEWER THAN 3 COMPONENT NAMES SEEN ANYWHERE
002660******** IN THE DETAIL DATA NEVER GETS A POINT - DROP ITS ROWS
002670     PERFORM 520-DROP-ONE-SYSTEM THRU 520-EXIT
002680         VARYING SYS-IDX FROM 1 BY 1 UNTIL SYS-IDX > 5.
002690 500-EXIT.
002700     EXIT.
002710
002720 520-DROP-ONE-SYSTEM.
002730     MOVE ZERO TO WS-PRESENT-COUNT.
002740     IF SYS-COMP-SEEN(SYS-IDX,1) ADD +1 TO WS-PRESENT-COUNT.
002750     IF SYS-COMP-SEEN(SYS-IDX,2) ADD +1 TO WS-PRESENT-COUNT.
002760     IF SYS-COMP-SEEN(SYS-IDX,3) ADD +1 TO WS-PRESENT-COUNT.
002770     IF WS-PRESENT-COUNT < 3
002780         PERFORM 530-PURGE-ONE-POINT THRU 530-EXIT
002790             VARYING PT-IDX FROM 1 BY 1
002800                 UNTIL PT-IDX > PT-ROW-COUNT.
002810 520-EXIT.
002820     EXIT.
002830
002840 530-PURGE-ONE-POINT.
002850     IF PT-SYS-IDX(PT-IDX) = SYS-IDX
002860         MOVE ZERO TO PT-SYS-IDX(PT-IDX).
002870 530-EXIT.
002880     EXIT.
002890
002900 300-NORMALIZE-POINT.
002910     IF PT-SYS-IDX(PT-IDX) = ZERO
002920         GO TO 300-EXIT.
002930
002940     MOVE ZERO TO WS-POINT-SUM.
002950     MOVE "N" TO WS-ANY-PRESENT-SW.
002960     PERFORM 320-SUM-ONE-COMPONENT THRU 320-EXIT
002970         VARYING WS-SYS-IDX FROM 1 BY 1 UNTIL WS-SYS-IDX > 3.
002980
002990     IF WS-POINT-SUM > ZERO AND WS-ANY-PRESENT
003000         SET SYS-IDX TO PT-SYS-IDX(PT-IDX)
003010         MOVE SYS-NAME(SYS-IDX) TO TP-SYSTEM
003020         MOVE PT-SAMPLE-ID(PT-IDX) TO TP-SAMPLE
003030         PERFORM 340-NORMALIZE-ONE-COMPONENT THRU 340-EXIT
003040             VARYING WS-SYS-IDX FROM 1 BY 1 UNTIL WS-SYS-IDX > 3
003050         PERFORM 400-WRITE-TERNARY-POINT THRU 400-EXIT
003060     END-IF.
003070 300-EXIT.
003080     EXIT.
003090
003100 320-SUM-ONE-COMPONENT.
003110     ADD PT-COMP-VALUE(PT-IDX,WS-SYS-IDX) TO WS-POINT-SUM.
003120     IF PT-COMP-SEEN-SW(PT-IDX,WS-SYS-IDX) = "Y"
003130         MOVE "Y" TO WS-ANY-PRESENT-SW.
003140 320-EXIT.
003150     EXIT.
003160
003170 340-NORMALIZE-ONE-COMPONENT.
003180     COMPUTE TP-COMPONENT(WS-SYS-IDX) ROUNDED =
003190         PT-COMP-VALUE(PT-IDX,WS-SYS-IDX) / WS-POINT-SUM * 100.
003200 340-EXIT.
003210     EXIT.
003220
003230 400-WRITE-TERNARY-POINT.
003240     MOVE SPACES TO TERNFILE-LINE.
003250     STRING TP-SYSTEM     DELIMITED BY SPACE ","
003260            TP-SAMPLE      DELIMITED BY SPACE ","
003270            TP-A           DELIMITED BY SIZE ","
003280            TP-B           DELIMITED BY SIZE ","
003290            TP-C           DELIMITED BY SIZE
003300                                  INTO TERNFILE-LINE.
003310     WRITE TERNFILE-LINE.
003320 400-EXIT.
003330     EXIT.
003340
003350 900-CLEANUP.
003360     CLOSE DETLFILE, TERNFILE.
003370 900-EXIT.
003380     EXIT.
003390
003400 910-READ-DETLFILE.
003410     READ DETLFILE
003420         AT END
003430             MOVE "N" TO MORE-DATA-SW
003440     END-READ.
003450 910-EXIT.
003460     EXIT.
