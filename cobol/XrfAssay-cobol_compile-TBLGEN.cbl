000100 IDENTIFICATION DIVISION.
000110 PROGRAM-ID.  TBLGEN.
000120 AUTHOR. JON SAYLES.
000130 INSTALLATION. COBOL DEVELOPMENT CENTER.
000140 DATE-WRITTEN. 03/09/94.
000150 DATE-COMPILED. 03/09/94.
000160 SECURITY. NON-CONFIDENTIAL.
000170
000180******************************************************************
000190*REMARKS.
000200*
000210*          THIS IS THE XRF SUITE'S TABLE-GENERATOR / REPORT-
000220*          WRITER MAINLINE, RUN ONCE PER PROJECT BATCH.  IT READS
000230*          THE DRIVER LIST OF QAN SAMPLE FILES, CALLS QANPARS ON
000240*          EACH ONE, CALLS LOOKTABL FOR THE SAMPLE'S NOTEBOOK /
000250*          CLIENT / REPORT-ABBREVIATION DATA, AND BUILDS A FLAT
000260*          IN-MEMORY POOL OF ELEMENT ROWS ACROSS ALL SAMPLES.
000270*          FROM THAT POOL IT GENERATES THE CONCENTRATION TABLES
000280*          (ABSOLUTE/RELATIVE, MAJOR/TRACE, ELEMENT AND OXIDE)
000290*          CALLED FOR BY THE RUN PROFILE, WRITES EACH ROW TO THE
000300*          CONCTBL WORK FILE FOR DETLEXP AND TERNEXT, AND PRINTS
000310*          EACH TABLE AS ITS OWN CAPTIONED REPORT SECTION.
000320*
000330******************************************************************
000340*A.00.00|1994-03-09| JS  | ORIGINAL MAINLINE - ABSOLUTE MAJOR ONLY
000350*A.01.00|1994-03-21| JS  | ADDED TRACE TABLES AND TRACE-SUM PASS-
000360*A.01.00|1994-03-21| JS  | THROUGH TO THE MAJOR TABLE, PER SOP 4.2
000370*A.02.00|1994-04-02| JS  | ADDED RELATIVE (NORMALIZED) TABLES
000380*A.03.00|1998-11-09| AK  | HOUSEKEEPING
000390*A.03.00|1998-11-09| AK  | TUBE-ELEMENT IGNORE LIST AT
000400*A.04.00|1999-01-14| AK  | OXIDE TABLE VARIANTS, ROUNDING OPTIONS
000410*A.04.01|1999-01-15| AK  | ROUND TRACE TO NEAREST 10 BY DEFAULT
000420*A.05.00|2000-02-11| TGD | Y2K - NO DATE MATH HERE, METADREC ONLY
000430*A.06.00|2003-06-17| TGD | Z-SORT OF ELEMENT ROWS VIA ELCALC 'Z'
000440*A.06.01|2003-06-18| TGD | ABEND IF NO TABLES WERE GENERATED
000450*A.07.00|2004-09-08| RLM | DETAIL ROWS WERE PRINTING LABELS ONLY -
000460*A.07.00|2004-09-08| RLM | ADDED THE PER-SAMPLE CELL COLUMNS AND
000470*A.07.00|2004-09-08| RLM | THE CT-TABLE-KIND/ROW-TYPE/OXIDE-FACTOR
000480*A.07.00|2004-09-08| RLM | TAGS CONCWORK NEEDS FOR DETLEXP/TERNEXT
000490*A.07.01|2004-09-10| RLM | CELLS NOW ROUNDED PER OPT-MAJOR-DECIMAL
000500*A.07.01|2004-09-10| RLM | / OPT-TRACE-ROUND-UNIT BEFORE STORAGE
000510*A.07.02|2004-09-14| RLM | REAL TRACE/BALANCE/TOTAL SUMMARY ROWS,
000520*A.07.02|2004-09-14| RLM | TRACE-SUM PASS-THROUGH TO MAJOR TABLE
000530*A.07.02|2004-09-14| RLM | PER SOP 4.2 - WAS A BARE "TOTAL" LABEL
000540*A.07.03|2004-09-15| RLM | CAPTION NOW STATES ABS/REL, MAJOR/
000550*A.07.03|2004-09-15| RLM | TRACE, OXIDE, UNIT, PROJ/CLIENT TAIL
000560*A.07.04|2004-09-17| RLM | 160-APPEND-ONE-ELEMENT WAS CALLING
000570*A.07.04|2004-09-17| RLM | ELCALC TYPE U ON PCT ELEMENTS TOO -
000580*A.07.04|2004-09-17| RLM | THAT SWAP ROUTINE TREATS ANYTHING
000590*A.07.04|2004-09-17| RLM | BUT ppm AS IF CONVERTING % TO ppm,
000600*A.07.04|2004-09-17| RLM | INFLATING DIR-TOTAL-PCT X10000 AND
000610*A.07.04|2004-09-17| RLM | WRECKING EVERY RELATIVE TABLE - NOW
000620*A.07.04|2004-09-17| RLM | ADDS PCT CONCENTRATIONS DIRECTLY
000630*A.07.05|2004-09-17| RLM | ELCALC NOW RETURNS THE OXIDE FORMULA
000640*A.07.05|2004-09-17| RLM | ON TYPE O - SAVE IT TO WS-OXIDE-
000650*A.07.05|2004-09-17| RLM | FORMULA-OUT BEFORE 310'S OWN TYPE Z
000660*A.07.05|2004-09-17| RLM | CALL REUSES CALC-ELEMENT AS SCRATCH
000670******************************************************************
000680 ENVIRONMENT DIVISION.
000690 CONFIGURATION SECTION.
000700 SOURCE-COMPUTER. IBM-390.
000710 OBJECT-COMPUTER. IBM-390.
000720 SPECIAL-NAMES.
000730     C01 IS TOP-OF-FORM.
000740 INPUT-OUTPUT SECTION.
000750 FILE-CONTROL.
000760     SELECT SYSOUT
000770         ASSIGN TO UT-S-SYSOUT
000780         ORGANIZATION IS SEQUENTIAL.
000790
000800     SELECT QANLIST
000810         ASSIGN TO UT-S-QANLIST
000820         ORGANIZATION IS SEQUENTIAL
000830         FILE STATUS IS QANLIST-STATUS.
000840
000850     SELECT TUBECFG
000860         ASSIGN TO UT-S-TUBECFG
000870         ORGANIZATION IS SEQUENTIAL
000880         FILE STATUS IS TUBECFG-STATUS.
000890
000900     SELECT CONCWORK
000910         ASSIGN TO UT-S-DETAILWK
000920         ORGANIZATION IS SEQUENTIAL.
000930
000940     SELECT RPTFILE
000950         ASSIGN TO UT-S-RPTFILE
000960         ORGANIZATION IS SEQUENTIAL.
000970
000980 DATA DIVISION.
000990 FILE SECTION.
001000 FD  SYSOUT
001010     RECORDING MODE IS F
001020     LABEL RECORDS ARE STANDARD
001030     RECORD CONTAINS 130 CHARACTERS
001040     BLOCK CONTAINS 0 RECORDS
001050     DATA RECORD IS SYSOUT-REC.
001060 01  SYSOUT-REC                  PIC X(130).
001070
001080****** DRIVER LIST OF QAN SAMPLE FILE NAMES, ONE PER LINE
001090 FD  QANLIST
001100     RECORDING MODE IS F
001110     LABEL RECORDS ARE STANDARD
001120     RECORD CONTAINS 80 CHARACTERS
001130     BLOCK CONTAINS 0 RECORDS
001140     DATA RECORD IS QANLIST-LINE.
001150 01  QANLIST-LINE                PIC X(80).
001160
001170****** INSTRUMENT / TUBE-ELEMENT CONFIGURATION FILE
001180 FD  TUBECFG
001190     RECORDING MODE IS F
001200     LABEL RECORDS ARE STANDARD
001210     RECORD CONTAINS 148 CHARACTERS
001220     BLOCK CONTAINS 0 RECORDS
001230     DATA RECORD IS TUBECFG-REC.
001240 01  TUBECFG-REC                 PIC X(148).
001250
001260****** CONCENTRATION-TABLE WORK FILE - ONE CONCTBL ROW PER RECORD
001270 FD  CONCWORK
001280     RECORDING MODE IS F
001290     LABEL RECORDS ARE STANDARD
001300     RECORD CONTAINS 936 CHARACTERS
001310     BLOCK CONTAINS 0 RECORDS
001320     DATA RECORD IS CONCWORK-REC.
001330 01  CONCWORK-REC                PIC X(936).
001340
001350****** PRINTED REPORT FILE - CAPTIONED COLUMNAR TABLES
001360 FD  RPTFILE
001370     RECORDING MODE IS F
001380     LABEL RECORDS ARE STANDARD
001390     RECORD CONTAINS 132 CHARACTERS
001400     BLOCK CONTAINS 0 RECORDS
001410     DATA RECORD IS RPT-LINE.
001420 01  RPT-LINE                    PIC X(132).
001430
001440 WORKING-STORAGE SECTION.
001450 01  FILE-STATUS-CODES.
001460     05  QANLIST-STATUS           PIC X(02).
001470         88  QANLIST-OK            VALUE "00".
001480         88  QANLIST-EOF           VALUE "10".
001490     05  TUBECFG-STATUS           PIC X(02).
001500         88  TUBECFG-OK            VALUE "00".
001510         88  TUBECFG-EOF           VALUE "10".
001520 77  WS-SWAP-ELEMENT              PIC X(10).
001530 77  WS-SWAP-Z                    PIC 9(03).
001540     77  FILLER                    PIC X(01).
001550 COPY ABENDREC.
001560 COPY TUBELEM.
001570 COPY LOOKREC.
001580 COPY ELEMDET.
001590 COPY METADREC.
001600 COPY CONCTBL.
001610
001620 01  FLAGS-AND-SWITCHES.
001630     05  MORE-DATA-SW             PIC X(01) VALUE "Y".
001640         88  NO-MORE-DATA          VALUE "N".
001650     05  TABLES-GENERATED-SW      PIC X(01) VALUE "N".
001660         88  SOME-TABLE-GENERATED  VALUE "Y".
001670     05  GEN-OXIDE-PASS-SW        PIC X(01).
001680         88  GEN-OXIDE-PASS        VALUE "Y".
001690     05  REL-PASS-SW              PIC X(01).
001700         88  REL-CONCENTRATION-PASS VALUE "Y".
001710     05  MAJOR-ROW-SW             PIC X(01).
001720         88  MAJOR-ROW-PASS        VALUE "Y".
001730     05  HAVE-TRACE-SUM-SW        PIC X(01).
001740         88  HAVE-TRACE-SUM        VALUE "Y".
001750****** THE RUN PROFILE - LAB'S STANDING DEFAULT SETUP, PER SOP
001760****** 4.2 SECTION 5 (ALL TABLE KINDS ON, OXIDES ON, TUBE
001770****** ELEMENTS EXCLUDED, 2-DECIMAL MAJORS, NEAREST-10 TRACE)
001780     05  FILLER                    PIC X(01).
001790 01  WS-RUN-OPTIONS.
001800     05  OPT-GEN-ABSOLUTE-SW      PIC X(01) VALUE "Y".
001810     05  OPT-GEN-RELATIVE-SW      PIC X(01) VALUE "Y".
001820     05  OPT-GEN-MAJOR-SW         PIC X(01) VALUE "Y".
001830     05  OPT-GEN-TRACE-SW         PIC X(01) VALUE "Y".
001840     05  OPT-INCLUDE-OXIDES-SW    PIC X(01) VALUE "Y".
001850     05  OPT-IGNORE-TUBE-SW       PIC X(01) VALUE "Y".
001860     05  OPT-MAJOR-DECIMALS       PIC 9(01) VALUE 2.
001870     05  OPT-TRACE-ROUND-UNIT     PIC 9(02) VALUE 10.
001880     05  FILLER                    PIC X(01).
001890 01  WS-WORK-FIELDS.
001900     05  WS-INSTRUMENT-NAME       PIC X(40).
001910     05  WS-SAMPLE-HEADING        PIC X(20).
001920     05  WS-SAMPLE-ID             PIC X(20).
001930     05  WS-PCT-EQUIV             PIC S9(05)V9(03) COMP-3.
001940     05  WS-TABLE-NBR             PIC 9(02) COMP.
001950     05  WS-CELL-VALUE            PIC S9(07)V9(05).
001960     05  WS-HDR-POS               PIC S9(04) COMP.
001970     05  WS-TABLE-NBR-R REDEFINES WS-TABLE-NBR.
001980         10  FILLER                PIC X(1).
001990         10  WS-TABLE-NBR-LOW      PIC X(1).
002000****** ADDED FOR THE A.07.00-A.07.03 REWORK - SEE CHANGE LOG
002010     05  WS-TABLE-NBR-DISPLAY     PIC 9(02).
002020     05  WS-OXIDE-FACTOR-OUT      PIC S9(01)V9(04).
002030     05  WS-OXIDE-FORMULA-OUT     PIC X(10).
002040     05  WS-CELL-SCALED           PIC S9(09) COMP.
002050     05  WS-CAPTION               PIC X(100).
002060     05  WS-CAP-POS               PIC S9(04) COMP.
002070     05  WS-COL-IMAGE             PIC X(12).
002080     05  WS-MISSING-MARKER        PIC X(12) VALUE "---".
002090     05  WS-CELL-EDIT-2           PIC ZZZZZZZZ9.99.
002100     05  WS-CELL-EDIT-3           PIC ZZZZZZZ9.999.
002110     05  WS-CELL-EDIT-0           PIC ZZZZZZZZZZZ9.
002120     05  WS-TRACE-AVAIL-SW        PIC X(01).
002130         88  TRACE-PASS-AVAILABLE VALUE "Y".
002140     05  FILLER                    PIC X(01).
002150
002160****** FLAT ELEMENT POOL - EVERY ACCEPTED ELEMENT ROW FROM EVERY
002170****** SAMPLE, TAGGED WITH ITS SAMPLE-DIRECTORY SUBSCRIPT
002180 01  WS-ELEMENT-POOL.
002190     05  POOL-ROW-COUNT           PIC S9(04) COMP.
002200     05  POOL-ROW OCCURS 3000 TIMES INDEXED BY POOL-IDX.
002210         10  POOL-SAMPLE-IDX       PIC S9(04) COMP.
002220         10  POOL-SYMBOL           PIC X(02).
002230         10  POOL-CONC             PIC S9(07)V9(05).
002240         10  POOL-UNIT             PIC X(04).
002250         10  POOL-CLASS            PIC X(05).
002260         10  POOL-IGNORE-SW        PIC X(01).
002270****** SAMPLE DIRECTORY - ONE ROW PER QAN FILE PROCESSED
002280     05  FILLER                    PIC X(01).
002290 01  WS-SAMPLE-DIR.
002300     05  DIR-ROW-COUNT            PIC S9(04) COMP.
002310     05  DIR-ROW OCCURS 60 TIMES INDEXED BY DIR-IDX.
002320         10  DIR-SAMPLE-ID         PIC X(20).
002330         10  DIR-HEADING           PIC X(20).
002340         10  DIR-TOTAL-PCT         PIC S9(05)V9(03).
002350         10  DIR-TRACE-SUM-ABS     PIC S9(05)V9(03).
002360         10  DIR-TRACE-SUM-REL     PIC S9(05)V9(03).
002370         10  DIR-HAVE-TRACE-ABS-SW PIC X(01).
002380         10  DIR-HAVE-TRACE-REL-SW PIC X(01).
002390****** DISTINCT-ELEMENT SET FOR THE TABLE CURRENTLY BEING BUILT
002400     05  FILLER                    PIC X(01).
002410 01  WS-DISTINCT-ELEMS.
002420     05  DIS-ROW-COUNT            PIC S9(04) COMP.
002430     05  DIS-ROW OCCURS 60 TIMES INDEXED BY DIS-IDX.
002440         10  DIS-ELEMENT           PIC X(10).
002450         10  DIS-Z                 PIC 9(03).
002460         10  DIS-BASE-SYMBOL       PIC X(02).
002470         10  DIS-OXIDE-FACTOR      PIC S9(01)V9(04).
002480     10  FILLER                    PIC X(01).
002490****** RUNNING COLUMN TOTALS FOR THE TABLE CURRENTLY BEING BUILT,
002500****** RESET AT THE TOP OF EVERY 250-GENERATE-CONCENTRATION-TABLE
002510 01  WS-COLUMN-TOTALS.
002520     05  COL-TOTAL OCCURS 60 TIMES PIC S9(05)V9(03).
002530     05  FILLER                    PIC X(01).
002540 01  ELCALC-LINKAGE-AREA.
002550     05  LA-CALC-TYPE-SW          PIC X(01).
002560     05  LA-CALC-ELEMENT          PIC X(10).
002570     05  LA-CALC-UNIT             PIC X(04).
002580     05  LA-CALC-CONC-IN          PIC S9(07)V9(05).
002590     05  LA-CALC-CONC-OUT         PIC S9(07)V9(05).
002600     05  LA-CALC-SAMPLE-TOTAL-PCT PIC S9(05)V9(03).
002610     05  LA-CALC-FACTOR-FOUND-SW  PIC X(01).
002620     05  LA-CALC-BASE-ELEMENT     PIC X(02).
002630     05  LA-CALC-Z-OUT            PIC 9(03).
002640     05  LA-CALC-RETURN-CODE      PIC S9(04) COMP.
002650     05  FILLER                    PIC X(01).
002660 01  QANPARS-LINKAGE-AREA.
002670     05  QP-FILENAME              PIC X(80).
002680     05  QP-DEFAULT-SAMPLE-ID     PIC X(20).
002690     05  QP-RETURN-CODE           PIC S9(04) COMP.
002700     05  FILLER                    PIC X(01).
002710 01  LOOKTABL-LINKAGE-AREA.
002720     05  LT-OPERATION             PIC X(01).
002730     05  LT-FILENAME              PIC X(80).
002740     05  LT-LOOKUP-REC            PIC X(81).
002750     05  LT-RETURN-CODE           PIC S9(04) COMP.
002760     05  FILLER                    PIC X(01).
002770 01  PROJMETA-LINKAGE-AREA.
002780     05  PM-OPERATION             PIC X(01).
002790     05  PM-FILENAME              PIC X(80).
002800     05  PM-FOLDER-PATH           PIC X(200).
002810     05  PM-METADATA-REC          PIC X(180).
002820     05  PM-RETURN-CODE           PIC S9(04) COMP.
002830     05  FILLER                    PIC X(01).
002840 PROCEDURE DIVISION.
002850     PERFORM 000-HOUSEKEEPING THRU 000-EXIT.
002860     PERFORM 100-MAINLINE THRU 100-EXIT
002870         UNTIL NO-MORE-DATA.
002880     PERFORM 200-GENERATE-TABLES THRU 200-EXIT.
002890     PERFORM 780-WRITE-METADATA-SECTION THRU 780-EXIT.
002900     PERFORM 790-WRITE-LOOKUP-SECTION THRU 790-EXIT.
002910     PERFORM 900-CLEANUP THRU 900-EXIT.
002920     GOBACK.
002930
002940 000-HOUSEKEEPING.
002950     MOVE ZERO TO POOL-ROW-COUNT, DIR-ROW-COUNT, WS-TABLE-NBR.
002960     MOVE "N" TO TABLES-GENERATED-SW.
002970
002980     MOVE "L" TO PM-OPERATION.
002990     MOVE "METADATA" TO PM-FILENAME.
003000     CALL "PROJMETA" USING PROJMETA-LINKAGE-AREA.
003010     MOVE PM-METADATA-REC TO METADATA-REC.
003020
003030     MOVE "D" TO PM-OPERATION.
003040****** ACCEPT THE PROJECT FOLDER PATH FROM THE JCL PARM CARD
003050     ACCEPT PM-FOLDER-PATH FROM COMMAND-LINE.
003060     CALL "PROJMETA" USING PROJMETA-LINKAGE-AREA.
003070     MOVE PM-METADATA-REC TO METADATA-REC.
003080     MOVE "W" TO PM-OPERATION.
003090     CALL "PROJMETA" USING PROJMETA-LINKAGE-AREA.
003100
003110     MOVE "L" TO LT-OPERATION.
003120     MOVE "LOOKUPFL" TO LT-FILENAME.
003130     CALL "LOOKTABL" USING LOOKTABL-LINKAGE-AREA.
003140
003150     MOVE MD-INSTRUMENT TO WS-INSTRUMENT-NAME.
003160     PERFORM 050-LOAD-TUBE-CONFIG THRU 050-EXIT.
003170     PERFORM 060-RESOLVE-IGNORE-LIST THRU 060-EXIT.
003180
003190     OPEN INPUT QANLIST.
003200     IF NOT QANLIST-OK
003210         MOVE "QANLIST DRIVER FILE WOULD NOT OPEN"
003220                                      TO ABEND-REASON
003230         WRITE SYSOUT-REC FROM ABEND-REC
003240         DIVIDE ZERO-VAL INTO ONE-VAL
003250     END-IF.
003260     OPEN OUTPUT CONCWORK.
003270     OPEN OUTPUT RPTFILE.
003280
003290     MOVE "Y" TO MORE-DATA-SW.
003300     PERFORM 910-READ-QANLIST THRU 910-EXIT.
003310 000-EXIT.
003320     EXIT.
003330
003340 050-LOAD-TUBE-CONFIG.
003350     MOVE ZERO TO TET-ROW-COUNT.
003360     OPEN INPUT TUBECFG.
003370     IF NOT TUBECFG-OK
003380         GO TO 050-EXIT.
003390
003400     PERFORM 055-READ-TUBECFG THRU 055-EXIT.
003410     PERFORM 057-LOAD-ONE-TUBE-ROW THRU 057-EXIT
003420         UNTIL TUBECFG-EOF.
003430     CLOSE TUBECFG.
003440 050-EXIT.
003450     EXIT.
003460
003470 055-READ-TUBECFG.
003480     READ TUBECFG
003490         AT END
003500             MOVE "10" TO TUBECFG-STATUS
003510     END-READ.
003520 055-EXIT.
003530     EXIT.
003540
003550 057-LOAD-ONE-TUBE-ROW.
003560     IF TET-ROW-COUNT < 50
003570         ADD +1 TO TET-ROW-COUNT
003580         MOVE TUBECFG-REC(1:40) TO
003590                        TET-INSTRUMENT-NAME(TET-ROW-COUNT)
003600         MOVE TUBECFG-REC(41:108) TO
003610                        TET-ELEMENT-LIST(TET-ROW-COUNT, 1)
003620     END-IF.
003630     PERFORM 055-READ-TUBECFG THRU 055-EXIT.
003640 057-EXIT.
003650     EXIT.
003660
003670 060-RESOLVE-IGNORE-LIST.
003680     MOVE "N" TO TIL-FOUND-SW.
003690     MOVE ZERO TO TIL-ELEMENT-COUNT.
003700     IF NOT OPT-IGNORE-TUBE-SW = "Y"
003710         GO TO 060-EXIT.
003720
003730     SET TET-IDX TO 1.
003740     SEARCH TET-ROW
003750         AT END
003760             CONTINUE
003770         WHEN TET-INSTRUMENT-NAME(TET-IDX) = WS-INSTRUMENT-NAME
003780             MOVE "Y" TO TIL-FOUND-SW
003790             MOVE TET-ELEMENT-COUNT(TET-IDX) TO TIL-ELEMENT-COUNT
003800             MOVE TET-ELEMENT-LIST(TET-IDX, 1)
003810                                  TO TIL-ELEMENT(1),
003820                                     TIL-ELEMENT(2),
003830                                     TIL-ELEMENT(3),
003840                                     TIL-ELEMENT(4),
003850                                     TIL-ELEMENT(5),
003860                                     TIL-ELEMENT(6),
003870                                     TIL-ELEMENT(7),
003880                                     TIL-ELEMENT(8),
003890                                     TIL-ELEMENT(9),
003900                                     TIL-ELEMENT(10),
003910                                     TIL-ELEMENT(11),
003920                                     TIL-ELEMENT(12).
003930 060-EXIT.
003940     EXIT.
003950
003960 100-MAINLINE.
003970******** ONE LINE OF THE DRIVER LIST = ONE QAN SAMPLE FILE
003980     IF DIR-ROW-COUNT < 60
003990         PERFORM 150-PROCESS-ONE-QANFILE THRU 150-EXIT
004000     END-IF.
004010     PERFORM 910-READ-QANLIST THRU 910-EXIT.
004020 100-EXIT.
004030     EXIT.
004040
004050 150-PROCESS-ONE-QANFILE.
004060     MOVE QANLIST-LINE TO QP-FILENAME.
004070     MOVE QANLIST-LINE TO QP-DEFAULT-SAMPLE-ID.
004080     CALL "QANPARS" USING QANPARS-LINKAGE-AREA,
004090                           SAMPLE-ELEMENT-TABLE.
004100     IF QP-RETURN-CODE NOT = ZERO
004110******** A QAN FILE THAT WILL NOT PARSE IS LOGGED AND SKIPPED,
004120******** PER BATCH-FLOW STEP 2 - THE WHOLE RUN IS NOT ABENDED
004130         MOVE "QAN FILE SKIPPED - DID NOT PARSE" TO ABEND-REASON
004140         MOVE QANLIST-LINE(1:10) TO EXPECTED-VAL
004150         WRITE SYSOUT-REC FROM ABEND-REC
004160         GO TO 150-EXIT
004170     END-IF.
004180
004190     ADD +1 TO DIR-ROW-COUNT.
004200     SET DIR-IDX TO DIR-ROW-COUNT.
004210     MOVE SMPL-SAMPLE-ID TO DIR-SAMPLE-ID(DIR-IDX), LT-LOOKUP-REC.
004220     MOVE "S" TO LT-OPERATION.
004230     MOVE LT-LOOKUP-REC TO LK-SAMPLE-ID.
004240     MOVE SMPL-SAMPLE-ID TO LK-SAMPLE-ID.
004250     MOVE LK-SAMPLE-ID TO LT-LOOKUP-REC(1:20).
004260     CALL "LOOKTABL" USING LOOKTABL-LINKAGE-AREA.
004270     MOVE LT-LOOKUP-REC TO LK-SAMPLE-ID.
004280     IF LK-REPORT-ABBR = SPACES
004290         MOVE SMPL-SAMPLE-ID TO DIR-HEADING(DIR-IDX)
004300     ELSE
004310         MOVE LK-REPORT-ABBR TO DIR-HEADING(DIR-IDX)
004320     END-IF.
004330
004340     MOVE ZERO TO DIR-TOTAL-PCT(DIR-IDX).
004350     MOVE "N" TO DIR-HAVE-TRACE-ABS-SW(DIR-IDX),
004360                 DIR-HAVE-TRACE-REL-SW(DIR-IDX).
004370     PERFORM 160-APPEND-ONE-ELEMENT THRU 160-EXIT
004380         VARYING EL-IDX FROM 1 BY 1
004390             UNTIL EL-IDX > SMPL-ROW-COUNT.
004400 150-EXIT.
004410     EXIT.
004420
004430 160-APPEND-ONE-ELEMENT.
004440     IF POOL-ROW-COUNT < 3000
004450         ADD +1 TO POOL-ROW-COUNT
004460         SET POOL-IDX TO POOL-ROW-COUNT
004470         MOVE DIR-ROW-COUNT   TO POOL-SAMPLE-IDX(POOL-IDX)
004480         MOVE EL-SYMBOL-T(EL-IDX) TO POOL-SYMBOL(POOL-IDX)
004490         MOVE EL-CONC-T(EL-IDX)   TO POOL-CONC(POOL-IDX)
004500         MOVE EL-UNIT-T(EL-IDX)   TO POOL-UNIT(POOL-IDX)
004510         MOVE EL-CLASS-T(EL-IDX)  TO POOL-CLASS(POOL-IDX)
004520         PERFORM 170-TEST-TUBE-IGNORE THRU 170-EXIT
004530     END-IF.
004540
004550     IF POOL-IGNORE-SW(POOL-IDX) NOT = "Y"
004560         IF EL-UNIT-T(EL-IDX) = "ppm "
004570             MOVE "U" TO LA-CALC-TYPE-SW
004580             MOVE EL-UNIT-T(EL-IDX)  TO LA-CALC-UNIT
004590             MOVE EL-CONC-T(EL-IDX)  TO LA-CALC-CONC-IN
004600             CALL "ELCALC" USING ELCALC-LINKAGE-AREA
004610             ADD LA-CALC-CONC-OUT TO DIR-TOTAL-PCT(DIR-IDX)
004620         ELSE
004630             IF EL-UNIT-T(EL-IDX) = "%   "
004640                 ADD EL-CONC-T(EL-IDX) TO DIR-TOTAL-PCT(DIR-IDX)
004650             END-IF
004660         END-IF
004670     END-IF.
004680 160-EXIT.
004690     EXIT.
004700
004710 170-TEST-TUBE-IGNORE.
004720     MOVE "N" TO POOL-IGNORE-SW(POOL-IDX).
004730     IF TIL-INSTRUMENT-FOUND
004740         PERFORM 175-TEST-ONE-TUBE-ELEM THRU 175-EXIT
004750             VARYING TIL-IDX FROM 1 BY 1
004760                 UNTIL TIL-IDX > TIL-ELEMENT-COUNT
004770     END-IF.
004780 170-EXIT.
004790     EXIT.
004800
004810 175-TEST-ONE-TUBE-ELEM.
004820     IF TIL-EL(TIL-IDX)(1:2) = POOL-SYMBOL(POOL-IDX)
004830         MOVE "Y" TO POOL-IGNORE-SW(POOL-IDX).
004840 175-EXIT.
004850     EXIT.
004860
004870 200-GENERATE-TABLES.
004880******** TABLE SEQUENCE PER SOP 4.2 - TRACE BEFORE MAJOR SO THE
004890******** TRACE SUM IS READY TO PASS THROUGH TO THE MAJOR TABLE
004900     IF OPT-GEN-ABSOLUTE-SW = "Y" AND OPT-GEN-TRACE-SW = "Y"
004910         MOVE "N" TO REL-PASS-SW, GEN-OXIDE-PASS-SW
004920         MOVE "TRACE" TO MAJOR-ROW-SW
004930         PERFORM 250-GENERATE-CONCENTRATION-TABLE THRU 250-EXIT
004940     END-IF.
004950     IF OPT-GEN-RELATIVE-SW = "Y" AND OPT-GEN-TRACE-SW = "Y"
004960         MOVE "Y" TO REL-PASS-SW
004970         MOVE "N" TO GEN-OXIDE-PASS-SW
004980         MOVE "TRACE" TO MAJOR-ROW-SW
004990         PERFORM 250-GENERATE-CONCENTRATION-TABLE THRU 250-EXIT
005000     END-IF.
005010     IF OPT-GEN-ABSOLUTE-SW = "Y" AND OPT-GEN-MAJOR-SW = "Y"
005020         MOVE "N" TO REL-PASS-SW, GEN-OXIDE-PASS-SW
005030         MOVE "MAJOR" TO MAJOR-ROW-SW
005040         PERFORM 250-GENERATE-CONCENTRATION-TABLE THRU 250-EXIT
005050     END-IF.
005060     IF OPT-GEN-RELATIVE-SW = "Y" AND OPT-GEN-MAJOR-SW = "Y"
005070         MOVE "Y" TO REL-PASS-SW
005080         MOVE "N" TO GEN-OXIDE-PASS-SW
005090         MOVE "MAJOR" TO MAJOR-ROW-SW
005100         PERFORM 250-GENERATE-CONCENTRATION-TABLE THRU 250-EXIT
005110     END-IF.
005120
005130     IF OPT-INCLUDE-OXIDES-SW = "Y"
005140         MOVE "Y" TO GEN-OXIDE-PASS-SW
005150         IF OPT-GEN-ABSOLUTE-SW = "Y" AND OPT-GEN-MAJOR-SW = "Y"
005160             MOVE "N" TO REL-PASS-SW
005170             MOVE "MAJOR" TO MAJOR-ROW-SW
005180             PERFORM 250-GENERATE-CONCENTRATION-TABLE
005190                 THRU 250-EXIT
005200         END-IF
005210         IF OPT-GEN-ABSOLUTE-SW = "Y" AND OPT-GEN-TRACE-SW = "Y"
005220             MOVE "N" TO REL-PASS-SW
005230             MOVE "TRACE" TO MAJOR-ROW-SW
005240             PERFORM 250-GENERATE-CONCENTRATION-TABLE
005250                 THRU 250-EXIT
005260         END-IF
005270         IF OPT-GEN-RELATIVE-SW = "Y" AND OPT-GEN-MAJOR-SW = "Y"
005280             MOVE "Y" TO REL-PASS-SW
005290             MOVE "MAJOR" TO MAJOR-ROW-SW
005300             PERFORM 250-GENERATE-CONCENTRATION-TABLE
005310                 THRU 250-EXIT
005320         END-IF
005330         IF OPT-GEN-RELATIVE-SW = "Y" AND OPT-GEN-TRACE-SW = "Y"
005340             MOVE "Y" TO REL-PASS-SW
005350             MOVE "TRACE" TO MAJOR-ROW-SW
005360             PERFORM 250-GENERATE-CONCENTRATION-TABLE
005370                 THRU 250-EXIT
005380         END-IF
005390     END-IF.
005400
005410     IF NOT SOME-TABLE-GENERATED
005420         MOVE "NO CONCENTRATION TABLES WERE GENERATED THIS RUN"
005430                                      TO ABEND-REASON
005440         WRITE SYSOUT-REC FROM ABEND-REC
005450         DIVIDE ZERO-VAL INTO ONE-VAL
005460     END-IF.
005470 200-EXIT.
005480     EXIT.
005490
005500 250-GENERATE-CONCENTRATION-TABLE.
005510     ADD +1 TO WS-TABLE-NBR.
005520     MOVE WS-TABLE-NBR TO WS-TABLE-NBR-DISPLAY.
005530     INITIALIZE WS-COLUMN-TOTALS.
005540     MOVE ZERO TO DIS-ROW-COUNT.
005550     PERFORM 300-COLLECT-DISTINCT-ELEMS THRU 300-EXIT
005560         VARYING POOL-IDX FROM 1 BY 1
005570             UNTIL POOL-IDX > POOL-ROW-COUNT.
005580
005590     IF DIS-ROW-COUNT = ZERO
005600         GO TO 250-EXIT.
005610
005620     MOVE "Y" TO TABLES-GENERATED-SW.
005630     PERFORM 270-SORT-BY-Z THRU 270-EXIT.
005640     PERFORM 600-PAGE-BREAK THRU 600-EXIT.
005650     PERFORM 700-WRITE-PAGE-HDR THRU 700-EXIT.
005660     PERFORM 720-WRITE-COLM-HDR THRU 720-EXIT.
005670     PERFORM 730-FILL-AND-WRITE-ROW THRU 730-EXIT
005680         VARYING DIS-IDX FROM 1 BY 1
005690             UNTIL DIS-IDX > DIS-ROW-COUNT.
005700     PERFORM 280-SUMMARY-ROWS THRU 280-EXIT.
005710 250-EXIT.
005720     EXIT.
005730
005740 300-COLLECT-DISTINCT-ELEMS.
005750     IF POOL-IGNORE-SW(POOL-IDX) = "Y"
005760         GO TO 300-EXIT.
005770     IF POOL-UNIT(POOL-IDX) NOT = "%   "
005780                                 AND POOL-UNIT(POOL-IDX)
005790                                     NOT = "ppm "
005800         GO TO 300-EXIT.
005810     IF POOL-CLASS(POOL-IDX) NOT = MAJOR-ROW-SW
005820         GO TO 300-EXIT.
005830
005840     MOVE POOL-SYMBOL(POOL-IDX) TO CT-ELEMENT.
005850     MOVE ZERO TO WS-OXIDE-FACTOR-OUT.
005860     MOVE SPACES TO WS-OXIDE-FORMULA-OUT.
005870     IF GEN-OXIDE-PASS
005880         MOVE "O" TO LA-CALC-TYPE-SW
005890         MOVE POOL-SYMBOL(POOL-IDX) TO LA-CALC-ELEMENT
005900         MOVE "%   " TO LA-CALC-UNIT
005910         MOVE 1 TO LA-CALC-CONC-IN
005920         CALL "ELCALC" USING ELCALC-LINKAGE-AREA
005930         IF LA-CALC-FACTOR-FOUND-SW NOT = "Y"
005940             GO TO 300-EXIT
005950         END-IF
005960         MOVE LA-CALC-CONC-OUT TO WS-OXIDE-FACTOR-OUT
005970         MOVE LA-CALC-ELEMENT TO WS-OXIDE-FORMULA-OUT
005980****** SAVED OFF RIGHT AWAY - 310'S OWN TYPE Z CALL, FARTHER
005990****** DOWN, REUSES CALC-ELEMENT AS SCRATCH AND WOULD CLOBBER IT
006000     END-IF.
006010
006020     PERFORM 310-SEE-IF-ALREADY-LISTED THRU 310-EXIT.
006030 300-EXIT.
006040     EXIT.
006050
006060 310-SEE-IF-ALREADY-LISTED.
006070     SET DIS-IDX TO 1.
006080     SEARCH DIS-ROW
006090         AT END
006100             IF DIS-ROW-COUNT < 60
006110                 ADD +1 TO DIS-ROW-COUNT
006120                 SET DIS-IDX TO DIS-ROW-COUNT
006130                 MOVE "Z" TO LA-CALC-TYPE-SW
006140                 MOVE POOL-SYMBOL(POOL-IDX) TO
006150                                  LA-CALC-BASE-ELEMENT
006160                 CALL "ELCALC" USING ELCALC-LINKAGE-AREA
006170                 IF GEN-OXIDE-PASS
006180                     MOVE WS-OXIDE-FORMULA-OUT TO
006190                                              DIS-ELEMENT(DIS-IDX)
006200                 ELSE
006210                     MOVE POOL-SYMBOL(POOL-IDX) TO
006220                                              DIS-ELEMENT(DIS-IDX)
006230                 END-IF
006240                 MOVE LA-CALC-Z-OUT TO DIS-Z(DIS-IDX)
006250                 MOVE POOL-SYMBOL(POOL-IDX) TO
006260                                  DIS-BASE-SYMBOL(DIS-IDX)
006270                 MOVE WS-OXIDE-FACTOR-OUT TO
006280                                  DIS-OXIDE-FACTOR(DIS-IDX)
006290             END-IF
006300         WHEN DIS-ELEMENT(DIS-IDX)(1:2) = POOL-SYMBOL(POOL-IDX)
006310             CONTINUE.
006320 310-EXIT.
006330     EXIT.
006340
006350 320-FILL-ONE-SAMPLE-COLUMN.
006360     MOVE ZERO TO CT-COL-VALUE(DIR-IDX).
006370     MOVE "Y" TO CT-COL-MISSING-SW(DIR-IDX).
006380     MOVE DIR-HEADING(DIR-IDX) TO CT-COL-HEADING(DIR-IDX).
006390     PERFORM 330-SEARCH-POOL-FOR-CELL THRU 330-EXIT
006400         VARYING POOL-IDX FROM 1 BY 1
006410             UNTIL POOL-IDX > POOL-ROW-COUNT
006420                OR CT-COL-MISSING-SW(DIR-IDX) NOT = "Y".
006430     IF CT-COL-MISSING-SW(DIR-IDX) NOT = "Y"
006440         ADD CT-COL-VALUE(DIR-IDX) TO COL-TOTAL(DIR-IDX)
006450     END-IF.
006460 320-EXIT.
006470     EXIT.
006480
006490 330-SEARCH-POOL-FOR-CELL.
006500******** MATCH THIS SAMPLE'S POOL ROW FOR THE ELEMENT CURRENTLY
006510******** BEING TABLED, THEN RUN IT THROUGH ELCALC FOR OXIDE
006520******** CONVERSION AND/OR NORMALIZATION AS THE TABLE KIND CALLS
006530******** FOR - SEE TABLE-GENERATOR ROUNDING RULES
006540     IF POOL-SAMPLE-IDX(POOL-IDX) NOT = DIR-IDX
006550         GO TO 330-EXIT.
006560     IF POOL-SYMBOL(POOL-IDX) NOT = DIS-BASE-SYMBOL(DIS-IDX)
006570         GO TO 330-EXIT.
006580
006590     MOVE POOL-CONC(POOL-IDX) TO WS-CELL-VALUE.
006600     IF MAJOR-ROW-SW = "MAJOR"
006610         MOVE "%   " TO LA-CALC-UNIT
006620     ELSE
006630         MOVE "ppm " TO LA-CALC-UNIT
006640     END-IF.
006650
006660     IF GEN-OXIDE-PASS
006670         MOVE "U" TO LA-CALC-TYPE-SW
006680         MOVE POOL-UNIT(POOL-IDX) TO LA-CALC-UNIT
006690         MOVE WS-CELL-VALUE TO LA-CALC-CONC-IN
006700         MOVE POOL-SYMBOL(POOL-IDX) TO LA-CALC-ELEMENT
006710         CALL "ELCALC" USING ELCALC-LINKAGE-AREA
006720         MOVE "O" TO LA-CALC-TYPE-SW
006730         MOVE "%   " TO LA-CALC-UNIT
006740         IF POOL-UNIT(POOL-IDX) = "%   "
006750             MOVE WS-CELL-VALUE TO LA-CALC-CONC-IN
006760         ELSE
006770             MOVE LA-CALC-CONC-OUT TO LA-CALC-CONC-IN
006780         END-IF
006790         CALL "ELCALC" USING ELCALC-LINKAGE-AREA
006800         MOVE LA-CALC-CONC-OUT TO WS-CELL-VALUE
006810     END-IF.
006820
006830     IF REL-CONCENTRATION-PASS
006840         MOVE "N" TO LA-CALC-TYPE-SW
006850         MOVE WS-CELL-VALUE TO LA-CALC-CONC-IN
006860         MOVE DIR-TOTAL-PCT(DIR-IDX) TO LA-CALC-SAMPLE-TOTAL-PCT
006870         CALL "ELCALC" USING ELCALC-LINKAGE-AREA
006880         MOVE LA-CALC-CONC-OUT TO WS-CELL-VALUE
006890     END-IF.
006900
006910     PERFORM 335-ROUND-CELL-VALUE THRU 335-EXIT.
006920     MOVE WS-CELL-VALUE TO CT-COL-VALUE(DIR-IDX).
006930     MOVE "N" TO CT-COL-MISSING-SW(DIR-IDX).
006940 330-EXIT.
006950     EXIT.
006960
006970 335-ROUND-CELL-VALUE.
006980****** MAJOR CELLS ROUND TO OPT-MAJOR-DECIMALS PLACES (2 OR 3);
006990****** TRACE CELLS ROUND TO THE NEAREST OPT-TRACE-ROUND-UNIT (1
007000****** OR 10) - SCALE TO A WHOLE NUMBER, ROUND, RESTORE SCALE
007010     IF MAJOR-ROW-SW = "MAJOR"
007020         IF OPT-MAJOR-DECIMALS = 3
007030             COMPUTE WS-CELL-SCALED ROUNDED =
007040                     WS-CELL-VALUE * 1000
007050             COMPUTE WS-CELL-VALUE = WS-CELL-SCALED / 1000
007060         ELSE
007070             COMPUTE WS-CELL-SCALED ROUNDED =
007080                     WS-CELL-VALUE * 100
007090             COMPUTE WS-CELL-VALUE = WS-CELL-SCALED / 100
007100         END-IF
007110     ELSE
007120         COMPUTE WS-CELL-SCALED ROUNDED =
007130                 WS-CELL-VALUE / OPT-TRACE-ROUND-UNIT
007140         COMPUTE WS-CELL-VALUE =
007150                 WS-CELL-SCALED * OPT-TRACE-ROUND-UNIT
007160     END-IF.
007170 335-EXIT.
007180     EXIT.
007190
007200 270-SORT-BY-Z.
007210******** SIMPLE EXCHANGE SORT - THE TABLE NEVER HAS MORE THAN 60
007220******** ROWS SO A BUBBLE PASS IS PLENTY FAST, NO SORT VERB NEEDED
007230     PERFORM 272-ONE-SORT-PASS THRU 272-EXIT
007240         VARYING DIS-IDX FROM 1 BY 1
007250             UNTIL DIS-IDX >= DIS-ROW-COUNT.
007260 270-EXIT.
007270     EXIT.
007280
007290 272-ONE-SORT-PASS.
007300     PERFORM 274-COMPARE-ADJACENT THRU 274-EXIT
007310         VARYING TIL-IDX FROM 1 BY 1
007320             UNTIL TIL-IDX > DIS-ROW-COUNT - DIS-IDX.
007330 272-EXIT.
007340     EXIT.
007350
007360 274-COMPARE-ADJACENT.
007370     IF DIS-Z(TIL-IDX) > DIS-Z(TIL-IDX + 1)
007380         MOVE DIS-ELEMENT(TIL-IDX)   TO WS-SWAP-ELEMENT
007390         MOVE DIS-Z(TIL-IDX)         TO WS-SWAP-Z
007400         MOVE DIS-ELEMENT(TIL-IDX + 1) TO DIS-ELEMENT(TIL-IDX)
007410         MOVE DIS-Z(TIL-IDX + 1)       TO DIS-Z(TIL-IDX)
007420         MOVE WS-SWAP-ELEMENT        TO DIS-ELEMENT(TIL-IDX + 1)
007430         MOVE WS-SWAP-Z              TO DIS-Z(TIL-IDX + 1)
007440     END-IF.
007450 274-EXIT.
007460     EXIT.
007470
007480 280-SUMMARY-ROWS.
007490******** TOTAL/BALANCE/TRACE SUMMARY ROWS PER TABLE KIND - A
007500******** TRACE TABLE GETS A TOTAL ROW AND (UNLESS THIS IS AN
007510******** OXIDE PASS) SAVES ITS COLUMN SUMS AS THE TRACE-SUM
007520****** PASS-THROUGH FOR THE MATCHING MAJOR TABLE.  AN ABSOLUTE
007530****** MAJOR TABLE GETS AN OPTIONAL TRACE ROW, A BALANCE ROW,
007540****** AND A CONSTANT 100 TOTAL ROW.  A RELATIVE MAJOR TABLE
007550****** GETS AN OPTIONAL TRACE ROW AND A SUMMED TOTAL ROW, BUT
007560****** NO BALANCE ROW.
007570     IF MAJOR-ROW-SW = "TRACE"
007580         PERFORM 284-BUILD-TRACE-TOTAL-ROW THRU 284-EXIT
007590         IF NOT GEN-OXIDE-PASS
007600             PERFORM 282-SAVE-TRACE-SUM THRU 282-EXIT
007610         END-IF
007620     ELSE
007630         PERFORM 286-TEST-TRACE-PASS-THROUGH THRU 286-EXIT
007640         IF TRACE-PASS-AVAILABLE
007650             PERFORM 287-BUILD-TRACE-ROW THRU 287-EXIT
007660         END-IF
007670         IF REL-CONCENTRATION-PASS
007680             PERFORM 296-BUILD-REL-TOTAL-ROW THRU 296-EXIT
007690         ELSE
007700             PERFORM 288-BUILD-BALANCE-ROW THRU 288-EXIT
007710             PERFORM 289-BUILD-ABS-TOTAL-ROW THRU 289-EXIT
007720         END-IF
007730     END-IF.
007740 280-EXIT.
007750     EXIT.
007760
007770 282-SAVE-TRACE-SUM.
007780****** CAPTURE THIS (NON-OXIDE) TRACE TABLE'S PER-SAMPLE COLUMN
007790****** TOTAL AS THE TRACE-SUM PASS-THROUGH FOR THE MATCHING
007800****** MAJOR TABLE, CONVERTED FROM PPM TO WT.% (1 PPM = .0001%)
007810     PERFORM 283-SAVE-ONE-SAMPLE-TRACE-SUM THRU 283-EXIT
007820         VARYING DIR-IDX FROM 1 BY 1
007830             UNTIL DIR-IDX > DIR-ROW-COUNT.
007840 282-EXIT.
007850     EXIT.
007860
007870 283-SAVE-ONE-SAMPLE-TRACE-SUM.
007880     COMPUTE WS-CELL-VALUE = COL-TOTAL(DIR-IDX) / 10000.
007890     IF REL-CONCENTRATION-PASS
007900         MOVE WS-CELL-VALUE TO DIR-TRACE-SUM-REL(DIR-IDX)
007910         MOVE "Y" TO DIR-HAVE-TRACE-REL-SW(DIR-IDX)
007920     ELSE
007930         MOVE WS-CELL-VALUE TO DIR-TRACE-SUM-ABS(DIR-IDX)
007940         MOVE "Y" TO DIR-HAVE-TRACE-ABS-SW(DIR-IDX)
007950     END-IF.
007960 283-EXIT.
007970     EXIT.
007980
007990 284-BUILD-TRACE-TOTAL-ROW.
008000     PERFORM 285-FILL-ONE-TABLE-TOTAL THRU 285-EXIT
008010         VARYING DIR-IDX FROM 1 BY 1
008020             UNTIL DIR-IDX > DIR-ROW-COUNT.
008030     MOVE "Total" TO CT-ELEMENT.
008040     MOVE "S" TO CT-ROW-TYPE.
008050     PERFORM 760-WRITE-SUMMARY-ROW THRU 760-EXIT.
008060 284-EXIT.
008070     EXIT.
008080
008090 285-FILL-ONE-TABLE-TOTAL.
008100     MOVE COL-TOTAL(DIR-IDX) TO CT-COL-VALUE(DIR-IDX).
008110     MOVE "N" TO CT-COL-MISSING-SW(DIR-IDX).
008120     MOVE DIR-HEADING(DIR-IDX) TO CT-COL-HEADING(DIR-IDX).
008130 285-EXIT.
008140     EXIT.
008150
008160 286-TEST-TRACE-PASS-THROUGH.
008170     MOVE "N" TO WS-TRACE-AVAIL-SW.
008180     IF NOT GEN-OXIDE-PASS AND DIR-ROW-COUNT > ZERO
008190         IF REL-CONCENTRATION-PASS
008200             IF DIR-HAVE-TRACE-REL-SW(1) = "Y"
008210                 MOVE "Y" TO WS-TRACE-AVAIL-SW
008220             END-IF
008230         ELSE
008240             IF DIR-HAVE-TRACE-ABS-SW(1) = "Y"
008250                 MOVE "Y" TO WS-TRACE-AVAIL-SW
008260             END-IF
008270         END-IF
008280     END-IF.
008290 286-EXIT.
008300     EXIT.
008310
008320 287-BUILD-TRACE-ROW.
008330     PERFORM 293-FILL-ONE-TRACE-VALUE THRU 293-EXIT
008340         VARYING DIR-IDX FROM 1 BY 1
008350             UNTIL DIR-IDX > DIR-ROW-COUNT.
008360     MOVE "Trace" TO CT-ELEMENT.
008370     MOVE "T" TO CT-ROW-TYPE.
008380     PERFORM 760-WRITE-SUMMARY-ROW THRU 760-EXIT.
008390 287-EXIT.
008400     EXIT.
008410
008420 288-BUILD-BALANCE-ROW.
008430     PERFORM 294-FILL-ONE-BALANCE-VALUE THRU 294-EXIT
008440         VARYING DIR-IDX FROM 1 BY 1
008450             UNTIL DIR-IDX > DIR-ROW-COUNT.
008460     MOVE "Balance" TO CT-ELEMENT.
008470     MOVE "B" TO CT-ROW-TYPE.
008480     PERFORM 760-WRITE-SUMMARY-ROW THRU 760-EXIT.
008490 288-EXIT.
008500     EXIT.
008510
008520 289-BUILD-ABS-TOTAL-ROW.
008530     PERFORM 295-FILL-ONE-ABS-TOTAL THRU 295-EXIT
008540         VARYING DIR-IDX FROM 1 BY 1
008550             UNTIL DIR-IDX > DIR-ROW-COUNT.
008560     MOVE "Total" TO CT-ELEMENT.
008570     MOVE "S" TO CT-ROW-TYPE.
008580     PERFORM 760-WRITE-SUMMARY-ROW THRU 760-EXIT.
008590 289-EXIT.
008600     EXIT.
008610
008620 293-FILL-ONE-TRACE-VALUE.
008630     IF REL-CONCENTRATION-PASS
008640         MOVE DIR-TRACE-SUM-REL(DIR-IDX) TO CT-COL-VALUE(DIR-IDX)
008650     ELSE
008660         MOVE DIR-TRACE-SUM-ABS(DIR-IDX) TO CT-COL-VALUE(DIR-IDX)
008670     END-IF.
008680     MOVE "N" TO CT-COL-MISSING-SW(DIR-IDX).
008690     MOVE DIR-HEADING(DIR-IDX) TO CT-COL-HEADING(DIR-IDX).
008700     ADD CT-COL-VALUE(DIR-IDX) TO COL-TOTAL(DIR-IDX).
008710 293-EXIT.
008720     EXIT.
008730
008740 294-FILL-ONE-BALANCE-VALUE.
008750     COMPUTE WS-CELL-VALUE = 100 - COL-TOTAL(DIR-IDX).
008760     IF WS-CELL-VALUE < ZERO
008770         MOVE ZERO TO WS-CELL-VALUE
008780     END-IF.
008790     MOVE WS-CELL-VALUE TO CT-COL-VALUE(DIR-IDX).
008800     MOVE "N" TO CT-COL-MISSING-SW(DIR-IDX).
008810     MOVE DIR-HEADING(DIR-IDX) TO CT-COL-HEADING(DIR-IDX).
008820 294-EXIT.
008830     EXIT.
008840
008850 295-FILL-ONE-ABS-TOTAL.
008860     MOVE 100 TO CT-COL-VALUE(DIR-IDX).
008870     MOVE "N" TO CT-COL-MISSING-SW(DIR-IDX).
008880     MOVE DIR-HEADING(DIR-IDX) TO CT-COL-HEADING(DIR-IDX).
008890 295-EXIT.
008900     EXIT.
008910
008920 296-BUILD-REL-TOTAL-ROW.
008930     PERFORM 297-FILL-ONE-REL-TOTAL THRU 297-EXIT
008940         VARYING DIR-IDX FROM 1 BY 1
008950             UNTIL DIR-IDX > DIR-ROW-COUNT.
008960     MOVE "Total" TO CT-ELEMENT.
008970     MOVE "S" TO CT-ROW-TYPE.
008980     PERFORM 760-WRITE-SUMMARY-ROW THRU 760-EXIT.
008990 296-EXIT.
009000     EXIT.
009010
009020 297-FILL-ONE-REL-TOTAL.
009030     MOVE COL-TOTAL(DIR-IDX) TO CT-COL-VALUE(DIR-IDX).
009040     MOVE "N" TO CT-COL-MISSING-SW(DIR-IDX).
009050     MOVE DIR-HEADING(DIR-IDX) TO CT-COL-HEADING(DIR-IDX).
009060 297-EXIT.
009070     EXIT.
009080
009090 600-PAGE-BREAK.
009100     WRITE RPT-LINE FROM SPACES
009110         BEFORE ADVANCING TOP-OF-FORM.
009120 600-EXIT.
009130     EXIT.
009140
009150 700-WRITE-PAGE-HDR.
009160******** "TABLE X. " + KIND PHRASE + PROJECT/CLIENT SUFFIX - SEE
009170****** THE A.07.03 CHANGE-LOG ENTRY FOR THE FULL CAPTION RULE
009180     MOVE SPACES TO RPT-LINE, WS-CAPTION.
009190     MOVE 1 TO WS-CAP-POS.
009200     IF REL-CONCENTRATION-PASS
009210         STRING "Relative " DELIMITED BY SIZE INTO WS-CAPTION
009220                 WITH POINTER WS-CAP-POS
009230     ELSE
009240         STRING "Absolute " DELIMITED BY SIZE INTO WS-CAPTION
009250                 WITH POINTER WS-CAP-POS
009260     END-IF.
009270     IF MAJOR-ROW-SW = "MAJOR"
009280         STRING "major element concentrations" DELIMITED BY SIZE
009290                 INTO WS-CAPTION WITH POINTER WS-CAP-POS
009300     ELSE
009310         STRING "trace element concentrations" DELIMITED BY SIZE
009320                 INTO WS-CAPTION WITH POINTER WS-CAP-POS
009330     END-IF.
009340     IF GEN-OXIDE-PASS
009350         STRING " reported as oxides" DELIMITED BY SIZE
009360                 INTO WS-CAPTION WITH POINTER WS-CAP-POS
009370     END-IF.
009380     IF MAJOR-ROW-SW = "MAJOR"
009390         STRING " (wt.%)" DELIMITED BY SIZE
009400                 INTO WS-CAPTION WITH POINTER WS-CAP-POS
009410     ELSE
009420         STRING " (ppm)" DELIMITED BY SIZE
009430                 INTO WS-CAPTION WITH POINTER WS-CAP-POS
009440     END-IF.
009450     IF MD-PROJECT-NUMBER NOT = SPACES
009460         STRING " for " DELIMITED BY SIZE
009470                MD-PROJECT-NUMBER DELIMITED BY SPACE
009480                " " DELIMITED BY SIZE
009490                MD-PROJECT-NAME DELIMITED BY SPACE
009500                 INTO WS-CAPTION WITH POINTER WS-CAP-POS
009510     END-IF.
009520     IF MD-CLIENT-NAME NOT = SPACES
009530         STRING " (" DELIMITED BY SIZE
009540                MD-CLIENT-NAME DELIMITED BY SPACE
009550                ")" DELIMITED BY SIZE
009560                 INTO WS-CAPTION WITH POINTER WS-CAP-POS
009570     END-IF.
009580     STRING "Table " DELIMITED BY SIZE
009590            WS-TABLE-NBR-DISPLAY DELIMITED BY SIZE
009600            ". " DELIMITED BY SIZE
009610            WS-CAPTION DELIMITED BY SIZE
009620                                INTO RPT-LINE.
009630     WRITE RPT-LINE.
009640     MOVE SPACES TO RPT-LINE.
009650     WRITE RPT-LINE.
009660 700-EXIT.
009670     EXIT.
009680
009690 720-WRITE-COLM-HDR.
009700     MOVE SPACES TO RPT-LINE.
009710     MOVE "Z  Element" TO RPT-LINE(1:10).
009720     MOVE 11 TO WS-HDR-POS.
009730     PERFORM 725-APPEND-ONE-HEADING THRU 725-EXIT
009740         VARYING DIR-IDX FROM 1 BY 1
009750             UNTIL DIR-IDX > DIR-ROW-COUNT.
009760     WRITE RPT-LINE.
009770 720-EXIT.
009780     EXIT.
009790
009800 725-APPEND-ONE-HEADING.
009810     STRING DIR-HEADING(DIR-IDX) DELIMITED BY SIZE
009820                                INTO RPT-LINE
009830            WITH POINTER WS-HDR-POS.
009840 725-EXIT.
009850     EXIT.
009860
009870 730-FILL-AND-WRITE-ROW.
009880     MOVE DIS-ELEMENT(DIS-IDX) TO CT-ELEMENT.
009890     PERFORM 320-FILL-ONE-SAMPLE-COLUMN THRU 320-EXIT
009900         VARYING DIR-IDX FROM 1 BY 1
009910             UNTIL DIR-IDX > DIR-ROW-COUNT.
009920     PERFORM 740-WRITE-TABLE-DETAIL THRU 740-EXIT.
009930 730-EXIT.
009940     EXIT.
009950
009960 740-WRITE-TABLE-DETAIL.
009970     MOVE SPACES TO RPT-LINE.
009980     MOVE DIS-Z(DIS-IDX) TO RPT-LINE(1:3).
009990     MOVE DIS-ELEMENT(DIS-IDX) TO RPT-LINE(6:10).
010000     MOVE 11 TO WS-HDR-POS.
010010     PERFORM 742-APPEND-ONE-CELL THRU 742-EXIT
010020         VARYING DIR-IDX FROM 1 BY 1
010030             UNTIL DIR-IDX > DIR-ROW-COUNT.
010040     WRITE RPT-LINE.
010050
010060     PERFORM 745-SET-TABLE-KIND THRU 745-EXIT.
010070     MOVE "N" TO CT-Z-BLANK-SW.
010080     MOVE DIS-Z(DIS-IDX) TO CT-Z.
010090     MOVE DIS-ELEMENT(DIS-IDX) TO CT-ELEMENT.
010100     MOVE "E" TO CT-ROW-TYPE.
010110     MOVE DIS-OXIDE-FACTOR(DIS-IDX) TO CT-OXIDE-FACTOR.
010120     MOVE SPACES TO CT-TABLE-KEY.
010130     STRING CT-ROW-TYPE DELIMITED BY SIZE
010140            WS-TABLE-NBR-DISPLAY DELIMITED BY SIZE
010150            DIS-ELEMENT(DIS-IDX) DELIMITED BY SIZE
010160                                INTO CT-TABLE-KEY.
010170     MOVE CONCENTRATION-TABLE-ROW TO CONCWORK-REC.
010180     WRITE CONCWORK-REC.
010190 740-EXIT.
010200     EXIT.
010210
010220 742-APPEND-ONE-CELL.
010230     PERFORM 744-EDIT-CELL-VALUE THRU 744-EXIT.
010240     STRING WS-COL-IMAGE DELIMITED BY SIZE
010250                                INTO RPT-LINE
010260            WITH POINTER WS-HDR-POS.
010270 742-EXIT.
010280     EXIT.
010290
010300 744-EDIT-CELL-VALUE.
010310****** EDIT ONE SAMPLE'S CELL TO THE 12-CHAR REPORT COLUMN WIDTH -
010320****** MISSING CELLS PRINT THE MISSING-DATA MARKER, TRACE CELLS
010330****** PRINT AS WHOLE NUMBERS, MAJOR CELLS PER OPT-MAJOR-DECIMALS
010340     IF CT-COL-MISSING(DIR-IDX)
010350         MOVE WS-MISSING-MARKER TO WS-COL-IMAGE
010360     ELSE
010370         IF MAJOR-ROW-SW = "TRACE"
010380             MOVE CT-COL-VALUE(DIR-IDX) TO WS-CELL-EDIT-0
010390             MOVE WS-CELL-EDIT-0 TO WS-COL-IMAGE
010400         ELSE
010410             IF OPT-MAJOR-DECIMALS = 3
010420                 MOVE CT-COL-VALUE(DIR-IDX) TO WS-CELL-EDIT-3
010430                 MOVE WS-CELL-EDIT-3 TO WS-COL-IMAGE
010440             ELSE
010450                 MOVE CT-COL-VALUE(DIR-IDX) TO WS-CELL-EDIT-2
010460                 MOVE WS-CELL-EDIT-2 TO WS-COL-IMAGE
010470             END-IF
010480         END-IF
010490     END-IF.
010500 744-EXIT.
010510     EXIT.
010520
010530 745-SET-TABLE-KIND.
010540     IF MAJOR-ROW-SW = "MAJOR"
010550         IF REL-CONCENTRATION-PASS
010560             MOVE "2" TO CT-TABLE-KIND
010570         ELSE
010580             MOVE "1" TO CT-TABLE-KIND
010590         END-IF
010600     ELSE
010610         IF REL-CONCENTRATION-PASS
010620             MOVE "4" TO CT-TABLE-KIND
010630         ELSE
010640             MOVE "3" TO CT-TABLE-KIND
010650         END-IF
010660     END-IF.
010670     IF GEN-OXIDE-PASS
010680         MOVE "Y" TO CT-OXIDE-FLAG
010690     ELSE
010700         MOVE "N" TO CT-OXIDE-FLAG
010710     END-IF.
010720 745-EXIT.
010730     EXIT.
010740
010750 760-WRITE-SUMMARY-ROW.
010760****** GENERIC SUMMARY-ROW WRITER - CT-ELEMENT, CT-ROW-TYPE AND
010770****** EVERY CT-SAMPLE-COL ENTRY ARE PRE-FILLED BY THE CALLING
010780****** BUILDER PARAGRAPH (284/287/288/289/296) BEFORE THIS RUNS
010790     PERFORM 745-SET-TABLE-KIND THRU 745-EXIT.
010800     MOVE SPACES TO RPT-LINE.
010810     MOVE "Y" TO CT-Z-BLANK-SW.
010820     MOVE ZERO TO CT-Z.
010830     MOVE CT-ELEMENT TO RPT-LINE(6:10).
010840     MOVE 11 TO WS-HDR-POS.
010850     PERFORM 742-APPEND-ONE-CELL THRU 742-EXIT
010860         VARYING DIR-IDX FROM 1 BY 1
010870             UNTIL DIR-IDX > DIR-ROW-COUNT.
010880     WRITE RPT-LINE.
010890     MOVE SPACES TO CT-TABLE-KEY.
010900     STRING CT-ROW-TYPE DELIMITED BY SIZE
010910            WS-TABLE-NBR-DISPLAY DELIMITED BY SIZE
010920            CT-ELEMENT DELIMITED BY SIZE
010930                                INTO CT-TABLE-KEY.
010940     MOVE CONCENTRATION-TABLE-ROW TO CONCWORK-REC.
010950     WRITE CONCWORK-REC.
010960 760-EXIT.
010970     EXIT.
010980
010990 780-WRITE-METADATA-SECTION.
011000     MOVE SPACES TO RPT-LINE.
011010     MOVE "Project Metadata" TO RPT-LINE.
011020     WRITE RPT-LINE.
011030     MOVE SPACES TO RPT-LINE.
011040     WRITE RPT-LINE.
011050     STRING "Date: " MD-DATE INTO RPT-LINE.
011060     WRITE RPT-LINE.
011070     STRING "Project Number: " MD-PROJECT-NUMBER INTO RPT-LINE.
011080     WRITE RPT-LINE.
011090     STRING "Project Name: " MD-PROJECT-NAME INTO RPT-LINE.
011100     WRITE RPT-LINE.
011110     STRING "Client Name: " MD-CLIENT-NAME INTO RPT-LINE.
011120     WRITE RPT-LINE.
011130     STRING "Operator: " MD-OPERATOR INTO RPT-LINE.
011140     WRITE RPT-LINE.
011150     STRING "Instrument: " MD-INSTRUMENT INTO RPT-LINE.
011160     WRITE RPT-LINE.
011170     STRING "Sample Type: " MD-SAMPLE-TYPE INTO RPT-LINE.
011180     WRITE RPT-LINE.
011190 780-EXIT.
011200     EXIT.
011210
011220 790-WRITE-LOOKUP-SECTION.
011230     MOVE SPACES TO RPT-LINE.
011240     MOVE "Sample Lookup Table" TO RPT-LINE.
011250     WRITE RPT-LINE.
011260     MOVE SPACES TO RPT-LINE.
011270     WRITE RPT-LINE.
011280     PERFORM 795-WRITE-ONE-LOOKUP-ROW THRU 795-EXIT
011290         VARYING LKT-IDX FROM 1 BY 1
011300             UNTIL LKT-IDX > LKT-ROW-COUNT.
011310 790-EXIT.
011320     EXIT.
011330
011340 795-WRITE-ONE-LOOKUP-ROW.
011350     MOVE SPACES TO RPT-LINE.
011360     STRING LKT-SAMPLE-ID(LKT-IDX)     DELIMITED BY SPACE
011370            "  " DELIMITED BY SIZE
011380            LKT-NOTEBOOK-ID(LKT-IDX)   DELIMITED BY SPACE
011390            "  " DELIMITED BY SIZE
011400            LKT-CLIENT-ID(LKT-IDX)     DELIMITED BY SPACE
011410            "  " DELIMITED BY SIZE
011420            LKT-REPORT-ABBR(LKT-IDX)   DELIMITED BY SPACE
011430                                 INTO RPT-LINE.
011440     WRITE RPT-LINE.
011450 795-EXIT.
011460     EXIT.
011470
011480 900-CLEANUP.
011490     CLOSE QANLIST, CONCWORK, RPTFILE.
011500 900-EXIT.
011510     EXIT.
011520
011530 910-READ-QANLIST.
011540     READ QANLIST
011550         AT END
011560             MOVE "N" TO MORE-DATA-SW
011570     END-READ.
011580 910-EXIT.
011590     EXIT.
