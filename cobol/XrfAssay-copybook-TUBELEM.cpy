000100******************************************************************
000110*    COPYBOOK  TUBELEM                                          *
000120*    INSTRUMENT-NAME / TUBE-ELEMENT CONFIGURATION RECORD.  READ  *
000130*    BY TBLGEN AT 000-HOUSEKEEPING TO BUILD THE IGNORE-LIST FOR  *
000140*    TUBE-CONTAMINATION ELEMENTS (E.G. Rh FOR THE DEFAULT TUBE)  *
000150*    WHEN THE IGNORE-TUBE-ELEMENTS SWITCH IS ON.  INSTRUMENT NOT *
000160*    FOUND IN THE CONFIG FILE -> EMPTY IGNORE LIST, NOT AN ERROR.*
000170******************************************************************
000180* THIS COPYBOOK REPLACES THE OLD DCLGEN FOR DDS0001.PROVIDER -   *
000190* THE LAB NEVER DID GET A DB2 SUBSYSTEM ON THE XRF PC SIDE SO    *
000200* THE TABLE IS CARRIED AS A LINE SEQUENTIAL FILE INSTEAD.        *
000210******************************************************************
000220*A.00.00|1994-03-02| JS  | ORIGINAL DCLGEN - DDS0001.PROVIDER
000230*A.01.00|1999-11-18| AK  | NO DB2 ON PC SIDE - CONVERTED TO QSAM
000240*A.01.01|1999-11-18| AK  | RENAMED COLUMNS TO TUBE-ELEMENT TERMS
000250******************************************************************
000260 01  TUBE-ELEMENT-REC.
000270     05  TE-INSTRUMENT-NAME     PIC X(40).
000280     05  TE-ELEMENT-COUNT       PIC 9(02).
000290     05  TE-ELEMENT-LIST OCCURS 12 TIMES.
000300         10  TE-ELEMENT         PIC X(08).
000310     05  FILLER                 PIC X(18).
000320
000330******************************************************************
000340*    IN-MEMORY TABLE BUILT FROM THE CONFIG FILE ABOVE - SEARCHED *
000350*    ONCE PER RUN TO RESOLVE THE CURRENT PROJECT'S INSTRUMENT.   *
000360******************************************************************
000370 01  TUBE-ELEMENT-TABLE.
000380     05  TET-ROW-COUNT          PIC S9(03) COMP VALUE ZERO.
000390     05  TET-ROW OCCURS 50 TIMES INDEXED BY TET-IDX.
000400         10  TET-INSTRUMENT-NAME    PIC X(40).
000410         10  TET-ELEMENT-COUNT      PIC 9(02).
000420         10  TET-ELEMENT-LIST OCCURS 12 TIMES.
000430             15  TET-ELEMENT        PIC X(08).
000440
000450******************************************************************
000460*    RESOLVED IGNORE-LIST FOR THE CURRENT RUN - EMPTY WHEN THE   *
000470*    INSTRUMENT WAS NOT FOUND OR THE SWITCH IS OFF.              *
000480******************************************************************
000490 01  TUBE-IGNORE-LIST.
000500     05  TIL-FOUND-SW           PIC X(01) VALUE "N".
000510         88  TIL-INSTRUMENT-FOUND  VALUE "Y".
000520     05  TIL-ELEMENT-COUNT      PIC 9(02) VALUE ZERO.
000530     05  TIL-ELEMENT OCCURS 12 TIMES INDEXED BY TIL-IDX.
000540         10  TIL-EL             PIC X(08).
000550     05  FILLER                 PIC X(08).
