000100 IDENTIFICATION DIVISION.
000110******************************************************************
000120 PROGRAM-ID.  ELCALC.
000130 AUTHOR. JON SAYLES.
000140 INSTALLATION. COBOL DEVELOPMENT CENTER.
000150 DATE-WRITTEN. 03/09/94.
000160 DATE-COMPILED. 03/09/94.
000170 SECURITY. NON-CONFIDENTIAL.
000180
000190******************************************************************
000200*REMARKS.
000210*
000220*          THIS SUBPROGRAM IS THE ELEMENT-RULES ARITHMETIC USED BY
000230*          TBLGEN AND DETLEXP.  IT IS CALLED ONCE PER CELL, WITH
000240*          CALC-TYPE-SW TELLING IT WHICH OF THE FIVE OPERATIONS TO
000250*          PERFORM, SAME ONE-SWITCH-FIVE-PARAGRAPH DISPATCH WE USE
000260*          ON EVERY OTHER MULTI-FUNCTION SUBPROGRAM IN THIS SUITE:
000270*
000280*            U  -  PPM / WT% UNIT CONVERSION
000290*            O  -  ELEMENT -> OXIDE CONVERSION (AND BACK)
000300*            N  -  100% NORMALIZATION FACTOR AND APPLICATION
000310*            B  -  BALANCE (100 MINUS SAMPLE TOTAL, FLOORED AT 0)
000320*            Z  -  ATOMIC NUMBER LOOKUP BY SYMBOL
000330*
000340******************************************************************
000350*A.00.00|1994-03-09| JS  | ORIGINAL SUBPROGRAM - UNIT CONVERT ONLY
000360*A.01.00|1994-03-16| JS  | ADDED OXIDE CONVERT (CALC-TYPE-SW = O)
000370*A.01.01|1994-03-16| JS  | OXIDE BACK-CONVERSION FOR DETLEXP
000380*A.02.00|1998-11-09| AK  | ADDED NORMALIZE (CALC-TYPE-SW = N)
000390*A.02.01|1998-11-10| AK  | PPM ELEMENTS REPORTED BACK IN PPM PER
000400*A.02.01|1998-11-10| AK  | LAB SOP 4.2 SECTION 3
000410*A.03.00|1999-01-14| AK  | ADDED BALANCE (CALC-TYPE-SW = B)
000420*A.04.00|2003-06-17| TGD | ADDED Z LOOKUP, DROPPED DB2 DCLGEN,
000430*A.04.00|2003-06-17| TGD | SEARCH ALL AGAINST COMPILED ELEMTBL
000440*A.04.01|2003-06-18| TGD | BASE-ELEMENT EXTRACTION FOR OXIDE ROWS
000450*A.05.00|2004-09-17| RLM | 200-CONVERT-OXIDE NEVER RETURNED THE
000460*A.05.00|2004-09-17| RLM | OXIDE FORMULA - CALLERS WERE LABELING
000470*A.05.00|2004-09-17| RLM | OXIDE ROWS WITH THE BARE ELEMENT
000480*A.05.00|2004-09-17| RLM | SYMBOL, WHICH TERNEXT CANNOT MATCH
000490*A.05.00|2004-09-17| RLM | AGAINST ANY FORMULA-NAMED SYSTEM
000500*A.05.00|2004-09-17| RLM | COMPONENT - NOW MOVES ELEM-TBL-OXIDE
000510*A.05.00|2004-09-17| RLM | BACK OUT IN CALC-ELEMENT ON SUCCESS
000520******************************************************************
000530 ENVIRONMENT DIVISION.
000540 CONFIGURATION SECTION.
000550 SOURCE-COMPUTER. IBM-390.
000560 OBJECT-COMPUTER. IBM-390.
000570 INPUT-OUTPUT SECTION.
000580
000590 DATA DIVISION.
000600 FILE SECTION.
000610
000620 WORKING-STORAGE SECTION.
000630 COPY ELEMTBL.
000640
000650 01  WS-WORK-FIELDS.
000660     05  WS-PCT-EQUIV            PIC S9(5)V9(3) COMP-3.
000670     05  WS-NORM-FACTOR           PIC S9(3)V9(5) COMP-3.
000680     05  WS-CHAR-IDX              PIC S9(4) COMP.
000690     05  WS-CHAR-IDX-R REDEFINES WS-CHAR-IDX.
000700         10  FILLER               PIC X(1).
000710         10  WS-CHAR-IDX-LOW      PIC X(1).
000720
000730 LINKAGE SECTION.
000740 01  ELCALC-PARMS.
000750     05  CALC-TYPE-SW             PIC X(1).
000760         88  CALC-CONVERT-UNIT     VALUE "U".
000770         88  CALC-CONVERT-OXIDE    VALUE "O".
000780         88  CALC-BACK-CONVERT     VALUE "V".
000790         88  CALC-NORMALIZE        VALUE "N".
000800         88  CALC-BALANCE          VALUE "B".
000810         88  CALC-LOOKUP-Z         VALUE "Z".
000820     05  CALC-ELEMENT             PIC X(10).
000830     05  CALC-ELEMENT-R REDEFINES CALC-ELEMENT.
000840         10  CALC-ELEMENT-1ST      PIC X(1).
000850         10  CALC-ELEMENT-2ND      PIC X(1).
000860         10  FILLER                PIC X(8).
000870     05  CALC-UNIT                PIC X(4).
000880         88  CALC-UNIT-PCT         VALUE "%   ".
000890         88  CALC-UNIT-PPM         VALUE "ppm ".
000900         88  CALC-UNIT-KCPS        VALUE "kcps".
000910     05  CALC-CONC-IN             PIC S9(7)V9(5).
000920     05  CALC-CONC-OUT            PIC S9(7)V9(5).
000930     05  CALC-SAMPLE-TOTAL-PCT    PIC S9(5)V9(3).
000940     05  CALC-FACTOR-FOUND-SW     PIC X(1).
000950         88  CALC-FACTOR-FOUND     VALUE "Y".
000960     05  CALC-BASE-ELEMENT        PIC X(2).
000970     05  CALC-Z-OUT               PIC 9(3).
000980     05  CALC-RETURN-CODE         PIC S9(4) COMP.
000990
001000 PROCEDURE DIVISION USING ELCALC-PARMS.
001010     MOVE ZERO TO CALC-RETURN-CODE.
001020     MOVE "N" TO CALC-FACTOR-FOUND-SW.
001030
001040     IF CALC-CONVERT-UNIT
001050         PERFORM 100-CONVERT-UNIT
001060     ELSE IF CALC-CONVERT-OXIDE
001070         PERFORM 200-CONVERT-OXIDE
001080     ELSE IF CALC-BACK-CONVERT
001090         PERFORM 250-BACK-CONVERT-OXIDE
001100     ELSE IF CALC-NORMALIZE
001110         PERFORM 300-NORMALIZE
001120     ELSE IF CALC-BALANCE
001130         PERFORM 400-BALANCE
001140     ELSE IF CALC-LOOKUP-Z
001150         PERFORM 500-LOOKUP-Z
001160     ELSE
001170         MOVE +8 TO CALC-RETURN-CODE.
001180
001190     GOBACK.
001200
001210 100-CONVERT-UNIT.
001220******** 1 PPM = 0.0001 WT% - SEE LAB SOP 4.2
001230     IF CALC-UNIT-PPM
001240         COMPUTE CALC-CONC-OUT ROUNDED =
001250                 CALC-CONC-IN * 0.0001
001260     ELSE
001270         COMPUTE CALC-CONC-OUT ROUNDED =
001280                 CALC-CONC-IN * 10000.
001290
001300 200-CONVERT-OXIDE.
001310     MOVE CALC-ELEMENT(1:2) TO CALC-BASE-ELEMENT.
001320     PERFORM 600-FIND-ELEMENT-ROW.
001330     IF CALC-UNIT-KCPS OR ELEM-TBL-FACTOR(ELEM-IDX) = ZERO
001340         MOVE ZERO TO CALC-CONC-OUT
001350     ELSE
001360         MOVE "Y" TO CALC-FACTOR-FOUND-SW
001370         COMPUTE CALC-CONC-OUT ROUNDED =
001380             CALC-CONC-IN * ELEM-TBL-FACTOR(ELEM-IDX)
001390         MOVE ELEM-TBL-OXIDE(ELEM-IDX) TO CALC-ELEMENT.
001400
001410 250-BACK-CONVERT-OXIDE.
001420******** USED BY DETLEXP - RECOVERS THE ELEMENT CONCENTRATION
001430******** FROM AN OXIDE CELL BY DIVIDING OUT THE OXIDE FACTOR OF
001440******** THE BASE ELEMENT
001450     PERFORM 700-DERIVE-BASE-ELEMENT.
001460     MOVE CALC-BASE-ELEMENT TO CALC-ELEMENT(1:2).
001470     PERFORM 600-FIND-ELEMENT-ROW.
001480     IF ELEM-TBL-FACTOR(ELEM-IDX) = ZERO
001490         MOVE CALC-CONC-IN TO CALC-CONC-OUT
001500     ELSE
001510         MOVE "Y" TO CALC-FACTOR-FOUND-SW
001520         COMPUTE CALC-CONC-OUT ROUNDED =
001530             CALC-CONC-IN / ELEM-TBL-FACTOR(ELEM-IDX).
001540
001550 300-NORMALIZE.
001560******** FACTOR = 100 / SAMPLE TOTAL% (1 IF TOTAL <= 0), APPLIED
001570******** TO THE ELEMENT'S CONCENTRATION EXPRESSED IN PERCENT -
001580******** PPM ELEMENTS ARE THEN CONVERTED BACK TO PPM ON OUTPUT
001590     IF CALC-SAMPLE-TOTAL-PCT > ZERO
001600         COMPUTE WS-NORM-FACTOR ROUNDED =
001610                 100 / CALC-SAMPLE-TOTAL-PCT
001620     ELSE
001630         MOVE 1 TO WS-NORM-FACTOR.
001640
001650     IF CALC-UNIT-PPM
001660         COMPUTE WS-PCT-EQUIV ROUNDED = CALC-CONC-IN * 0.0001
001670     ELSE
001680         MOVE CALC-CONC-IN TO WS-PCT-EQUIV.
001690
001700     COMPUTE WS-PCT-EQUIV ROUNDED = WS-PCT-EQUIV * WS-NORM-FACTOR.
001710
001720     IF CALC-UNIT-PPM
001730         COMPUTE CALC-CONC-OUT ROUNDED = WS-PCT-EQUIV * 10000
001740     ELSE
001750         MOVE WS-PCT-EQUIV TO CALC-CONC-OUT.
001760
001770 400-BALANCE.
001780     COMPUTE CALC-CONC-OUT ROUNDED =
001790             100 - CALC-SAMPLE-TOTAL-PCT.
001800     IF CALC-CONC-OUT < ZERO
001810         MOVE ZERO TO CALC-CONC-OUT.
001820
001830 500-LOOKUP-Z.
001840     MOVE CALC-BASE-ELEMENT TO CALC-ELEMENT(1:2).
001850     PERFORM 600-FIND-ELEMENT-ROW.
001860     IF CALC-FACTOR-FOUND
001870         MOVE ELEM-TBL-Z(ELEM-IDX) TO CALC-Z-OUT
001880     ELSE
001890         MOVE ZERO TO CALC-Z-OUT.
001900
001910 600-FIND-ELEMENT-ROW.
001920     MOVE "N" TO CALC-FACTOR-FOUND-SW.
001930     SET ELEM-IDX TO 1.
001940     SEARCH ELEM-TBL-ROW
001950         AT END
001960             CONTINUE
001970         WHEN ELEM-TBL-SYMBOL(ELEM-IDX) = CALC-BASE-ELEMENT
001980             MOVE "Y" TO CALC-FACTOR-FOUND-SW.
001990
002000 700-DERIVE-BASE-ELEMENT.
002010******** AN OXIDE FORMULA'S BASE ELEMENT IS THE LEADING UPPER-
002020******** CASE LETTER, PLUS A SECOND LETTER IF IT IS LOWER CASE
002030******** (E.G. "SiO2" -> "Si", "CaO" -> "Ca", "K2O" -> "K ")
002040     MOVE SPACES TO CALC-BASE-ELEMENT.
002050     MOVE CALC-ELEMENT-1ST TO CALC-BASE-ELEMENT(1:1).
002060     IF CALC-ELEMENT-2ND >= "a" AND CALC-ELEMENT-2ND <= "z"
002070         MOVE CALC-ELEMENT-2ND TO CALC-BASE-ELEMENT(2:1).
