000100 IDENTIFICATION DIVISION.
000110 PROGRAM-ID.  PROJMETA.
000120 AUTHOR. JON SAYLES.
000130 INSTALLATION. COBOL DEVELOPMENT CENTER.
000140 DATE-WRITTEN. 03/03/94.
000150 DATE-COMPILED. 03/03/94.
000160 SECURITY. NON-CONFIDENTIAL.
000170
000180******************************************************************
000190*REMARKS.
000200*
000210*          THIS SUBPROGRAM MAINTAINS THE PROJECT-METADATA KEY-
000220*          VALUE FILE THAT TBLGEN STAMPS ON THE FRONT OF EVERY
000230*          REPORT.  CALLED BY TBLGEN, ONE PARM BLOCK, THREE JOBS
000240*          PICKED BY PM-OPERATION (SAME SHAPE AS LOOKTABL'S
000250*          LT-OPERATION):
000260*
000270*            L  -  LOAD THE METADATA FILE, OR DEFAULT IT IF THE
000280*                  FILE IS NOT THERE
000290*            D  -  DERIVE PROJECT NUMBER/NAME AND CLIENT NAME
000300*                  FROM THE INCOMING FOLDER PATH
000310*            W  -  SAVE THE METADATA FILE BACK OUT
000320*
000330******************************************************************
000340*A.00.00|1994-03-03| JS  | ORIGINAL SUBPROGRAM - LOAD/DEFAULT/SAVE
000350*A.01.00|1994-03-04| JS  | ADDED DERIVE-FROM-PATH (OPERATION D)
000360*A.01.01|1994-03-04| JS  | PATH PROBES ARE RELATIVE TO THE "XRF"
000370*A.01.01|1994-03-04| JS  | FOLDER, NOT THE ROOT - SEE SOP 4.2
000380*A.02.00|1998-09-21| AK  | CASE-INSENSITIVE MATCH ON THE "XRF"
000390*A.02.00|1998-09-21| AK  | PATH COMPONENT - CLIENTS MIX CASE
000400*A.03.00|2000-02-11| TGD | Y2K - METADATA FILE DATE FIELD WIDENED
000410*A.03.00|2000-02-11| TGD | TO 4-DIGIT YEAR, SEE METADREC
000420******************************************************************
000430 ENVIRONMENT DIVISION.
000440 CONFIGURATION SECTION.
000450 SOURCE-COMPUTER. IBM-390.
000460 OBJECT-COMPUTER. IBM-390.
000470 INPUT-OUTPUT SECTION.
000480 FILE-CONTROL.
000490     SELECT SYSOUT
000500         ASSIGN TO UT-S-SYSOUT
000510         ORGANIZATION IS SEQUENTIAL.
000520
000530     SELECT METAFILE
000540         ASSIGN TO WS-META-FILENAME
000550         ORGANIZATION IS SEQUENTIAL
000560         FILE STATUS IS METAFILE-STATUS.
000570
000580 DATA DIVISION.
000590 FILE SECTION.
000600 FD  SYSOUT
000610     RECORDING MODE IS F
000620     LABEL RECORDS ARE STANDARD
000630     RECORD CONTAINS 130 CHARACTERS
000640     BLOCK CONTAINS 0 RECORDS
000650     DATA RECORD IS SYSOUT-REC.
000660 01  SYSOUT-REC                  PIC X(130).
000670
000680****** KEY=VALUE METADATA FILE - ONE LINE PER MD- FIELD, SAME
000690****** ORDER AS METADREC EVERY TIME
000700 FD  METAFILE
000710     RECORDING MODE IS F
000720     LABEL RECORDS ARE STANDARD
000730     RECORD CONTAINS 80 CHARACTERS
000740     BLOCK CONTAINS 0 RECORDS
000750     DATA RECORD IS METAFILE-LINE.
000760 01  METAFILE-LINE                PIC X(80).
000770
000780 WORKING-STORAGE SECTION.
000790 77  WS-META-FILENAME            PIC X(80).
000800 01  FILE-STATUS-CODES.
000810     05  METAFILE-STATUS          PIC X(02).
000820         88  METAFILE-OK           VALUE "00".
000830         88  METAFILE-EOF          VALUE "10".
000840     05  FILLER                    PIC X(01).
000850 COPY ABENDREC.
000860 COPY METADREC.
000870
000880 01  FLAGS-AND-SWITCHES.
000890     05  MORE-DATA-SW             PIC X(01) VALUE "Y".
000900         88  NO-MORE-DATA          VALUE "N".
000910****** PATH TOKENS - THE FOLDER PATH SPLIT ON "/", LEFT TO RIGHT
000920     05  FILLER                    PIC X(01).
000930 01  WS-PATH-TOKENS.
000940     05  WS-TOKEN-COUNT           PIC S9(04) COMP.
000950     05  WS-XRF-TOKEN-IDX         PIC S9(04) COMP.
000960     05  WS-PROJECT-TOKEN-IDX     PIC S9(04) COMP.
000970     05  WS-CLIENT-TOKEN-IDX      PIC S9(04) COMP.
000980     05  WS-PATH-TOKEN OCCURS 40 TIMES INDEXED BY TOK-IDX.
000990         10  WS-PATH-TOKEN-TEXT    PIC X(30).
001000         10  WS-PATH-TOKEN-UPPER   PIC X(30).
001010     10  FILLER                    PIC X(01).
001020 01  WS-TOKEN-IDX-R REDEFINES WS-PATH-TOKENS.
001030     05  FILLER                   PIC X(12).
001040     05  WS-TOKEN-IDX-FIRST-ROW   PIC X(60).
001050
001060 01  WS-SPLIT-FOLDER-FIELDS.
001070     05  WS-FOLDER-TEXT           PIC X(30).
001080     05  WS-DIGIT-CHAR            PIC X(01).
001090     05  WS-DIGIT-END-POS         PIC S9(04) COMP.
001100     05  WS-SCAN-POS              PIC S9(04) COMP.
001110     05  WS-SCAN-POS-R REDEFINES WS-SCAN-POS.
001120         10  FILLER                PIC X(1).
001130         10  WS-SCAN-POS-LOW       PIC X(1).
001140
001150 LINKAGE SECTION.
001160 01  PROJMETA-PARMS.
001170     05  PM-OPERATION             PIC X(01).
001180         88  PM-OP-LOAD            VALUE "L".
001190         88  PM-OP-DERIVE          VALUE "D".
001200         88  PM-OP-SAVE            VALUE "W".
001210     05  PM-FILENAME              PIC X(80).
001220     05  PM-FOLDER-PATH           PIC X(200).
001230     05  PM-METADATA-REC          PIC X(180).
001240     05  PM-RETURN-CODE           PIC S9(04) COMP.
001250     05  FILLER                    PIC X(01).
001260 PROCEDURE DIVISION USING PROJMETA-PARMS.
001270     MOVE ZERO TO PM-RETURN-CODE.
001280     MOVE PM-METADATA-REC TO METADATA-REC.
001290
001300     IF PM-OP-LOAD
001310         PERFORM 050-LOAD-METADATA THRU 050-EXIT
001320     ELSE IF PM-OP-DERIVE
001330         PERFORM 300-DERIVE-FROM-PATH THRU 300-EXIT
001340     ELSE IF PM-OP-SAVE
001350         PERFORM 700-SAVE-METADATA THRU 700-EXIT
001360     ELSE
001370         MOVE +8 TO PM-RETURN-CODE.
001380
001390     MOVE METADATA-REC TO PM-METADATA-REC.
001400     GOBACK.
001410
001420 050-LOAD-METADATA.
001430     MOVE PM-FILENAME TO WS-META-FILENAME.
001440     OPEN INPUT METAFILE.
001450     IF NOT METAFILE-OK
001460         PERFORM 060-DEFAULT-METADATA THRU 060-EXIT
001470         GO TO 050-EXIT.
001480
001490     MOVE "Y" TO MORE-DATA-SW.
001500     PERFORM 100-READ-ONE-FIELD THRU 100-EXIT.
001510     PERFORM 100-READ-ONE-FIELD THRU 100-EXIT.
001520     PERFORM 100-READ-ONE-FIELD THRU 100-EXIT.
001530     PERFORM 100-READ-ONE-FIELD THRU 100-EXIT.
001540     PERFORM 100-READ-ONE-FIELD THRU 100-EXIT.
001550     PERFORM 100-READ-ONE-FIELD THRU 100-EXIT.
001560     PERFORM 100-READ-ONE-FIELD THRU 100-EXIT.
001570     CLOSE METAFILE.
001580 050-EXIT.
001590     EXIT.
001600
001610 060-DEFAULT-METADATA.
001620******** NO METADATA FILE YET FOR THIS PROJECT - START FROM THE
001630******** LAB'S STANDING DEFAULTS, PER SOP 4.2 SECTION 1
001640     INITIALIZE METADATA-REC.
001650     MOVE "Blaise Mibeck" TO MD-OPERATOR.
001660     MOVE "Purdue PanAlytical Epsilon 4" TO MD-INSTRUMENT.
001670     MOVE "standard pellet" TO MD-SAMPLE-TYPE.
001680 060-EXIT.
001690     EXIT.
001700
001710 100-READ-ONE-FIELD.
001720******** EACH LINE IS KEY=VALUE - WE ONLY NEED THE VALUE, AND WE
001730******** READ THE SEVEN LINES IN THE FIXED ORDER WE WROTE THEM
001740     READ METAFILE INTO METAFILE-LINE
001750         AT END
001760             GO TO 100-EXIT
001770     END-READ.
001780     PERFORM 120-SPLIT-ON-FIRST-FIELD THRU 120-EXIT.
001790 100-EXIT.
001800     EXIT.
001810
001820 120-SPLIT-ON-FIRST-FIELD.
001830     IF METAFILE-LINE(1:7) = "MD-DATE"
001840         MOVE METAFILE-LINE(9:10) TO MD-DATE
001850     ELSE IF METAFILE-LINE(1:12) = "MD-PROJNBR  "
001860         MOVE METAFILE-LINE(14:10) TO MD-PROJECT-NUMBER
001870     ELSE IF METAFILE-LINE(1:12) = "MD-PROJNAME "
001880         MOVE METAFILE-LINE(14:30) TO MD-PROJECT-NAME
001890     ELSE IF METAFILE-LINE(1:11) = "MD-CLIENT  "
001900         MOVE METAFILE-LINE(13:30) TO MD-CLIENT-NAME
001910     ELSE IF METAFILE-LINE(1:12) = "MD-OPERATOR "
001920         MOVE METAFILE-LINE(14:30) TO MD-OPERATOR
001930     ELSE IF METAFILE-LINE(1:13) = "MD-INSTRUMENT"
001940         MOVE METAFILE-LINE(15:40) TO MD-INSTRUMENT
001950     ELSE IF METAFILE-LINE(1:14) = "MD-SAMPLETYPE "
001960         MOVE METAFILE-LINE(16:20) TO MD-SAMPLE-TYPE.
001970 120-EXIT.
001980     EXIT.
001990
002000 300-DERIVE-FROM-PATH.
002010******** SPLIT THE INCOMING FOLDER PATH ON "/" AND LOCATE THE
002020******** "XRF" COMPONENT (CASE-INSENSITIVE) - THE PROJECT FOLDER
002030******** IS 2 LEVELS ABOVE IT, THE CLIENT FOLDER 4 LEVELS ABOVE
002040     PERFORM 320-SPLIT-PATH THRU 320-EXIT.
002050     PERFORM 340-FIND-XRF-TOKEN THRU 340-EXIT.
002060
002070     IF WS-XRF-TOKEN-IDX > ZERO
002080         COMPUTE WS-PROJECT-TOKEN-IDX = WS-XRF-TOKEN-IDX - 2
002090         COMPUTE WS-CLIENT-TOKEN-IDX = WS-XRF-TOKEN-IDX - 4
002100         IF WS-PROJECT-TOKEN-IDX > ZERO
002110             MOVE WS-PATH-TOKEN-TEXT(WS-PROJECT-TOKEN-IDX)
002120                                         TO WS-FOLDER-TEXT
002130             PERFORM 400-SPLIT-PROJECT-FOLDER THRU 400-EXIT
002140         END-IF
002150         IF WS-CLIENT-TOKEN-IDX > ZERO
002160             MOVE WS-PATH-TOKEN-TEXT(WS-CLIENT-TOKEN-IDX)
002170                                         TO MD-CLIENT-NAME
002180         END-IF
002190     END-IF.
002200 300-EXIT.
002210     EXIT.
002220
002230 320-SPLIT-PATH.
002240     MOVE ZERO TO WS-TOKEN-COUNT.
002250     UNSTRING PM-FOLDER-PATH DELIMITED BY "/"
002260         INTO WS-PATH-TOKEN-TEXT(1), WS-PATH-TOKEN-TEXT(2),
002270              WS-PATH-TOKEN-TEXT(3), WS-PATH-TOKEN-TEXT(4),
002280              WS-PATH-TOKEN-TEXT(5), WS-PATH-TOKEN-TEXT(6),
002290              WS-PATH-TOKEN-TEXT(7), WS-PATH-TOKEN-TEXT(8),
002300              WS-PATH-TOKEN-TEXT(9), WS-PATH-TOKEN-TEXT(10),
002310              WS-PATH-TOKEN-TEXT(11), WS-PATH-TOKEN-TEXT(12),
002320              WS-PATH-TOKEN-TEXT(13), WS-PATH-TOKEN-TEXT(14),
002330              WS-PATH-TOKEN-TEXT(15), WS-PATH-TOKEN-TEXT(16)
002340         TALLYING IN WS-TOKEN-COUNT.
002350
002360     PERFORM 330-UPPERCASE-ONE-TOKEN THRU 330-EXIT
002370         VARYING TOK-IDX FROM 1 BY 1
002380             UNTIL TOK-IDX > WS-TOKEN-COUNT.
002390 320-EXIT.
002400     EXIT.
002410
002420 330-UPPERCASE-ONE-TOKEN.
002430     MOVE WS-PATH-TOKEN-TEXT(TOK-IDX)
002440                    TO WS-PATH-TOKEN-UPPER(TOK-IDX).
002450     INSPECT WS-PATH-TOKEN-UPPER(TOK-IDX) CONVERTING
002460         "abcdefghijklmnopqrstuvwxyz" TO
002470         "ABCDEFGHIJKLMNOPQRSTUVWXYZ".
002480 330-EXIT.
002490     EXIT.
002500
002510 340-FIND-XRF-TOKEN.
002520     MOVE ZERO TO WS-XRF-TOKEN-IDX.
002530     PERFORM 350-TEST-ONE-TOKEN THRU 350-EXIT
002540         VARYING TOK-IDX FROM 1 BY 1
002550             UNTIL TOK-IDX > WS-TOKEN-COUNT
002560                OR WS-XRF-TOKEN-IDX NOT = ZERO.
002570 340-EXIT.
002580     EXIT.
002590
002600 350-TEST-ONE-TOKEN.
002610     IF WS-PATH-TOKEN-UPPER(TOK-IDX) = "XRF"
002620         MOVE TOK-IDX TO WS-XRF-TOKEN-IDX.
002630 350-EXIT.
002640     EXIT.
002650
002660 400-SPLIT-PROJECT-FOLDER.
002670******** PROJECT FOLDER IS LEADING DIGITS, OPTIONALLY "_" THEN A
002680******** NAME - E.G. "24017_SMITH-CORE" -> NUMBER 24017, NAME
002690******** SMITH-CORE
002700     MOVE ZERO TO WS-DIGIT-END-POS.
002710     PERFORM 420-SCAN-ONE-DIGIT THRU 420-EXIT
002720         VARYING WS-SCAN-POS FROM 1 BY 1
002730             UNTIL WS-SCAN-POS > 30.
002740
002750     IF WS-DIGIT-END-POS > ZERO
002760         MOVE WS-FOLDER-TEXT(1:WS-DIGIT-END-POS)
002770                                      TO MD-PROJECT-NUMBER
002780         IF WS-FOLDER-TEXT(WS-DIGIT-END-POS + 1:1) = "_"
002790             MOVE WS-FOLDER-TEXT(WS-DIGIT-END-POS + 2:30)
002800                                      TO MD-PROJECT-NAME
002810         ELSE
002820             MOVE WS-FOLDER-TEXT(WS-DIGIT-END-POS + 1:30)
002830                                      TO MD-PROJECT-NAME
002840         END-IF
002850     END-IF.
002860 400-EXIT.
002870     EXIT.
002880
002890 420-SCAN-ONE-DIGIT.
002900     MOVE WS-FOLDER-TEXT(WS-SCAN-POS:1) TO WS-DIGIT-CHAR.
002910     IF WS-DIGIT-END-POS = ZERO
002920         IF WS-DIGIT-CHAR IS NUMERIC
002930             MOVE WS-SCAN-POS TO WS-DIGIT-END-POS
002940         ELSE
002950             MOVE 99 TO WS-SCAN-POS
002960         END-IF
002970     ELSE
002980         IF WS-DIGIT-CHAR IS NUMERIC
002990             MOVE WS-SCAN-POS TO WS-DIGIT-END-POS
003000         ELSE
003010             MOVE 99 TO WS-SCAN-POS
003020         END-IF
003030     END-IF.
003040 420-EXIT.
003050     EXIT.
003060
003070 700-SAVE-METADATA.
003080     MOVE PM-FILENAME TO WS-META-FILENAME.
003090     OPEN OUTPUT METAFILE.
003100     IF NOT METAFILE-OK
003110         MOVE +8 TO PM-RETURN-CODE
003120         GO TO 700-EXIT.
003130
003140     STRING "MD-DATE="      DELIMITED BY SIZE
003150            MD-DATE          DELIMITED BY SIZE
003160                                    INTO METAFILE-LINE.
003170     WRITE METAFILE-LINE.
003180     STRING "MD-PROJNBR  =" DELIMITED BY SIZE
003190            MD-PROJECT-NUMBER DELIMITED BY SIZE
003200                                    INTO METAFILE-LINE.
003210     WRITE METAFILE-LINE.
003220     STRING "MD-PROJNAME =" DELIMITED BY SIZE
003230            MD-PROJECT-NAME  DELIMITED BY SIZE
003240                                    INTO METAFILE-LINE.
003250     WRITE METAFILE-LINE.
003260     STRING "MD-CLIENT  =" DELIMITED BY SIZE
003270            MD-CLIENT-NAME  DELIMITED BY SIZE
003280                                    INTO METAFILE-LINE.
003290     WRITE METAFILE-LINE.
003300     STRING "MD-OPERATOR =" DELIMITED BY SIZE
003310            MD-OPERATOR      DELIMITED BY SIZE
003320                                    INTO METAFILE-LINE.
003330     WRITE METAFILE-LINE.
003340     STRING "MD-INSTRUMENT=" DELIMITED BY SIZE
003350            MD-INSTRUMENT    DELIMITED BY SIZE
003360                                    INTO METAFILE-LINE.
003370     WRITE METAFILE-LINE.
003380     STRING "MD-SAMPLETYPE =" DELIMITED BY SIZE
003390            MD-SAMPLE-TYPE   DELIMITED BY SIZE
003400                                    INTO METAFILE-LINE.
003410     WRITE METAFILE-LINE.
003420     CLOSE METAFILE.
003430 700-EXIT.
003440     EXIT.
