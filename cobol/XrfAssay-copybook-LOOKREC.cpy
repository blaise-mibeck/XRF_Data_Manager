000100******************************************************************
000110*    COPYBOOK  LOOKREC                                          *
000120*    SAMPLE LOOKUP RECORD (SAMPLE_LOOKUP.CSV) AND IN-MEMORY      *
000130*    LOOKUP TABLE BUILT BY LOOKTABL.  KEY IS LK-SAMPLE-ID.       *
000140*    A MISS RETURNS LK-SAMPLE-ID FILLED, REMAINING FIELDS       *
000150*    BLANK - SEE LOOKTABL PARAGRAPH 200-SEARCH-RTN.             *
000160******************************************************************
000170*A.00.00|1994-03-02| JS  | ORIGINAL COPYBOOK
000180*A.01.00|1999-07-22| AK  | ADDED LK-REPORT-ABBR COLUMN
000190******************************************************************
000200 01  LOOKUP-REC.
000210     05  LK-SAMPLE-ID           PIC X(20).
000220     05  LK-NOTEBOOK-ID         PIC X(20).
000230     05  LK-CLIENT-ID           PIC X(20).
000240     05  LK-REPORT-ABBR         PIC X(20).
000250     05  LK-MISS-SW             PIC X(01).
000260         88  LK-RECORD-FOUND    VALUE "Y".
000270         88  LK-RECORD-MISSING  VALUE "N".
000280     05  FILLER                 PIC X(09).
000290
000300 01  LOOKUP-TABLE.
000310     05  LKT-ROW-COUNT          PIC S9(04) COMP.
000320     05  LKT-ROW OCCURS 2000 TIMES INDEXED BY LKT-IDX.
000330         10  LKT-SAMPLE-ID      PIC X(20).
000340         10  LKT-NOTEBOOK-ID    PIC X(20).
000350         10  LKT-CLIENT-ID      PIC X(20).
000360         10  LKT-REPORT-ABBR    PIC X(20).
