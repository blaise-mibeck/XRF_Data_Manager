000100 IDENTIFICATION DIVISION.
000110 PROGRAM-ID.  QANPARS.
000120 AUTHOR. JON SAYLES.
000130 INSTALLATION. COBOL DEV CENTER.
000140 DATE-WRITTEN. 03/02/94.
000150 DATE-COMPILED. 03/02/94.
000160 SECURITY. NON-CONFIDENTIAL.
000170
000180******************************************************************
000190*REMARKS.
000200*
000210*          THIS SUBPROGRAM IS CALLED ONCE PER QAN SAMPLE FILE BY
000220*          TBLGEN.  IT OPENS THE ONE QAN FILE NAMED ON THE CALL,
000230*          READS IT SEQUENTIALLY, AND BUILDS THE PER-SAMPLE
000240*          ELEMENT TABLE (COPY ELEMDET) TBLGEN WILL TABULATE.
000250*
000260*          EACH LINE IS EITHER AN "S" (SAMPLE HEADER) LINE OR A
000270*          "C" (CONCENTRATION) LINE; ANY OTHER LEADING TOKEN IS
000280*          IGNORED.  A "C" LINE WITH FEWER THAN 4 TOKENS, OR A
000290*          NON-NUMERIC CONCENTRATION, IS REJECTED SILENTLY - IT
000300*          DOES NOT ABEND THE STEP, PER LAB SOP 4.2.
000310*
000320*          NO "S" LINE IN THE FILE -> SAMPLE ID DEFAULTS TO THE
000330*          FILE'S BASE NAME (PASSED IN BY TBLGEN, SINCE THIS
000340*          SUBPROGRAM NEVER SEES THE FULL PATH).
000350*
000360******************************************************************
000370
000380         QAN SAMPLE FILE (DYNAMIC)  -   WS-QAN-FILENAME
000390
000400         DUMP FILE                  -   SYSOUT
000410
000420******************************************************************
000430*A.00.00|1994-03-02| JS  | ORIGINAL SUBPROGRAM
000440*A.00.01|1994-03-02| JS  | S/C LINE DISPATCH, 4-TOKEN MINIMUM
000450*A.01.00|1994-03-09| JS  | CALL TOKSCAN WHEN ELEMENT TOKEN ABSENT
000460*A.01.01|1994-03-09| JS  | CALL ELCLASS TO SET EL-CLASS AT PARSE
000470*A.01.01|1994-03-09| JS  | TIME RATHER THAN RECOMPUTE IN TBLGEN
000480*A.02.00|1998-08-04| AK  | MANUAL NUMERIC-TOKEN SCAN - UNSTRING
000490*A.02.00|1998-08-04| AK  | RESULT IS ALPHANUMERIC, NOT NUMERIC,
000500*A.02.00|1998-08-04| AK  | SO "IS NUMERIC" ALONE WOULD REJECT
000510*A.02.00|1998-08-04| AK  | EVERY VALUE WITH A DECIMAL POINT
000520*A.02.01|1998-08-05| AK  | SIGNAL TOKEN LEFT EMPTY IF NON-NUMERIC,
000530*A.02.01|1998-08-05| AK  | NOT A LINE REJECT (CONC IS,
000540*A.02.01|1998-08-05| AK  | SIGNAL ISN'T)
000550*A.03.00|1999-02-22| TGD | DYNAMIC ASSIGN OF QAN FILE PER CALL SO
000560*A.03.00|1999-02-22| TGD | TBLGEN CAN DRIVE US OVER A WHOLE FOLDER
000570******************************************************************
000580 ENVIRONMENT DIVISION.
000590 CONFIGURATION SECTION.
000600 SOURCE-COMPUTER. IBM-390.
000610 OBJECT-COMPUTER. IBM-390.
000620 SPECIAL-NAMES.
000630     C01 IS TOP-OF-FORM.
000640
000650 INPUT-OUTPUT SECTION.
000660 FILE-CONTROL.
000670     SELECT SYSOUT
000680         ASSIGN TO UT-S-SYSOUT
000690         ORGANIZATION IS SEQUENTIAL.
000700
000710     SELECT QANFILE
000720         ASSIGN TO WS-QAN-FILENAME
000730         ORGANIZATION IS SEQUENTIAL
000740         FILE STATUS IS QANFILE-STATUS.
000750
000760 DATA DIVISION.
000770 FILE SECTION.
000780 FD  SYSOUT
000790     RECORDING MODE IS F
000800     LABEL RECORDS ARE STANDARD
000810     RECORD CONTAINS 130 CHARACTERS
000820     BLOCK CONTAINS 0 RECORDS
000830     DATA RECORD IS SYSOUT-REC.
000840 01  SYSOUT-REC                  PIC X(130).
000850
000860****** ONE RECORD PER TEXT LINE OF THE INSTRUMENT'S QAN FILE -
000870****** BLANK-DELIMITED TOKENS, SEE REMARKS ABOVE
000880 FD  QANFILE
000890     RECORDING MODE IS F
000900     LABEL RECORDS ARE STANDARD
000910     RECORD CONTAINS 120 CHARACTERS
000920     BLOCK CONTAINS 0 RECORDS
000930     DATA RECORD IS QAN-LINE-REC.
000940 01  QAN-LINE-REC                PIC X(120).
000950
000960 WORKING-STORAGE SECTION.
000970 77  WS-QAN-FILENAME             PIC X(80).
000980 01  FILE-STATUS-CODES.
000990     05  QANFILE-STATUS           PIC X(02).
001000         88  QANFILE-OK            VALUE "00".
001010         88  QANFILE-EOF           VALUE "10".
001020     05  FILLER                    PIC X(01).
001030 COPY ABENDREC.
001040
001050 01  FLAGS-AND-SWITCHES.
001060     05  MORE-DATA-SW             PIC X(01) VALUE "Y".
001070         88  NO-MORE-DATA          VALUE "N".
001080     05  TOKEN-VALID-SW           PIC X(01).
001090         88  TOKEN-IS-VALID        VALUE "Y".
001100         88  TOKEN-NOT-VALID       VALUE "N".
001110     05  TOKEN-SIGN-SW            PIC X(01).
001120         88  TOKEN-IS-NEGATIVE     VALUE "-".
001130     05  FILLER                    PIC X(01).
001140 01  COUNTERS-IDXS-AND-ACCUMULATORS.
001150     05  WS-TRIM-START            PIC S9(04) COMP.
001160     05  WS-TOKEN-COUNT           PIC S9(04) COMP.
001170     05  WS-SCAN-POS              PIC S9(04) COMP.
001180     05  WS-SCAN-POS-R REDEFINES WS-SCAN-POS.
001190         10  FILLER                PIC X(1).
001200         10  WS-SCAN-POS-LOW-BYTE  PIC X(1).
001210     05  WS-FRAC-DIGITS           PIC S9(04) COMP.
001220     05  WS-CHAR-LTH              PIC S9(04) COMP.
001230
001240 01  WS-PARSE-LINE.
001250     05  WS-LINE-TRIMMED          PIC X(120).
001260     05  WS-TOKEN-1               PIC X(20).
001270     05  WS-TOKEN-2               PIC X(20).
001280     05  WS-TOKEN-3               PIC X(20).
001290     05  WS-TOKEN-4               PIC X(20).
001300     05  WS-TOKEN-5               PIC X(20).
001310     05  WS-TOKEN-6               PIC X(20).
001320     05  WS-TOKEN-1-R REDEFINES WS-TOKEN-1.
001330         10  WS-TOKEN-1-1ST-CHAR   PIC X(01).
001340         10  FILLER                PIC X(19).
001350
001360 01  WS-NUMERIC-SCAN.
001370     05  WS-SCAN-TOKEN            PIC X(20).
001380     05  WS-SCAN-RESULT           PIC S9(07)V9(05) COMP-3.
001390     05  WS-SCAN-WHOLE            PIC S9(09) COMP-3.
001400     05  WS-SCAN-FRAC             PIC S9(09) COMP-3.
001410     05  WS-SCAN-DIVISOR          PIC S9(09) COMP-3 VALUE 1.
001420     05  WS-SEEN-POINT-SW         PIC X(01).
001430         88  SEEN-DECIMAL-POINT    VALUE "Y".
001440     05  WS-DIGIT-CHAR            PIC X(01).
001450     05  WS-DIGIT-NUM             PIC 9(01).
001460     05  FILLER                    PIC X(01).
001470 LINKAGE SECTION.
001480 01  LK-QAN-FILENAME              PIC X(80).
001490 01  LK-DEFAULT-SAMPLE-ID         PIC X(20).
001500 COPY ELEMDET REPLACING
001510     ==ELEMENT-DETAIL-REC== BY ==LK-ELEMENT-DETAIL-REC==
001520     ==SAMPLE-ELEMENT-TABLE== BY ==LK-SAMPLE-ELEMENT-TABLE==.
001530 01  LK-RETURN-CODE               PIC S9(04) COMP.
001540
001550 PROCEDURE DIVISION USING LK-QAN-FILENAME, LK-DEFAULT-SAMPLE-ID,
001560                          LK-SAMPLE-ELEMENT-TABLE, LK-RETURN-CODE.
001570     PERFORM 000-HOUSEKEEPING THRU 000-EXIT.
001580     PERFORM 100-MAINLINE THRU 100-EXIT
001590             UNTIL NO-MORE-DATA.
001600     PERFORM 900-CLEANUP THRU 900-EXIT.
001610     GOBACK.
001620
001630 000-HOUSEKEEPING.
001640     MOVE "000-HOUSEKEEPING" TO PARA-NAME.
001650     MOVE ZERO TO LK-RETURN-CODE.
001660     MOVE LK-QAN-FILENAME TO WS-QAN-FILENAME.
001670     INITIALIZE LK-SAMPLE-ELEMENT-TABLE.
001680     MOVE SPACES TO SMPL-SAMPLE-ID IN LK-SAMPLE-ELEMENT-TABLE.
001690     MOVE ZERO TO SMPL-ROW-COUNT IN LK-SAMPLE-ELEMENT-TABLE.
001700     OPEN INPUT QANFILE.
001710     IF NOT QANFILE-OK
001720         MOVE "*** UNABLE TO OPEN QAN FILE" TO ABEND-REASON
001730         MOVE +8 TO LK-RETURN-CODE
001740         GO TO 000-EXIT.
001750     PERFORM 900-READ-QANFILE THRU 900-READ-EXIT.
001760 000-EXIT.
001770     EXIT.
001780
001790 100-MAINLINE.
001800     MOVE "100-MAINLINE" TO PARA-NAME.
001810     PERFORM 200-TRIM-LINE THRU 200-EXIT.
001820     IF WS-TRIM-START > ZERO
001830         PERFORM 300-PARSE-LINE THRU 300-EXIT.
001840     PERFORM 900-READ-QANFILE THRU 900-READ-EXIT.
001850 100-EXIT.
001860     EXIT.
001870
001880 200-TRIM-LINE.
001890******** LOCATE THE FIRST NON-BLANK CHARACTER ON THE LINE - A
001900******** BLANK LINE LEAVES WS-TRIM-START AT ZERO
001910     MOVE ZERO TO WS-TRIM-START.
001920     PERFORM 220-FIND-FIRST-CHAR THRU 220-EXIT
001930         VARYING WS-SCAN-POS FROM 1 BY 1
001940             UNTIL WS-SCAN-POS > 120
001950                OR WS-TRIM-START NOT = ZERO.
001960     IF WS-TRIM-START > ZERO
001970         MOVE QAN-LINE-REC(WS-TRIM-START:121 - WS-TRIM-START)
001980                                     TO WS-LINE-TRIMMED.
001990 200-EXIT.
002000     EXIT.
002010
002020 220-FIND-FIRST-CHAR.
002030     IF QAN-LINE-REC(WS-SCAN-POS:1) NOT = SPACE
002040         MOVE WS-SCAN-POS TO WS-TRIM-START.
002050 220-EXIT.
002060     EXIT.
002070
002080 300-PARSE-LINE.
002090     MOVE "300-PARSE-LINE" TO PARA-NAME.
002100     MOVE SPACES TO WS-TOKEN-1 WS-TOKEN-2 WS-TOKEN-3
002110                    WS-TOKEN-4 WS-TOKEN-5 WS-TOKEN-6.
002120     MOVE ZERO TO WS-TOKEN-COUNT.
002130     UNSTRING WS-LINE-TRIMMED DELIMITED BY ALL SPACE
002140         INTO WS-TOKEN-1, WS-TOKEN-2, WS-TOKEN-3,
002150              WS-TOKEN-4, WS-TOKEN-5, WS-TOKEN-6
002160         TALLYING IN WS-TOKEN-COUNT.
002170
002180     IF WS-TOKEN-1-1ST-CHAR = "S"
002190         PERFORM 320-PARSE-S-LINE THRU 320-EXIT
002200     ELSE
002210     IF WS-TOKEN-1-1ST-CHAR = "C"
002220         PERFORM 340-PARSE-C-LINE THRU 340-EXIT.
002230 300-EXIT.
002240     EXIT.
002250
002260 320-PARSE-S-LINE.
002270     MOVE WS-TOKEN-2 TO SMPL-SAMPLE-ID IN LK-SAMPLE-ELEMENT-TABLE.
002280 320-EXIT.
002290     EXIT.
002300
002310 340-PARSE-C-LINE.
002320******** TOKEN-2 = SCAN CHANNEL, TOKEN-3 = CONCENTRATION,
002330******** TOKEN-4 = UNIT, TOKEN-5 = ELEMENT (OPTIONAL),
002340******** TOKEN-6 = SIGNAL (OPTIONAL)
002350     IF WS-TOKEN-COUNT < 4
002360         GO TO 340-EXIT.
002370
002380     MOVE WS-TOKEN-3 TO WS-SCAN-TOKEN.
002390     PERFORM 345-SCAN-NUMERIC-TOKEN THRU 345-EXIT.
002400     IF TOKEN-NOT-VALID
002410         GO TO 340-EXIT.
002420
002430     IF SMPL-ROW-COUNT IN LK-SAMPLE-ELEMENT-TABLE >= 200
002440         GO TO 340-EXIT.
002450     ADD +1 TO SMPL-ROW-COUNT IN LK-SAMPLE-ELEMENT-TABLE.
002460     SET EL-IDX TO SMPL-ROW-COUNT IN LK-SAMPLE-ELEMENT-TABLE.
002470
002480     MOVE WS-TOKEN-2 (1:8)    TO EL-OMNIAN-T (EL-IDX).
002490     MOVE WS-SCAN-RESULT      TO EL-CONC-T (EL-IDX).
002500     MOVE WS-TOKEN-4 (1:4)    TO EL-UNIT-T (EL-IDX).
002510
002520     IF WS-TOKEN-5 = SPACES
002530         CALL "TOKSCAN" USING WS-TOKEN-2, EL-SYMBOL-T (EL-IDX)
002540     ELSE
002550         MOVE WS-TOKEN-5 (1:2) TO EL-SYMBOL-T (EL-IDX).
002560
002570     IF WS-TOKEN-COUNT >= 6
002580         MOVE WS-TOKEN-6 TO WS-SCAN-TOKEN
002590         PERFORM 345-SCAN-NUMERIC-TOKEN THRU 345-EXIT
002600         IF TOKEN-IS-VALID
002610             MOVE WS-SCAN-RESULT TO EL-SIGNAL-T (EL-IDX)
002620             MOVE "Y" TO EL-SIGNAL-SW-T (EL-IDX)
002630         ELSE
002640             MOVE ZERO TO EL-SIGNAL-T (EL-IDX)
002650             MOVE "N" TO EL-SIGNAL-SW-T (EL-IDX)
002660     ELSE
002670         MOVE ZERO TO EL-SIGNAL-T (EL-IDX)
002680         MOVE "N" TO EL-SIGNAL-SW-T (EL-IDX).
002690
002700     CALL "ELCLASS" USING EL-UNIT-T (EL-IDX), EL-CONC-T (EL-IDX),
002710                           EL-CLASS-T (EL-IDX).
002720     MOVE "N" TO EL-IGNORE-SW-T (EL-IDX).
002730 340-EXIT.
002740     EXIT.
002750
002760 345-SCAN-NUMERIC-TOKEN.
002770******** CONVERTS A BLANK-DELIMITED NUMERIC TOKEN (OPTIONAL
002780******** LEADING "-", DIGITS, OPTIONAL ONE "." AND MORE DIGITS)
002790******** INTO WS-SCAN-RESULT.  ANY OTHER CHARACTER -> INVALID.
002800     MOVE "Y" TO TOKEN-VALID-SW.
002810     MOVE ZERO TO WS-SCAN-WHOLE WS-SCAN-FRAC WS-FRAC-DIGITS.
002820     MOVE "N" TO WS-SEEN-POINT-SW.
002830     MOVE SPACE TO TOKEN-SIGN-SW.
002840     MOVE ZERO TO WS-CHAR-LTH.
002850     PERFORM 347-FIND-TOKEN-LENGTH THRU 347-EXIT
002860         VARYING WS-SCAN-POS FROM 20 BY -1
002870             UNTIL WS-SCAN-POS < 1
002880                OR WS-CHAR-LTH NOT = ZERO.
002890     IF WS-CHAR-LTH = ZERO
002900         MOVE "N" TO TOKEN-VALID-SW
002910         GO TO 345-EXIT.
002920
002930     PERFORM 348-SCAN-ONE-CHAR THRU 348-EXIT
002940         VARYING WS-SCAN-POS FROM 1 BY 1
002950             UNTIL WS-SCAN-POS > WS-CHAR-LTH
002960                OR TOKEN-NOT-VALID.
002970
002980     IF TOKEN-IS-VALID
002990         COMPUTE WS-SCAN-RESULT ROUNDED =
003000             WS-SCAN-WHOLE + (WS-SCAN-FRAC / WS-SCAN-DIVISOR)
003010         IF TOKEN-IS-NEGATIVE
003020             COMPUTE WS-SCAN-RESULT = WS-SCAN-RESULT * -1.
003030 345-EXIT.
003040     EXIT.
003050
003060 347-FIND-TOKEN-LENGTH.
003070     IF WS-SCAN-TOKEN (WS-SCAN-POS:1) NOT = SPACE
003080         MOVE WS-SCAN-POS TO WS-CHAR-LTH.
003090 347-EXIT.
003100     EXIT.
003110
003120 348-SCAN-ONE-CHAR.
003130     IF WS-SCAN-POS = 1 AND WS-SCAN-TOKEN (1:1) = "-"
003140         MOVE "-" TO TOKEN-SIGN-SW
003150         GO TO 348-EXIT.
003160
003170     IF WS-SCAN-TOKEN (WS-SCAN-POS:1) = "."
003180         IF SEEN-DECIMAL-POINT
003190             MOVE "N" TO TOKEN-VALID-SW
003200         ELSE
003210             MOVE "Y" TO WS-SEEN-POINT-SW
003220         GO TO 348-EXIT.
003230
003240     IF WS-SCAN-TOKEN (WS-SCAN-POS:1) < "0"
003250        OR WS-SCAN-TOKEN (WS-SCAN-POS:1) > "9"
003260         MOVE "N" TO TOKEN-VALID-SW
003270         GO TO 348-EXIT.
003280
003290     MOVE WS-SCAN-TOKEN (WS-SCAN-POS:1) TO WS-DIGIT-CHAR.
003300     MOVE WS-DIGIT-CHAR TO WS-DIGIT-NUM.
003310
003320     IF SEEN-DECIMAL-POINT
003330         COMPUTE WS-SCAN-FRAC = WS-SCAN-FRAC * 10 + WS-DIGIT-NUM
003340         COMPUTE WS-SCAN-DIVISOR = WS-SCAN-DIVISOR * 10
003350         ADD +1 TO WS-FRAC-DIGITS
003360     ELSE
003370         COMPUTE WS-SCAN-WHOLE =
003380          WS-SCAN-WHOLE * 10 + WS-DIGIT-NUM.
003390 348-EXIT.
003400     EXIT.
003410
003420 900-READ-QANFILE.
003430     READ QANFILE INTO QAN-LINE-REC
003440         AT END
003450             MOVE "N" TO MORE-DATA-SW
003460             GO TO 900-READ-EXIT
003470     END-READ.
003480 900-READ-EXIT.
003490     EXIT.
003500
003510 900-CLEANUP.
003520     MOVE "900-CLEANUP" TO PARA-NAME.
003530     CLOSE QANFILE.
003540     IF SMPL-SAMPLE-ID IN LK-SAMPLE-ELEMENT-TABLE = SPACES
003550         MOVE LK-DEFAULT-SAMPLE-ID
003560                     TO SMPL-SAMPLE-ID IN LK-SAMPLE-ELEMENT-TABLE.
003570 900-EXIT.
003580     EXIT.
