000100******************************************************************
000110*    COPYBOOK  ELEMTBL                                          *
000120*    ADAPTED FROM THE OLD HEALTH_PLAN DCLGEN - NOW A COMPILED    *
000130*    PERIODIC-TABLE REFERENCE TABLE (ATOMIC NUMBER, OXIDE        *
000140*    FORMULA, OXIDE FACTOR) KEYED BY ELEMENT SYMBOL.  LOADED AS  *
000150*    A LITERAL TABLE AND REDEFINED AS AN OCCURS ARRAY SO ELCALC  *
000160*    CAN SEARCH ALL AGAINST IT WITHOUT A DB2 ROUND TRIP.         *
000170*    UNKNOWN SYMBOL ON SEARCH ALL -> Z = ZERO, NO OXIDE FACTOR.  *
000180******************************************************************
000190*A.00.00|1994-03-23| JS  | ORIGINAL DCLGEN - HEALTH_PLAN (RETIRED)
000200*A.01.00|1999-10-05| AK  | REPLACED DB2 TABLE WITH COMPILED ARRAY
000210*A.01.01|1999-10-06| AK  | LOADED ALL 118 ELEMENTS H THRU OG
000220*A.02.00|2001-05-14| TGD | ADDED OXIDE FACTORS PER LAB SOP 4.2
000230******************************************************************
000240 01  ELEMENT-TABLE-DATA.
000250     05  FILLER  PIC X(20) VALUE "H 001          00000".
000260     05  FILLER  PIC X(20) VALUE "He002          00000".
000270     05  FILLER  PIC X(20) VALUE "Li003          00000".
000280     05  FILLER  PIC X(20) VALUE "Be004          00000".
000290     05  FILLER  PIC X(20) VALUE "B 005          00000".
000300     05  FILLER  PIC X(20) VALUE "C 006          00000".
000310     05  FILLER  PIC X(20) VALUE "N 007          00000".
000320     05  FILLER  PIC X(20) VALUE "O 008          00000".
000330     05  FILLER  PIC X(20) VALUE "F 009          00000".
000340     05  FILLER  PIC X(20) VALUE "Ne010          00000".
000350     05  FILLER  PIC X(20) VALUE "Na011Na2O      13480".
000360     05  FILLER  PIC X(20) VALUE "Mg012MgO       16583".
000370     05  FILLER  PIC X(20) VALUE "Al013Al2O3     18895".
000380     05  FILLER  PIC X(20) VALUE "Si014SiO2      21393".
000390     05  FILLER  PIC X(20) VALUE "P 015P2O5      22914".
000400     05  FILLER  PIC X(20) VALUE "S 016SO3       24972".
000410     05  FILLER  PIC X(20) VALUE "Cl017Cl        10000".
000420     05  FILLER  PIC X(20) VALUE "Ar018          00000".
000430     05  FILLER  PIC X(20) VALUE "K 019K2O       12046".
000440     05  FILLER  PIC X(20) VALUE "Ca020CaO       13992".
000450     05  FILLER  PIC X(20) VALUE "Sc021          00000".
000460     05  FILLER  PIC X(20) VALUE "Ti022TiO2      16681".
000470     05  FILLER  PIC X(20) VALUE "V 023V2O5      17852".
000480     05  FILLER  PIC X(20) VALUE "Cr024Cr2O3     14616".
000490     05  FILLER  PIC X(20) VALUE "Mn025MnO       12912".
000500     05  FILLER  PIC X(20) VALUE "Fe026Fe2O3     14297".
000510     05  FILLER  PIC X(20) VALUE "Co027CoO       12715".
000520     05  FILLER  PIC X(20) VALUE "Ni028NiO       12725".
000530     05  FILLER  PIC X(20) VALUE "Cu029CuO       12518".
000540     05  FILLER  PIC X(20) VALUE "Zn030ZnO       12448".
000550     05  FILLER  PIC X(20) VALUE "Ga031Ga2O3     13442".
000560     05  FILLER  PIC X(20) VALUE "Ge032GeO2      14408".
000570     05  FILLER  PIC X(20) VALUE "As033As2O3     13203".
000580     05  FILLER  PIC X(20) VALUE "Se034SeO2      14053".
000590     05  FILLER  PIC X(20) VALUE "Br035          00000".
000600     05  FILLER  PIC X(20) VALUE "Kr036          00000".
000610     05  FILLER  PIC X(20) VALUE "Rb037Rb2O      10936".
000620     05  FILLER  PIC X(20) VALUE "Sr038SrO       11826".
000630     05  FILLER  PIC X(20) VALUE "Y 039Y2O3      12699".
000640     05  FILLER  PIC X(20) VALUE "Zr040ZrO2      13508".
000650     05  FILLER  PIC X(20) VALUE "Nb041Nb2O5     14305".
000660     05  FILLER  PIC X(20) VALUE "Mo042MoO3      15003".
000670     05  FILLER  PIC X(20) VALUE "Tc043          00000".
000680     05  FILLER  PIC X(20) VALUE "Ru044          00000".
000690     05  FILLER  PIC X(20) VALUE "Rh045          00000".
000700     05  FILLER  PIC X(20) VALUE "Pd046          00000".
000710     05  FILLER  PIC X(20) VALUE "Ag047          00000".
000720     05  FILLER  PIC X(20) VALUE "Cd048          00000".
000730     05  FILLER  PIC X(20) VALUE "In049          00000".
000740     05  FILLER  PIC X(20) VALUE "Sn050SnO2      12696".
000750     05  FILLER  PIC X(20) VALUE "Sb051Sb2O3     11973".
000760     05  FILLER  PIC X(20) VALUE "Te052          00000".
000770     05  FILLER  PIC X(20) VALUE "I 053          00000".
000780     05  FILLER  PIC X(20) VALUE "Xe054          00000".
000790     05  FILLER  PIC X(20) VALUE "Cs055          00000".
000800     05  FILLER  PIC X(20) VALUE "Ba056BaO       11165".
000810     05  FILLER  PIC X(20) VALUE "La057La2O3     11728".
000820     05  FILLER  PIC X(20) VALUE "Ce058CeO2      12284".
000830     05  FILLER  PIC X(20) VALUE "Pr059Pr6O11    11703".
000840     05  FILLER  PIC X(20) VALUE "Nd060Nd2O3     11664".
000850     05  FILLER  PIC X(20) VALUE "Pm061          00000".
000860     05  FILLER  PIC X(20) VALUE "Sm062Sm2O3     11596".
000870     05  FILLER  PIC X(20) VALUE "Eu063Eu2O3     11579".
000880     05  FILLER  PIC X(20) VALUE "Gd064Gd2O3     11526".
000890     05  FILLER  PIC X(20) VALUE "Tb065Tb4O7     11762".
000900     05  FILLER  PIC X(20) VALUE "Dy066Dy2O3     11477".
000910     05  FILLER  PIC X(20) VALUE "Ho067Ho2O3     11455".
000920     05  FILLER  PIC X(20) VALUE "Er068Er2O3     11435".
000930     05  FILLER  PIC X(20) VALUE "Tm069Tm2O3     11421".
000940     05  FILLER  PIC X(20) VALUE "Yb070Yb2O3     11387".
000950     05  FILLER  PIC X(20) VALUE "Lu071Lu2O3     11371".
000960     05  FILLER  PIC X(20) VALUE "Hf072HfO2      11793".
000970     05  FILLER  PIC X(20) VALUE "Ta073Ta2O5     12211".
000980     05  FILLER  PIC X(20) VALUE "W 074WO3       12610".
000990     05  FILLER  PIC X(20) VALUE "Re075          00000".
001000     05  FILLER  PIC X(20) VALUE "Os076          00000".
001010     05  FILLER  PIC X(20) VALUE "Ir077          00000".
001020     05  FILLER  PIC X(20) VALUE "Pt078          00000".
001030     05  FILLER  PIC X(20) VALUE "Au079          00000".
001040     05  FILLER  PIC X(20) VALUE "Hg080          00000".
001050     05  FILLER  PIC X(20) VALUE "Tl081          00000".
001060     05  FILLER  PIC X(20) VALUE "Pb082PbO       10772".
001070     05  FILLER  PIC X(20) VALUE "Bi083Bi2O3     11148".
001080     05  FILLER  PIC X(20) VALUE "Po084          00000".
001090     05  FILLER  PIC X(20) VALUE "At085          00000".
001100     05  FILLER  PIC X(20) VALUE "Rn086          00000".
001110     05  FILLER  PIC X(20) VALUE "Fr087          00000".
001120     05  FILLER  PIC X(20) VALUE "Ra088          00000".
001130     05  FILLER  PIC X(20) VALUE "Ac089          00000".
001140     05  FILLER  PIC X(20) VALUE "Th090ThO2      11379".
001150     05  FILLER  PIC X(20) VALUE "Pa091          00000".
001160     05  FILLER  PIC X(20) VALUE "U 092U3O8      11792".
001170     05  FILLER  PIC X(20) VALUE "Np093          00000".
001180     05  FILLER  PIC X(20) VALUE "Pu094          00000".
001190     05  FILLER  PIC X(20) VALUE "Am095          00000".
001200     05  FILLER  PIC X(20) VALUE "Cm096          00000".
001210     05  FILLER  PIC X(20) VALUE "Bk097          00000".
001220     05  FILLER  PIC X(20) VALUE "Cf098          00000".
001230     05  FILLER  PIC X(20) VALUE "Es099          00000".
001240     05  FILLER  PIC X(20) VALUE "Fm100          00000".
001250     05  FILLER  PIC X(20) VALUE "Md101          00000".
001260     05  FILLER  PIC X(20) VALUE "No102          00000".
001270     05  FILLER  PIC X(20) VALUE "Lr103          00000".
001280     05  FILLER  PIC X(20) VALUE "Rf104          00000".
001290     05  FILLER  PIC X(20) VALUE "Db105          00000".
001300     05  FILLER  PIC X(20) VALUE "Sg106          00000".
001310     05  FILLER  PIC X(20) VALUE "Bh107          00000".
001320     05  FILLER  PIC X(20) VALUE "Hs108          00000".
001330     05  FILLER  PIC X(20) VALUE "Mt109          00000".
001340     05  FILLER  PIC X(20) VALUE "Ds110          00000".
001350     05  FILLER  PIC X(20) VALUE "Rg111          00000".
001360     05  FILLER  PIC X(20) VALUE "Cn112          00000".
001370     05  FILLER  PIC X(20) VALUE "Nh113          00000".
001380     05  FILLER  PIC X(20) VALUE "Fl114          00000".
001390     05  FILLER  PIC X(20) VALUE "Mc115          00000".
001400     05  FILLER  PIC X(20) VALUE "Lv116          00000".
001410     05  FILLER  PIC X(20) VALUE "Ts117          00000".
001420     05  FILLER  PIC X(20) VALUE "Og118          00000".
001430
001440 01  ELEMENT-TABLE REDEFINES ELEMENT-TABLE-DATA.
001450     05  ELEM-TBL-ROW OCCURS 118 TIMES
001460             INDEXED BY ELEM-IDX.
001470         10  ELEM-TBL-SYMBOL     PIC X(02).
001480         10  ELEM-TBL-Z          PIC 9(03).
001490         10  ELEM-TBL-OXIDE      PIC X(10).
001500         10  ELEM-TBL-FACTOR     PIC 9(01)V9(04).
